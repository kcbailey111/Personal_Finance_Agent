000100*===============================================================
000200*  PROGRAM-ID.   EXPENSE-ANALYTICS  (ANL.TIP03)
000300*  AUTHOR.       R. K. PETTIBONE
000400*  INSTALLATION. CONSUMER FINANCE DATA CENTER
000500*  DATE-WRITTEN. 06/30/1993
000600*  DATE-COMPILED.
000700*  SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY
000800*---------------------------------------------------------------
000900*  READS THE ENRICHED TRANSACTION FILE (CATOUT) AND PRODUCES THE
001000*  SPENDING ANALYTICS DASHBOARD - TOP CATEGORIES, MONTHLY
001100*  SUMMARY AND TOP MERCHANTS - ON RPTOUT.
001200*---------------------------------------------------------------
001300*  CHANGE LOG
001400*  DATE       INIT  REQ#      DESCRIPTION
001500*  06/30/1993 RKP   FIN-0077  ORIGINAL PROGRAM - CATEGORY TOTALS.
001600*  09/02/1997 LMT   FIN-0241  ADDED MONTHLY SUMMARY BREAK.
001700*  01/22/1999 DJH   FIN-Y2K1  MONTH KEY EXPANDED TO CCYY-MM.
001800*  02/20/2000 DJH   FIN-0309  ADDED TOP MERCHANTS SECTION.
001900*  03/14/2003 MWR   FIN-0331  TIGHTENED PERCENTAGE ROUNDING TO
002000*                             MATCH FINANCE'S ROUND-HALF-UP RULE.
002100*  10/12/2004 RKP   FIN-0365  CATEGORY BUCKETS WERE KEYED ON THE
002200*                             RAW TXN-CATEGORY (BLANK ON MOST
002300*                             INPUT) INSTEAD OF ENR-CATEGORY, THE
002400*                             VALUE CATEGORIZATION ACTUALLY SET.
002500*===============================================================
002600
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. EXPENSE-ANALYTICS.
002900 AUTHOR. R. K. PETTIBONE.
003000 INSTALLATION. CONSUMER FINANCE DATA CENTER.
003100 DATE-WRITTEN. 06/30/1993.
003200 DATE-COMPILED.
003300 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 IS WS-RERUN-SWITCH.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CATOUT ASSIGN TO "CATOUT"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-CATOUT-STATUS.
004700     SELECT RPTOUT ASSIGN TO "RPTOUT"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-RPTOUT-STATUS.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  CATOUT
005400     LABEL RECORD STANDARD.
005500 01  ENR-ENRICHED-TRANSACTION-RECORD.
005600     COPY TXN.TIP01.
005700     COPY ENR.TIP02.
005800 01  ENR-ENRICHED-RECORD-ALT REDEFINES ENR-ENRICHED-TRANSACTION-RECORD.
005900     05  ENR-RAW-TEXT                  PIC X(187).
006000
006100 FD  RPTOUT
006200     LABEL RECORD STANDARD.
006300 01  RPT-REPORT-LINE.
006400     COPY RPT.TIP09.
006500
006600 WORKING-STORAGE SECTION.
006700 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
006800 77  WS-CATOUT-STATUS               PIC X(02) VALUE '00'.
006900 77  WS-RPTOUT-STATUS               PIC X(02) VALUE '00'.
007000 77  WS-CATOUT-EOF                  PIC X(01) VALUE 'N'.
007100     88  CATOUT-AT-EOF                   VALUE 'Y'.
007200
007300 77  WS-RECORD-COUNT                PIC 9(07) COMP VALUE ZERO.
007400 77  WS-GRAND-TOTAL                 PIC S9(09)V99 VALUE ZERO.
007500 77  WS-AVG-TXN                     PIC S9(07)V99 VALUE ZERO.
007600
007700 77  WS-CAT-COUNT                   PIC 9(03) COMP VALUE ZERO.
007800 77  WS-MONTH-COUNT                 PIC 9(03) COMP VALUE ZERO.
007900 77  WS-MERCH-COUNT                 PIC 9(05) COMP VALUE ZERO.
008000 77  WS-TOP-MERCH-LIMIT              PIC 9(02) COMP VALUE 5.
008100
008200 77  WS-IX                          PIC 9(05) COMP VALUE ZERO.
008300 77  WS-JX                          PIC 9(05) COMP VALUE ZERO.
008400 77  WS-LIMIT-IX                    PIC 9(05) COMP VALUE ZERO.
008500 77  WS-SWAP-MADE                   PIC X(01) VALUE 'N'.
008600     88  WS-SWAP-YES                     VALUE 'Y'.
008700
008800*    CATEGORY WORK TABLE - DESCENDING BY TOTAL SPENT ONCE SORTED.
008900 01  WS-CAT-TABLE.
009000     05  WS-CAT-ENTRY OCCURS 30 TIMES INDEXED BY CT-IDX.
009100         10  CTX-CATEGORY             PIC X(20).
009200         10  CTX-TOTAL                 PIC S9(09)V99.
009300         10  CTX-COUNT                 PIC 9(05) COMP.
009400         10  CTX-AVG                    PIC S9(07)V99.
009500         10  CTX-PERCENT                PIC 9(03)V9.
009600 01  WS-CAT-SWAP-AREA.
009700     05  CSW-CATEGORY                 PIC X(20).
009800     05  CSW-TOTAL                     PIC S9(09)V99.
009900     05  CSW-COUNT                     PIC 9(05) COMP.
010000     05  CSW-AVG                       PIC S9(07)V99.
010100     05  CSW-PERCENT                   PIC 9(03)V9.
010200
010300*    MONTHLY WORK TABLE - ASCENDING BY MONTH ONCE SORTED.
010400 01  WS-MONTH-TABLE.
010500     05  WS-MONTH-ENTRY OCCURS 36 TIMES INDEXED BY MT-IDX.
010600         10  MTX-MONTH                 PIC X(07).
010700         10  MTX-TOTAL                 PIC S9(09)V99.
010800         10  MTX-COUNT                 PIC 9(05) COMP.
010900 01  WS-MONTH-SWAP-AREA.
011000     05  MSW-MONTH                     PIC X(07).
011100     05  MSW-TOTAL                     PIC S9(09)V99.
011200     05  MSW-COUNT                     PIC 9(05) COMP.
011300
011400*    MERCHANT WORK TABLE - DESCENDING BY TOTAL, TOP 5 KEPT.
011500 01  WS-MERCHANT-TABLE.
011600     05  WS-MERCHANT-ENTRY OCCURS 500 TIMES INDEXED BY MC-IDX.
011700         10  MCX-MERCHANT              PIC X(30).
011800         10  MCX-TOTAL                  PIC S9(09)V99.
011900 01  WS-MERCHANT-SWAP-AREA.
012000     05  MCW-MERCHANT                 PIC X(30).
012100     05  MCW-TOTAL                     PIC S9(09)V99.
012200*    RAW-BYTE VIEW OF THE MERCHANT TABLE, USED ONLY WHEN DUMPING
012300*    THE WORK TABLE FOR A TRACE RUN (UPSI-0 ON).
012400 01  WS-MERCHANT-TABLE-RAW REDEFINES WS-MERCHANT-TABLE.
012500     05  FILLER                        PIC X(17000).
012600
012700 01  WS-PRINT-LINE                  PIC X(132).
012800 77  WS-EDIT-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
012900 77  WS-EDIT-PERCENT                PIC ZZ9.9.
013000 77  WS-EDIT-COUNT                  PIC ZZZZ9.
013100
013200 01  WS-MONTH-KEY-GROUP.
013300     05  WS-MONTH-CCYY               PIC 9(04).
013400     05  WS-MONTH-DASH               PIC X(01).
013500     05  WS-MONTH-MM                 PIC 9(02).
013600 01  WS-MONTH-KEY-ALT REDEFINES WS-MONTH-KEY-GROUP.
013700     05  WS-MONTH-KEY                PIC X(07).
013800
013900 77  WS-CAT-FOUND                   PIC X(01) VALUE 'N'.
014000 77  WS-MONTH-FOUND                 PIC X(01) VALUE 'N'.
014100 77  WS-MERCH-FOUND                 PIC X(01) VALUE 'N'.
014200 77  WS-FOUND-SWITCH                PIC 9(01) COMP VALUE ZERO.
014300
014400 PROCEDURE DIVISION.
014500
014600 0000-MAIN.
014700     PERFORM 0100-OPEN-FILES
014800     PERFORM 1000-READ-CATOUT THRU 1000-EXIT
014900         UNTIL CATOUT-AT-EOF
015000     PERFORM 2000-FINISH-CATEGORY-STATS
015100     PERFORM 2100-SORT-CATEGORIES-DESC
015200     PERFORM 2200-SORT-MONTHS-ASC
015300     PERFORM 2300-SORT-MERCHANTS-DESC
015400     IF WS-RECORD-COUNT > ZERO
015500         COMPUTE WS-AVG-TXN ROUNDED =
015600             WS-GRAND-TOTAL / WS-RECORD-COUNT
015700     END-IF
015800     PERFORM 3000-PRINT-DASHBOARD
015900     PERFORM 0900-CLOSE-FILES
016000     STOP RUN.
016100
016200 0100-OPEN-FILES.
016300     OPEN INPUT CATOUT
016400     OPEN OUTPUT RPTOUT.
016500
016600 0900-CLOSE-FILES.
016700     CLOSE CATOUT
016800     CLOSE RPTOUT.
016900
017000 1000-READ-CATOUT.
017100     READ CATOUT
017200         AT END
017300             SET CATOUT-AT-EOF TO TRUE
017400             GO TO 1000-EXIT
017500     END-READ
017600     ADD 1 TO WS-RECORD-COUNT
017700     ADD TXN-AMOUNT TO WS-GRAND-TOTAL
017800     PERFORM 1100-ACCUM-CATEGORY
017900     PERFORM 1200-ACCUM-MONTH
018000     PERFORM 1300-ACCUM-MERCHANT.
018100 1000-EXIT.
018200     EXIT.
018300
018400 1100-ACCUM-CATEGORY.
018500     SET CT-IDX TO 1
018600     SET WS-FOUND-SWITCH TO 1
018700     MOVE 'N' TO WS-CAT-FOUND
018800     PERFORM 1110-SEARCH-ONE-CATEGORY
018900         VARYING CT-IDX FROM 1 BY 1
019000         UNTIL CT-IDX > WS-CAT-COUNT
019100     IF WS-CAT-FOUND = 'N'
019200         ADD 1 TO WS-CAT-COUNT
019300         SET CT-IDX TO WS-CAT-COUNT
019400         MOVE ENR-CATEGORY TO CTX-CATEGORY (CT-IDX)
019500         MOVE TXN-AMOUNT TO CTX-TOTAL (CT-IDX)
019600         MOVE 1 TO CTX-COUNT (CT-IDX)
019700     END-IF.
019800
019900 1110-SEARCH-ONE-CATEGORY.
020000     IF CTX-CATEGORY (CT-IDX) = ENR-CATEGORY
020100         ADD TXN-AMOUNT TO CTX-TOTAL (CT-IDX)
020200         ADD 1 TO CTX-COUNT (CT-IDX)
020300         MOVE 'Y' TO WS-CAT-FOUND
020400     END-IF.
020500
020600 1200-ACCUM-MONTH.
020700     MOVE SPACES TO WS-MONTH-KEY
020800     MOVE TXN-DATE-CCYY TO WS-MONTH-CCYY
020900     MOVE '-' TO WS-MONTH-DASH
021000     MOVE TXN-DATE-MM TO WS-MONTH-MM
021100     MOVE 'N' TO WS-MONTH-FOUND
021200     PERFORM 1210-SEARCH-ONE-MONTH
021300         VARYING MT-IDX FROM 1 BY 1
021400         UNTIL MT-IDX > WS-MONTH-COUNT
021500     IF WS-MONTH-FOUND = 'N'
021600         ADD 1 TO WS-MONTH-COUNT
021700         SET MT-IDX TO WS-MONTH-COUNT
021800         MOVE WS-MONTH-KEY TO MTX-MONTH (MT-IDX)
021900         MOVE TXN-AMOUNT TO MTX-TOTAL (MT-IDX)
022000         MOVE 1 TO MTX-COUNT (MT-IDX)
022100     END-IF.
022200
022300 1210-SEARCH-ONE-MONTH.
022400     IF MTX-MONTH (MT-IDX) = WS-MONTH-KEY
022500         ADD TXN-AMOUNT TO MTX-TOTAL (MT-IDX)
022600         ADD 1 TO MTX-COUNT (MT-IDX)
022700         MOVE 'Y' TO WS-MONTH-FOUND
022800     END-IF.
022900
023000 1300-ACCUM-MERCHANT.
023100     MOVE 'N' TO WS-MERCH-FOUND
023200     PERFORM 1310-SEARCH-ONE-MERCHANT
023300         VARYING MC-IDX FROM 1 BY 1
023400         UNTIL MC-IDX > WS-MERCH-COUNT
023500     IF WS-MERCH-FOUND = 'N'
023600         ADD 1 TO WS-MERCH-COUNT
023700         SET MC-IDX TO WS-MERCH-COUNT
023800         MOVE TXN-MERCHANT TO MCX-MERCHANT (MC-IDX)
023900         MOVE TXN-AMOUNT TO MCX-TOTAL (MC-IDX)
024000     END-IF.
024100
024200 1310-SEARCH-ONE-MERCHANT.
024300     IF MCX-MERCHANT (MC-IDX) = TXN-MERCHANT
024400         ADD TXN-AMOUNT TO MCX-TOTAL (MC-IDX)
024500         MOVE 'Y' TO WS-MERCH-FOUND
024600     END-IF.
024700
024800 2000-FINISH-CATEGORY-STATS.
024900     PERFORM 2010-FINISH-ONE-CATEGORY
025000         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CAT-COUNT.
025100
025200 2010-FINISH-ONE-CATEGORY.
025300     IF CTX-COUNT (CT-IDX) > ZERO
025400         COMPUTE CTX-AVG (CT-IDX) ROUNDED =
025500             CTX-TOTAL (CT-IDX) / CTX-COUNT (CT-IDX)
025600     END-IF
025700     IF WS-GRAND-TOTAL NOT = ZERO
025800         COMPUTE CTX-PERCENT (CT-IDX) ROUNDED =
025900             CTX-TOTAL (CT-IDX) / WS-GRAND-TOTAL * 100
026000     END-IF.
026100
026200 2100-SORT-CATEGORIES-DESC.
026300     IF WS-CAT-COUNT > 1
026400         COMPUTE WS-LIMIT-IX = WS-CAT-COUNT - 1
026500         MOVE 'Y' TO WS-SWAP-MADE
026600         PERFORM 2110-ONE-PASS-CAT
026700             UNTIL WS-SWAP-MADE = 'N'
026800     END-IF.
026900
027000 2110-ONE-PASS-CAT.
027100     MOVE 'N' TO WS-SWAP-MADE
027200     PERFORM 2120-COMPARE-CAT
027300         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-LIMIT-IX.
027400
027500 2120-COMPARE-CAT.
027600     SET CT-IDX TO WS-IX
027700     COMPUTE WS-JX = WS-IX + 1
027800     IF CTX-TOTAL (CT-IDX) < CTX-TOTAL (WS-JX)
027900         MOVE WS-CAT-ENTRY (CT-IDX) TO WS-CAT-SWAP-AREA
028000         MOVE WS-CAT-ENTRY (WS-JX) TO WS-CAT-ENTRY (CT-IDX)
028100         MOVE WS-CAT-SWAP-AREA TO WS-CAT-ENTRY (WS-JX)
028200         MOVE 'Y' TO WS-SWAP-MADE
028300     END-IF.
028400
028500 2200-SORT-MONTHS-ASC.
028600     IF WS-MONTH-COUNT > 1
028700         COMPUTE WS-LIMIT-IX = WS-MONTH-COUNT - 1
028800         MOVE 'Y' TO WS-SWAP-MADE
028900         PERFORM 2210-ONE-PASS-MONTH
029000             UNTIL WS-SWAP-MADE = 'N'
029100     END-IF.
029200
029300 2210-ONE-PASS-MONTH.
029400     MOVE 'N' TO WS-SWAP-MADE
029500     PERFORM 2220-COMPARE-MONTH
029600         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-LIMIT-IX.
029700
029800 2220-COMPARE-MONTH.
029900     SET MT-IDX TO WS-IX
030000     COMPUTE WS-JX = WS-IX + 1
030100     IF MTX-MONTH (MT-IDX) > MTX-MONTH (WS-JX)
030200         MOVE WS-MONTH-ENTRY (MT-IDX) TO WS-MONTH-SWAP-AREA
030300         MOVE WS-MONTH-ENTRY (WS-JX) TO WS-MONTH-ENTRY (MT-IDX)
030400         MOVE WS-MONTH-SWAP-AREA TO WS-MONTH-ENTRY (WS-JX)
030500         MOVE 'Y' TO WS-SWAP-MADE
030600     END-IF.
030700
030800 2300-SORT-MERCHANTS-DESC.
030900     IF WS-MERCH-COUNT > 1
031000         COMPUTE WS-LIMIT-IX = WS-MERCH-COUNT - 1
031100         MOVE 'Y' TO WS-SWAP-MADE
031200         PERFORM 2310-ONE-PASS-MERCHANT
031300             UNTIL WS-SWAP-MADE = 'N'
031400     END-IF.
031500
031600 2310-ONE-PASS-MERCHANT.
031700     MOVE 'N' TO WS-SWAP-MADE
031800     PERFORM 2320-COMPARE-MERCHANT
031900         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-LIMIT-IX.
032000
032100 2320-COMPARE-MERCHANT.
032200     SET MC-IDX TO WS-IX
032300     COMPUTE WS-JX = WS-IX + 1
032400     IF MCX-TOTAL (MC-IDX) < MCX-TOTAL (WS-JX)
032500         MOVE WS-MERCHANT-ENTRY (MC-IDX) TO WS-MERCHANT-SWAP-AREA
032600         MOVE WS-MERCHANT-ENTRY (WS-JX) TO WS-MERCHANT-ENTRY (MC-IDX)
032700         MOVE WS-MERCHANT-SWAP-AREA TO WS-MERCHANT-ENTRY (WS-JX)
032800         MOVE 'Y' TO WS-SWAP-MADE
032900     END-IF.
033000
033100 3000-PRINT-DASHBOARD.
033200     MOVE ALL '=' TO WS-PRINT-LINE (1:60)
033300     PERFORM 3900-WRITE-LINE
033400     MOVE 'SPENDING ANALYTICS DASHBOARD' TO WS-PRINT-LINE
033500     PERFORM 3900-WRITE-LINE
033600     MOVE WS-GRAND-TOTAL TO WS-EDIT-AMOUNT
033700     STRING 'TOTAL SPENDING: ' WS-EDIT-AMOUNT
033800         DELIMITED BY SIZE INTO WS-PRINT-LINE
033900     PERFORM 3900-WRITE-LINE
034000     MOVE WS-RECORD-COUNT TO WS-EDIT-COUNT
034100     STRING 'TOTAL TRANSACTIONS: ' WS-EDIT-COUNT
034200         DELIMITED BY SIZE INTO WS-PRINT-LINE
034300     PERFORM 3900-WRITE-LINE
034400     MOVE WS-AVG-TXN TO WS-EDIT-AMOUNT
034500     STRING 'AVERAGE TRANSACTION: ' WS-EDIT-AMOUNT
034600         DELIMITED BY SIZE INTO WS-PRINT-LINE
034700     PERFORM 3900-WRITE-LINE
034800
034900     MOVE ALL '-' TO WS-PRINT-LINE (1:60)
035000     PERFORM 3900-WRITE-LINE
035100     MOVE 'TOP SPENDING CATEGORIES' TO WS-PRINT-LINE
035200     PERFORM 3900-WRITE-LINE
035300     PERFORM 3100-PRINT-ONE-CATEGORY
035400         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CAT-COUNT
035500
035600     MOVE ALL '-' TO WS-PRINT-LINE (1:60)
035700     PERFORM 3900-WRITE-LINE
035800     MOVE 'MONTHLY SPENDING SUMMARY' TO WS-PRINT-LINE
035900     PERFORM 3900-WRITE-LINE
036000     PERFORM 3200-PRINT-ONE-MONTH
036100         VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > WS-MONTH-COUNT
036200
036300     MOVE ALL '-' TO WS-PRINT-LINE (1:60)
036400     PERFORM 3900-WRITE-LINE
036500     MOVE 'TOP MERCHANTS BY SPENDING' TO WS-PRINT-LINE
036600     PERFORM 3900-WRITE-LINE
036700     IF WS-MERCH-COUNT < WS-TOP-MERCH-LIMIT
036800         MOVE WS-MERCH-COUNT TO WS-TOP-MERCH-LIMIT
036900     END-IF
037000     PERFORM 3300-PRINT-ONE-MERCHANT
037100         VARYING MC-IDX FROM 1 BY 1 UNTIL MC-IDX > WS-TOP-MERCH-LIMIT
037200
037300     MOVE ALL '=' TO WS-PRINT-LINE (1:60)
037400     PERFORM 3900-WRITE-LINE.
037500
037600 3100-PRINT-ONE-CATEGORY.
037700     MOVE CTX-TOTAL (CT-IDX) TO WS-EDIT-AMOUNT
037800     MOVE CTX-PERCENT (CT-IDX) TO WS-EDIT-PERCENT
037900     MOVE CTX-COUNT (CT-IDX) TO WS-EDIT-COUNT
038000     MOVE SPACES TO WS-PRINT-LINE
038100     STRING CTX-CATEGORY (CT-IDX) DELIMITED BY SIZE
038200         INTO WS-PRINT-LINE
038300     MOVE WS-EDIT-AMOUNT TO WS-PRINT-LINE (22:15)
038400     MOVE WS-EDIT-PERCENT TO WS-PRINT-LINE (39:5)
038500     STRING '%' DELIMITED BY SIZE
038600         INTO WS-PRINT-LINE (44:1)
038700     MOVE WS-EDIT-COUNT TO WS-PRINT-LINE (50:5)
038800     PERFORM 3900-WRITE-LINE.
038900
039000 3200-PRINT-ONE-MONTH.
039100     MOVE MTX-TOTAL (MT-IDX) TO WS-EDIT-AMOUNT
039200     MOVE MTX-COUNT (MT-IDX) TO WS-EDIT-COUNT
039300     MOVE SPACES TO WS-PRINT-LINE
039400     STRING MTX-MONTH (MT-IDX) DELIMITED BY SIZE
039500         INTO WS-PRINT-LINE
039600     MOVE WS-EDIT-AMOUNT TO WS-PRINT-LINE (12:15)
039700     MOVE WS-EDIT-COUNT TO WS-PRINT-LINE (30:5)
039800     PERFORM 3900-WRITE-LINE.
039900
040000 3300-PRINT-ONE-MERCHANT.
040100     MOVE MCX-TOTAL (MC-IDX) TO WS-EDIT-AMOUNT
040200     MOVE SPACES TO WS-PRINT-LINE
040300     STRING MCX-MERCHANT (MC-IDX) DELIMITED BY SIZE
040400         INTO WS-PRINT-LINE
040500     MOVE WS-EDIT-AMOUNT TO WS-PRINT-LINE (32:15)
040600     PERFORM 3900-WRITE-LINE.
040700
040800 3900-WRITE-LINE.
040900     MOVE WS-PRINT-LINE TO RPT-LINE-TEXT
041000     WRITE RPT-REPORT-LINE
041100     MOVE SPACES TO WS-PRINT-LINE.
