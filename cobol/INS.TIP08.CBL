000100*===============================================================
000200*  PROGRAM-ID.   SPENDING-INSIGHTS  (INS.TIP08)
000300*  AUTHOR.       R. K. PETTIBONE
000400*  INSTALLATION. CONSUMER FINANCE DATA CENTER
000500*  DATE-WRITTEN. 09/09/1996
000600*  DATE-COMPILED.
000700*  SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY
000800*---------------------------------------------------------------
000900*  READS CATOUT AND PRINTS A SHORT NARRATIVE INSIGHTS SECTION TO
001000*  RPTOUT: TOP CATEGORY SHARE, MONTH-OVER-MONTH CHANGE, ANOMALY
001100*  COUNT, RECURRING-TAG COUNT, TWO STANDING RECOMMENDATIONS, AND
001200*  OVERALL SUMMARY TOTALS.
001300*---------------------------------------------------------------
001400*  CHANGE LOG
001500*  DATE       INIT  REQ#      DESCRIPTION
001600*  09/09/1996 RKP   FIN-0219  ORIGINAL PROGRAM.
001700*  01/20/1999 DJH   FIN-Y2K3  MONTH KEY NOW FULL CCYY-MM COMPARE.
001800*  06/03/2001 MWR   FIN-0340  ADDED RECURRING-TAG COUNT LINE.
001900*  10/12/2004 RKP   FIN-0365  TOP-CATEGORY ACCUMULATION READ THE RAW
002000*                             TXN-CATEGORY INSTEAD OF ENR-CATEGORY -
002100*                             THE INSIGHTS LINE NAMED THE WRONG
002200*                             CATEGORY.
002300*===============================================================
002400
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. SPENDING-INSIGHTS.
002700 AUTHOR. R. K. PETTIBONE.
002800 INSTALLATION. CONSUMER FINANCE DATA CENTER.
002900 DATE-WRITTEN. 09/09/1996.
003000 DATE-COMPILED.
003100 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 IS WS-RERUN-SWITCH.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CATOUT ASSIGN TO "CATOUT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-CATOUT-STATUS.
004500     SELECT RPTOUT ASSIGN TO "RPTOUT"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-RPTOUT-STATUS.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  CATOUT
005200     LABEL RECORD STANDARD.
005300 01  ENR-ENRICHED-TRANSACTION-RECORD.
005400     COPY TXN.TIP01.
005500     COPY ENR.TIP02.
005600 01  ENR-ENRICHED-RECORD-ALT REDEFINES ENR-ENRICHED-TRANSACTION-RECORD.
005700     05  ENR-RAW-TEXT                  PIC X(187).
005800
005900 FD  RPTOUT
006000     LABEL RECORD STANDARD.
006100 01  RPT-REPORT-LINE.
006200     COPY RPT.TIP09.
006300
006400 WORKING-STORAGE SECTION.
006500 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
006600 77  WS-CATOUT-STATUS               PIC X(02) VALUE '00'.
006700 77  WS-RPTOUT-STATUS               PIC X(02) VALUE '00'.
006800 77  WS-CATOUT-EOF                  PIC X(01) VALUE 'N'.
006900     88  CATOUT-AT-EOF                   VALUE 'Y'.
007000
007100 77  WS-RECORD-COUNT                PIC 9(07) COMP VALUE ZERO.
007200 77  WS-TOTAL-SPEND                  PIC S9(09)V99 VALUE ZERO.
007300 77  WS-ANOMALY-COUNT                PIC 9(07) COMP VALUE ZERO.
007400 77  WS-RECURRING-COUNT               PIC 9(07) COMP VALUE ZERO.
007500
007600 77  WS-CAT-COUNT                    PIC 9(03) COMP VALUE ZERO.
007700 77  WS-CAT-FOUND                    PIC X(01) VALUE 'N'.
007800 77  WS-TOP-CAT-TOTAL                 PIC S9(09)V99 VALUE ZERO.
007900 77  WS-TOP-CAT-NAME                  PIC X(20) VALUE SPACES.
008000 77  WS-TOP-CAT-PCT                   PIC 999V9 VALUE ZERO.
008100
008200 77  WS-MONTH-COUNT                  PIC 9(03) COMP VALUE ZERO.
008300 77  WS-MONTH-FOUND                  PIC X(01) VALUE 'N'.
008400 77  WS-M-IDX                         PIC 9(03) COMP VALUE ZERO.
008500 77  WS-LATEST-IDX                    PIC 9(03) COMP VALUE ZERO.
008600 77  WS-PREVIOUS-IDX                  PIC 9(03) COMP VALUE ZERO.
008700 77  WS-MOM-CHANGE-AMT                PIC S9(09)V99 VALUE ZERO.
008800 77  WS-MOM-CHANGE-PCT                PIC S999V9 VALUE ZERO.
008900
009000 01  WS-TXN-MONTH-GROUP.
009100     05  WS-TXN-MONTH-CCYY           PIC 9(04).
009200     05  WS-TXN-MONTH-DASH           PIC X(01).
009300     05  WS-TXN-MONTH-MM             PIC 9(02).
009400 01  WS-TXN-MONTH-ALT REDEFINES WS-TXN-MONTH-GROUP.
009500     05  WS-TXN-MONTH-KEY            PIC X(07).
009600
009700*    PER-CATEGORY TOTALS, USED ONLY TO FIND THE TOP CATEGORY.
009800 01  WS-CAT-TABLE.
009900     05  WS-CAT-ENTRY OCCURS 30 TIMES INDEXED BY CT-IDX.
010000         10  CTX-CATEGORY             PIC X(20).
010100         10  CTX-TOTAL                 PIC S9(09)V99.
010200 01  WS-CAT-TABLE-RAW REDEFINES WS-CAT-TABLE.
010300     05  FILLER                        PIC X(930).
010400
010500*    PER-MONTH TOTALS, USED ONLY TO DERIVE THE MONTH-OVER-MONTH
010600*    CHANGE. KEPT IN CHRONOLOGICAL ORDER SINCE LEXICAL
010700*    CCYY-MM COMPARE ALSO SORTS CHRONOLOGICALLY.
010800 01  WS-MONTH-TABLE.
010900     05  WS-MONTH-ENTRY OCCURS 36 TIMES INDEXED BY MT-IDX.
011000         10  MTX-MONTH                 PIC X(07).
011100         10  MTX-TOTAL                  PIC S9(09)V99.
011200 01  WS-MONTH-TABLE-RAW REDEFINES WS-MONTH-TABLE.
011300     05  FILLER                        PIC X(648).
011400 01  WS-MONTH-SWAP-AREA.
011500     05  MTX-SWAP-MONTH                PIC X(07).
011600     05  MTX-SWAP-TOTAL                 PIC S9(09)V99.
011700
011800 01  WS-PRINT-LINE                   PIC X(132).
011900 77  WS-EDIT-AMOUNT                   PIC Z,ZZZ,ZZZ,ZZ9.99-.
012000 77  WS-EDIT-PCT                      PIC ZZ9.9-.
012100 77  WS-EDIT-COUNT                    PIC ZZZZ9.
012200
012300 PROCEDURE DIVISION.
012400
012500 0000-MAIN.
012600     PERFORM 0100-OPEN-FILES
012700     PERFORM 1000-READ-CATOUT THRU 1000-EXIT
012800         UNTIL CATOUT-AT-EOF
012900     PERFORM 2000-FIND-TOP-CATEGORY
013000     PERFORM 2100-SORT-MONTHS
013100     PERFORM 2200-COMPUTE-MOM-CHANGE
013200     PERFORM 3000-PRINT-INSIGHTS
013300     PERFORM 0900-CLOSE-FILES
013400     STOP RUN.
013500
013600 0100-OPEN-FILES.
013700     OPEN INPUT CATOUT
013800     OPEN OUTPUT RPTOUT.
013900
014000 0900-CLOSE-FILES.
014100     CLOSE CATOUT
014200     CLOSE RPTOUT.
014300
014400 1000-READ-CATOUT.
014500     READ CATOUT
014600         AT END
014700             SET CATOUT-AT-EOF TO TRUE
014800             GO TO 1000-EXIT
014900     END-READ
015000     ADD 1 TO WS-RECORD-COUNT
015100     ADD TXN-AMOUNT TO WS-TOTAL-SPEND
015200     IF ENR-ANOMALY-YES
015300         ADD 1 TO WS-ANOMALY-COUNT
015400     END-IF
015500     IF ENR-RECURRING-YES
015600         ADD 1 TO WS-RECURRING-COUNT
015700     END-IF
015800     PERFORM 1100-ACCUM-CATEGORY
015900     PERFORM 1200-ACCUM-MONTH.
016000 1000-EXIT.
016100     EXIT.
016200
016300 1100-ACCUM-CATEGORY.
016400     MOVE 'N' TO WS-CAT-FOUND
016500     PERFORM 1110-SEARCH-ONE-CAT
016600         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CAT-COUNT
016700     IF WS-CAT-FOUND = 'N'
016800         ADD 1 TO WS-CAT-COUNT
016900         SET CT-IDX TO WS-CAT-COUNT
017000         MOVE ENR-CATEGORY TO CTX-CATEGORY (CT-IDX)
017100         MOVE TXN-AMOUNT TO CTX-TOTAL (CT-IDX)
017200     END-IF.
017300
017400 1110-SEARCH-ONE-CAT.
017500     IF CTX-CATEGORY (CT-IDX) = ENR-CATEGORY
017600         ADD TXN-AMOUNT TO CTX-TOTAL (CT-IDX)
017700         MOVE 'Y' TO WS-CAT-FOUND
017800     END-IF.
017900
018000 1200-ACCUM-MONTH.
018100     MOVE TXN-DATE-CCYY TO WS-TXN-MONTH-CCYY
018200     MOVE '-' TO WS-TXN-MONTH-DASH
018300     MOVE TXN-DATE-MM TO WS-TXN-MONTH-MM
018400     MOVE 'N' TO WS-MONTH-FOUND
018500     PERFORM 1210-SEARCH-ONE-MONTH
018600         VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > WS-MONTH-COUNT
018700     IF WS-MONTH-FOUND = 'N'
018800         ADD 1 TO WS-MONTH-COUNT
018900         SET MT-IDX TO WS-MONTH-COUNT
019000         MOVE WS-TXN-MONTH-KEY TO MTX-MONTH (MT-IDX)
019100         MOVE TXN-AMOUNT TO MTX-TOTAL (MT-IDX)
019200     END-IF.
019300
019400 1210-SEARCH-ONE-MONTH.
019500     IF MTX-MONTH (MT-IDX) = WS-TXN-MONTH-KEY
019600         ADD TXN-AMOUNT TO MTX-TOTAL (MT-IDX)
019700         MOVE 'Y' TO WS-MONTH-FOUND
019800     END-IF.
019900
020000 2000-FIND-TOP-CATEGORY.
020100     MOVE ZERO TO WS-TOP-CAT-TOTAL
020200     MOVE SPACES TO WS-TOP-CAT-NAME
020300     PERFORM 2010-COMPARE-ONE-CAT
020400         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CAT-COUNT
020500     IF WS-TOTAL-SPEND > ZERO
020600         COMPUTE WS-TOP-CAT-PCT ROUNDED =
020700             (WS-TOP-CAT-TOTAL / WS-TOTAL-SPEND) * 100
020800     END-IF.
020900
021000 2010-COMPARE-ONE-CAT.
021100     IF CTX-TOTAL (CT-IDX) > WS-TOP-CAT-TOTAL
021200         MOVE CTX-TOTAL (CT-IDX) TO WS-TOP-CAT-TOTAL
021300         MOVE CTX-CATEGORY (CT-IDX) TO WS-TOP-CAT-NAME
021400     END-IF.
021500
021600*    ASCENDING BUBBLE SORT ON THE MONTH KEY SO THE LAST TWO
021700*    ENTRIES ARE THE TWO MOST RECENT CALENDAR MONTHS.
021800 2100-SORT-MONTHS.
021900     IF WS-MONTH-COUNT > 1
022000         PERFORM 2110-SORT-ONE-PASS
022100             VARYING WS-M-IDX FROM 1 BY 1
022200             UNTIL WS-M-IDX > WS-MONTH-COUNT - 1
022300     END-IF.
022400
022500 2110-SORT-ONE-PASS.
022600     PERFORM 2120-COMPARE-ADJACENT
022700         VARYING MT-IDX FROM 1 BY 1
022800         UNTIL MT-IDX > WS-MONTH-COUNT - 1.
022900
023000 2120-COMPARE-ADJACENT.
023100     IF MTX-MONTH (MT-IDX) > MTX-MONTH (MT-IDX + 1)
023200         MOVE MTX-MONTH (MT-IDX) TO MTX-SWAP-MONTH
023300         MOVE MTX-TOTAL (MT-IDX) TO MTX-SWAP-TOTAL
023400         MOVE MTX-MONTH (MT-IDX + 1) TO MTX-MONTH (MT-IDX)
023500         MOVE MTX-TOTAL (MT-IDX + 1) TO MTX-TOTAL (MT-IDX)
023600         MOVE MTX-SWAP-MONTH TO MTX-MONTH (MT-IDX + 1)
023700         MOVE MTX-SWAP-TOTAL TO MTX-TOTAL (MT-IDX + 1)
023800     END-IF.
023900
024000 2200-COMPUTE-MOM-CHANGE.
024100     MOVE ZERO TO WS-MOM-CHANGE-AMT
024200     MOVE ZERO TO WS-MOM-CHANGE-PCT
024300     IF WS-MONTH-COUNT > 1
024400         SET WS-LATEST-IDX TO WS-MONTH-COUNT
024500         COMPUTE WS-PREVIOUS-IDX = WS-MONTH-COUNT - 1
024600         COMPUTE WS-MOM-CHANGE-AMT =
024700             MTX-TOTAL (WS-LATEST-IDX) - MTX-TOTAL (WS-PREVIOUS-IDX)
024800         IF MTX-TOTAL (WS-PREVIOUS-IDX) NOT = ZERO
024900             COMPUTE WS-MOM-CHANGE-PCT ROUNDED =
025000                 (WS-MOM-CHANGE-AMT / MTX-TOTAL (WS-PREVIOUS-IDX))
025100                 * 100
025200         END-IF
025300     END-IF.
025400
025500 3000-PRINT-INSIGHTS.
025600     MOVE ALL '-' TO WS-PRINT-LINE (1:60)
025700     PERFORM 3900-WRITE-LINE
025800     MOVE 'SPENDING INSIGHTS' TO WS-PRINT-LINE
025900     PERFORM 3900-WRITE-LINE
026000
026100     IF WS-CAT-COUNT > ZERO
026200         MOVE WS-TOP-CAT-TOTAL TO WS-EDIT-AMOUNT
026300         MOVE WS-TOP-CAT-PCT TO WS-EDIT-PCT
026400         MOVE SPACES TO WS-PRINT-LINE
026500         STRING 'TOP CATEGORY: ' WS-TOP-CAT-NAME
026600             ' - ' WS-EDIT-AMOUNT ' (' WS-EDIT-PCT '% OF TOTAL)'
026700             DELIMITED BY SIZE INTO WS-PRINT-LINE
026800         PERFORM 3900-WRITE-LINE
026900     END-IF
027000
027100     IF WS-MONTH-COUNT > 1
027200         MOVE WS-MOM-CHANGE-AMT TO WS-EDIT-AMOUNT
027300         MOVE WS-MOM-CHANGE-PCT TO WS-EDIT-PCT
027400         MOVE SPACES TO WS-PRINT-LINE
027500         STRING 'MONTH-OVER-MONTH CHANGE: ' WS-EDIT-AMOUNT
027600             ' (' WS-EDIT-PCT '%)'
027700             DELIMITED BY SIZE INTO WS-PRINT-LINE
027800         PERFORM 3900-WRITE-LINE
027900     END-IF
028000
028100     IF WS-ANOMALY-COUNT > ZERO
028200         MOVE WS-ANOMALY-COUNT TO WS-EDIT-COUNT
028300         MOVE SPACES TO WS-PRINT-LINE
028400         STRING 'ANOMALIES FLAGGED: ' WS-EDIT-COUNT
028500             DELIMITED BY SIZE INTO WS-PRINT-LINE
028600         PERFORM 3900-WRITE-LINE
028700     END-IF
028800
028900     IF WS-RECURRING-COUNT > ZERO
029000         MOVE WS-RECURRING-COUNT TO WS-EDIT-COUNT
029100         MOVE SPACES TO WS-PRINT-LINE
029200         STRING 'RECURRING-TAGGED TRANSACTIONS: ' WS-EDIT-COUNT
029300             DELIMITED BY SIZE INTO WS-PRINT-LINE
029400         PERFORM 3900-WRITE-LINE
029500     END-IF
029600
029700     MOVE 'RECOMMENDATION - REVIEW YOUR TOP 1-2 CATEGORIES FOR'
029800         TO WS-PRINT-LINE
029900     PERFORM 3900-WRITE-LINE
030000     MOVE '   OPPORTUNITIES TO CUT BACK.' TO WS-PRINT-LINE
030100     PERFORM 3900-WRITE-LINE
030200     MOVE 'RECOMMENDATION - AUDIT RECURRING CHARGES FOR ITEMS'
030300         TO WS-PRINT-LINE
030400     PERFORM 3900-WRITE-LINE
030500     MOVE '   YOU NO LONGER USE.' TO WS-PRINT-LINE
030600     PERFORM 3900-WRITE-LINE
030700
030800     MOVE WS-TOTAL-SPEND TO WS-EDIT-AMOUNT
030900     MOVE SPACES TO WS-PRINT-LINE
031000     STRING 'TOTAL SPEND: ' WS-EDIT-AMOUNT
031100         DELIMITED BY SIZE INTO WS-PRINT-LINE
031200     PERFORM 3900-WRITE-LINE
031300     MOVE WS-RECORD-COUNT TO WS-EDIT-COUNT
031400     MOVE SPACES TO WS-PRINT-LINE
031500     STRING 'TRANSACTION COUNT: ' WS-EDIT-COUNT
031600         DELIMITED BY SIZE INTO WS-PRINT-LINE
031700     PERFORM 3900-WRITE-LINE.
031800
031900 3900-WRITE-LINE.
032000     MOVE WS-PRINT-LINE TO RPT-LINE-TEXT
032100     WRITE RPT-REPORT-LINE
032200     MOVE SPACES TO WS-PRINT-LINE.
