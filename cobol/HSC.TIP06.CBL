000100*===============================================================
000200*  PROGRAM-ID.   FINANCIAL-HEALTH-SCORE  (HSC.TIP06)
000300*  AUTHOR.       D. J. HARMON
000400*  INSTALLATION. CONSUMER FINANCE DATA CENTER
000500*  DATE-WRITTEN. 10/05/1998
000600*  DATE-COMPILED.
000700*  SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY
000800*---------------------------------------------------------------
000900*  READS CATOUT, DERIVES VOLATILITY, DISCRETIONARY SHARE,
001000*  ANOMALY RATE AND BUDGET-OVER RATIO, BLENDS THEM INTO A SINGLE
001100*  0-100 FINANCIAL HEALTH SCORE AND PRINTS THE HEALTH SECTION TO
001200*  RPTOUT.  NO BUDGET-STATUS CARRYOVER IS AVAILABLE TO A
001300*  STANDALONE RUN OF THIS PROGRAM SO THE BUDGET-OVER RATIO IS
001400*  TAKEN AS ZERO, PER THE STANDARD RULE FOR MISSING BUDGET DATA.
001500*---------------------------------------------------------------
001600*  CHANGE LOG
001700*  DATE       INIT  REQ#      DESCRIPTION
001800*  10/05/1998 DJH   FIN-0279  ORIGINAL PROGRAM.
001900*  01/22/1999 DJH   FIN-Y2K1  MONTH KEYS EXPANDED TO CCYY-MM.
002000*  09/17/2001 MWR   FIN-0317  ADDED DISCRETIONARY-SHARE SUBSCORE.
002100*  04/02/2004 MWR   FIN-0339  REASON LINES NOW SUPPRESSED WHEN
002200*                             THE DATASET IS EMPTY.
002300*  10/12/2004 RKP   FIN-0365  DISCRETIONARY NUMERATOR TESTED THE RAW
002400*                             TXN-CATEGORY INSTEAD OF ENR-CATEGORY -
002500*                             HS-DISC-SHARE NEVER SAW THE CATEGORIES
002600*                             THE PIPELINE ACTUALLY ASSIGNS.
002700*===============================================================
002800
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. FINANCIAL-HEALTH-SCORE.
003100 AUTHOR. D. J. HARMON.
003200 INSTALLATION. CONSUMER FINANCE DATA CENTER.
003300 DATE-WRITTEN. 10/05/1998.
003400 DATE-COMPILED.
003500 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS WS-RERUN-SWITCH.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CATOUT ASSIGN TO "CATOUT"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-CATOUT-STATUS.
004900     SELECT RPTOUT ASSIGN TO "RPTOUT"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-RPTOUT-STATUS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  CATOUT
005600     LABEL RECORD STANDARD.
005700 01  ENR-ENRICHED-TRANSACTION-RECORD.
005800     COPY TXN.TIP01.
005900     COPY ENR.TIP02.
006000 01  ENR-ENRICHED-RECORD-ALT REDEFINES ENR-ENRICHED-TRANSACTION-RECORD.
006100     05  ENR-RAW-TEXT                  PIC X(187).
006200
006300 FD  RPTOUT
006400     LABEL RECORD STANDARD.
006500 01  RPT-REPORT-LINE.
006600     COPY RPT.TIP09.
006700
006800 WORKING-STORAGE SECTION.
006900 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
007000 77  WS-CATOUT-STATUS               PIC X(02) VALUE '00'.
007100 77  WS-RPTOUT-STATUS               PIC X(02) VALUE '00'.
007200 77  WS-CATOUT-EOF                  PIC X(01) VALUE 'N'.
007300     88  CATOUT-AT-EOF                   VALUE 'Y'.
007400
007500 77  WS-RECORD-COUNT                PIC 9(07) COMP VALUE ZERO.
007600 77  WS-ANOMALY-COUNT               PIC 9(07) COMP VALUE ZERO.
007700 77  WS-TOTAL-SPEND                 PIC S9(09)V99 VALUE ZERO.
007800 77  WS-DISC-SPEND                  PIC S9(09)V99 VALUE ZERO.
007900 77  WS-MONTH-COUNT                 PIC 9(03) COMP VALUE ZERO.
008000 77  WS-MONTH-FOUND                 PIC X(01) VALUE 'N'.
008100 77  WS-IX                          PIC 9(05) COMP VALUE ZERO.
008200
008300 77  WS-MONTH-MEAN                  PIC S9(09)V99 VALUE ZERO.
008400 77  WS-MONTH-SUMSQ                 PIC S9(13)V9999 VALUE ZERO.
008500 77  WS-MONTH-VARIANCE               PIC S9(09)V9999 VALUE ZERO.
008600 77  WS-MONTH-STDDEV                 PIC S9(07)V9999 VALUE ZERO.
008700 77  WS-DIFF                         PIC S9(09)V99 VALUE ZERO.
008800
008900 77  WS-VOLATILITY                  PIC 9(03)V999 VALUE ZERO.
009000 77  WS-DISC-SHARE                  PIC 9V999 VALUE ZERO.
009100 77  WS-ANOM-RATE                    PIC 9V999 VALUE ZERO.
009200 77  WS-BUDGET-OVER-RATIO            PIC 9V999 VALUE ZERO.
009300
009400 77  WS-VOL-SCORE                   PIC S9V999 VALUE ZERO.
009500 77  WS-DISC-SCORE                  PIC S9V999 VALUE ZERO.
009600 77  WS-ANOM-SCORE                   PIC S9V999 VALUE ZERO.
009700 77  WS-BUDGET-SCORE                 PIC S9V999 VALUE ZERO.
009800 77  WS-BLEND-SCORE                  PIC S9V999 VALUE ZERO.
009900 77  WS-REASON-COUNT                 PIC 9(01) COMP VALUE ZERO.
010000
010100*    MONTHLY SPENDING TABLE, USED ONLY TO DERIVE VOLATILITY.
010200 01  WS-MONTH-TABLE.
010300     05  WS-MONTH-ENTRY OCCURS 36 TIMES INDEXED BY MT-IDX.
010400         10  MTX-MONTH                 PIC X(07).
010500         10  MTX-TOTAL                  PIC S9(09)V99.
010600 01  WS-MONTH-TABLE-RAW REDEFINES WS-MONTH-TABLE.
010700     05  FILLER                        PIC X(360).
010800
010900 01  WS-TXN-MONTH-GROUP.
011000     05  WS-TXN-MONTH-CCYY           PIC 9(04).
011100     05  WS-TXN-MONTH-DASH           PIC X(01).
011200     05  WS-TXN-MONTH-MM             PIC 9(02).
011300 01  WS-TXN-MONTH-ALT REDEFINES WS-TXN-MONTH-GROUP.
011400     05  WS-TXN-MONTH-KEY            PIC X(07).
011500
011600 01  WS-SCORE-RESULT.
011700     COPY HSC.TIP07.
011800
011900 01  WS-PRINT-LINE                  PIC X(132).
012000 77  WS-EDIT-SCORE                  PIC ZZ9.
012100 77  WS-EDIT-RATIO                  PIC 9.999.
012200
012300*    NEWTON-RAPHSON SQUARE ROOT, 20 FIXED ITERATIONS - NO SQRT
012400*    INTRINSIC IS USED ON THIS SHOP'S COMPILER.
012500 77  WS-SQRT-INPUT                  PIC S9(13)V9999 VALUE ZERO.
012600 77  WS-SQRT-RESULT                 PIC S9(07)V9999 VALUE ZERO.
012700 77  WS-SQRT-GUESS                  PIC S9(07)V9999 VALUE ZERO.
012800 77  WS-SQRT-ITER                   PIC 9(02) COMP VALUE ZERO.
012900
013000 PROCEDURE DIVISION.
013100
013200 0000-MAIN.
013300     PERFORM 0100-OPEN-FILES
013400     PERFORM 1000-READ-CATOUT THRU 1000-EXIT
013500         UNTIL CATOUT-AT-EOF
013600     IF WS-RECORD-COUNT > ZERO
013700         PERFORM 2000-COMPUTE-VOLATILITY
013800         PERFORM 2100-COMPUTE-DISC-SHARE
013900         PERFORM 2200-COMPUTE-ANOM-RATE
014000         MOVE ZERO TO WS-BUDGET-OVER-RATIO
014100         PERFORM 2300-COMPUTE-SUBSCORES
014200         PERFORM 2400-BLEND-SCORE
014300         PERFORM 2500-BUILD-REASONS
014400     ELSE
014500         MOVE ZERO TO HS-SCORE
014600         MOVE ZERO TO WS-REASON-COUNT
014700     END-IF
014800     PERFORM 3000-PRINT-HEALTH
014900     PERFORM 0900-CLOSE-FILES
015000     STOP RUN.
015100
015200 0100-OPEN-FILES.
015300     OPEN INPUT CATOUT
015400     OPEN OUTPUT RPTOUT.
015500
015600 0900-CLOSE-FILES.
015700     CLOSE CATOUT
015800     CLOSE RPTOUT.
015900
016000 1000-READ-CATOUT.
016100     READ CATOUT
016200         AT END
016300             SET CATOUT-AT-EOF TO TRUE
016400             GO TO 1000-EXIT
016500     END-READ
016600     ADD 1 TO WS-RECORD-COUNT
016700     ADD TXN-AMOUNT TO WS-TOTAL-SPEND
016800     IF ENR-CATEGORY = 'Dining' OR ENR-CATEGORY = 'Entertainment'
016900         OR ENR-CATEGORY = 'Shopping'
017000         ADD TXN-AMOUNT TO WS-DISC-SPEND
017100     END-IF
017200     IF ENR-ANOMALY-YES
017300         ADD 1 TO WS-ANOMALY-COUNT
017400     END-IF
017500     PERFORM 1100-ACCUM-MONTH.
017600 1000-EXIT.
017700     EXIT.
017800
017900 1100-ACCUM-MONTH.
018000     MOVE TXN-DATE-CCYY TO WS-TXN-MONTH-CCYY
018100     MOVE '-' TO WS-TXN-MONTH-DASH
018200     MOVE TXN-DATE-MM TO WS-TXN-MONTH-MM
018300     MOVE 'N' TO WS-MONTH-FOUND
018400     PERFORM 1110-SEARCH-ONE-MONTH
018500         VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > WS-MONTH-COUNT
018600     IF WS-MONTH-FOUND = 'N'
018700         ADD 1 TO WS-MONTH-COUNT
018800         SET MT-IDX TO WS-MONTH-COUNT
018900         MOVE WS-TXN-MONTH-KEY TO MTX-MONTH (MT-IDX)
019000         MOVE TXN-AMOUNT TO MTX-TOTAL (MT-IDX)
019100     END-IF.
019200
019300 1110-SEARCH-ONE-MONTH.
019400     IF MTX-MONTH (MT-IDX) = WS-TXN-MONTH-KEY
019500         ADD TXN-AMOUNT TO MTX-TOTAL (MT-IDX)
019600         MOVE 'Y' TO WS-MONTH-FOUND
019700     END-IF.
019800
019900 2000-COMPUTE-VOLATILITY.
020000     MOVE ZERO TO WS-MONTH-MEAN WS-MONTH-SUMSQ
020100     IF WS-MONTH-COUNT > ZERO
020200         COMPUTE WS-MONTH-MEAN ROUNDED =
020300             WS-TOTAL-SPEND / WS-MONTH-COUNT
020400     END-IF
020500     PERFORM 2020-SUMSQ-MONTH
020600         VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > WS-MONTH-COUNT
020700     IF WS-MONTH-COUNT > ZERO
020800         COMPUTE WS-MONTH-VARIANCE ROUNDED =
020900             WS-MONTH-SUMSQ / WS-MONTH-COUNT
021000     END-IF
021100     MOVE WS-MONTH-VARIANCE TO WS-SQRT-INPUT
021200     PERFORM 8900-COMPUTE-SQUARE-ROOT
021300     MOVE WS-SQRT-RESULT TO WS-MONTH-STDDEV
021400     MOVE ZERO TO WS-VOLATILITY
021500     IF WS-MONTH-MEAN > 0.005 OR WS-MONTH-MEAN < -0.005
021600         COMPUTE WS-VOLATILITY ROUNDED =
021700             WS-MONTH-STDDEV / WS-MONTH-MEAN
021800     END-IF.
021900
022000 2020-SUMSQ-MONTH.
022100     COMPUTE WS-DIFF = MTX-TOTAL (MT-IDX) - WS-MONTH-MEAN
022200     COMPUTE WS-MONTH-SUMSQ = WS-MONTH-SUMSQ + (WS-DIFF * WS-DIFF).
022300
022400 2100-COMPUTE-DISC-SHARE.
022500     MOVE ZERO TO WS-DISC-SHARE
022600     IF WS-TOTAL-SPEND NOT = ZERO
022700         COMPUTE WS-DISC-SHARE ROUNDED =
022800             WS-DISC-SPEND / WS-TOTAL-SPEND
022900     END-IF.
023000
023100 2200-COMPUTE-ANOM-RATE.
023200     COMPUTE WS-ANOM-RATE ROUNDED =
023300         WS-ANOMALY-COUNT / WS-RECORD-COUNT.
023400
023500 2300-COMPUTE-SUBSCORES.
023600     COMPUTE WS-VOL-SCORE ROUNDED = 1 - WS-VOLATILITY
023700     IF WS-VOL-SCORE < ZERO
023800         MOVE ZERO TO WS-VOL-SCORE
023900     END-IF
024000     COMPUTE WS-DISC-SCORE ROUNDED = 1 - (WS-DISC-SHARE / 0.60)
024100     IF WS-DISC-SCORE < ZERO
024200         MOVE ZERO TO WS-DISC-SCORE
024300     END-IF
024400     COMPUTE WS-ANOM-SCORE ROUNDED = 1 - (WS-ANOM-RATE / 0.20)
024500     IF WS-ANOM-SCORE < ZERO
024600         MOVE ZERO TO WS-ANOM-SCORE
024700     END-IF
024800     COMPUTE WS-BUDGET-SCORE ROUNDED =
024900         1 - (WS-BUDGET-OVER-RATIO / 0.50)
025000     IF WS-BUDGET-SCORE < ZERO
025100         MOVE ZERO TO WS-BUDGET-SCORE
025200     END-IF.
025300
025400 2400-BLEND-SCORE.
025500     COMPUTE WS-BLEND-SCORE ROUNDED =
025600         (0.35 * WS-VOL-SCORE) + (0.30 * WS-DISC-SCORE)
025700         + (0.20 * WS-ANOM-SCORE) + (0.15 * WS-BUDGET-SCORE)
025800     IF WS-BLEND-SCORE < ZERO
025900         MOVE ZERO TO WS-BLEND-SCORE
026000     END-IF
026100     IF WS-BLEND-SCORE > 1
026200         MOVE 1 TO WS-BLEND-SCORE
026300     END-IF
026400     COMPUTE HS-SCORE ROUNDED = WS-BLEND-SCORE * 100
026500     MOVE WS-VOLATILITY TO HS-VOLATILITY
026600     MOVE WS-DISC-SHARE TO HS-DISC-SHARE
026700     MOVE WS-ANOM-RATE TO HS-ANOM-RATE
026800     MOVE WS-BUDGET-OVER-RATIO TO HS-BUDGET-OVER-RATIO.
026900
027000 2500-BUILD-REASONS.
027100     MOVE ZERO TO WS-REASON-COUNT
027200     IF WS-VOLATILITY > 0.500
027300         ADD 1 TO WS-REASON-COUNT
027400         MOVE 'MONTHLY SPENDING VARIES A LOT'
027500             TO HS-REASON (WS-REASON-COUNT)
027600     END-IF
027700     IF WS-DISC-SHARE > 0.400
027800         ADD 1 TO WS-REASON-COUNT
027900         MOVE 'LARGE SHARE IS DISCRETIONARY'
028000             TO HS-REASON (WS-REASON-COUNT)
028100     END-IF
028200     IF WS-ANOM-RATE > 0.050
028300         ADD 1 TO WS-REASON-COUNT
028400         MOVE 'SEVERAL FLAGGED ANOMALIES'
028500             TO HS-REASON (WS-REASON-COUNT)
028600     END-IF
028700     IF WS-BUDGET-OVER-RATIO > 0.200
028800         ADD 1 TO WS-REASON-COUNT
028900         MOVE 'MULTIPLE CATEGORIES OVER BUDGET'
029000             TO HS-REASON (WS-REASON-COUNT)
029100     END-IF
029200     IF WS-REASON-COUNT = ZERO
029300         ADD 1 TO WS-REASON-COUNT
029400         MOVE 'SPENDING PATTERNS LOOK STABLE'
029500             TO HS-REASON (WS-REASON-COUNT)
029600     END-IF.
029700
029800 3000-PRINT-HEALTH.
029900     MOVE ALL '-' TO WS-PRINT-LINE (1:60)
030000     PERFORM 3900-WRITE-LINE
030100     MOVE 'FINANCIAL HEALTH SCORE' TO WS-PRINT-LINE
030200     PERFORM 3900-WRITE-LINE
030300     MOVE HS-SCORE TO WS-EDIT-SCORE
030400     STRING 'SCORE: ' WS-EDIT-SCORE ' / 100'
030500         DELIMITED BY SIZE INTO WS-PRINT-LINE
030600     PERFORM 3900-WRITE-LINE
030700     IF WS-RECORD-COUNT > ZERO
030800         PERFORM 3100-PRINT-ONE-REASON
030900             VARYING WS-IX FROM 1 BY 1
031000             UNTIL WS-IX > WS-REASON-COUNT
031100     END-IF.
031200
031300 3100-PRINT-ONE-REASON.
031400     MOVE SPACES TO WS-PRINT-LINE
031500     STRING '- ' HS-REASON (WS-IX)
031600         DELIMITED BY SIZE INTO WS-PRINT-LINE
031700     PERFORM 3900-WRITE-LINE.
031800
031900 3900-WRITE-LINE.
032000     MOVE WS-PRINT-LINE TO RPT-LINE-TEXT
032100     WRITE RPT-REPORT-LINE
032200     MOVE SPACES TO WS-PRINT-LINE.
032300
032400 8900-COMPUTE-SQUARE-ROOT.
032500     IF WS-SQRT-INPUT <= ZERO
032600         MOVE ZERO TO WS-SQRT-RESULT
032700     ELSE
032800         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
032900         PERFORM 8910-ONE-ITERATION 20 TIMES
033000         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
033100     END-IF.
033200
033300 8910-ONE-ITERATION.
033400     COMPUTE WS-SQRT-GUESS ROUNDED =
033500         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
