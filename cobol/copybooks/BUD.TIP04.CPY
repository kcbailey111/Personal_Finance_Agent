000100*===============================================================
000200*  BUD.TIP04  -  BUDGET / BUDGET-STATUS AREA
000300*  BS-BUDGET-STATUS REDEFINES THE INPUT BUDGET SHAPE, MATCHING
000400*  THE SHOP HABIT OF CARRYING AN INPUT LAYOUT AND ITS DERIVED
000500*  REPORTING LAYOUT IN ONE WORKING AREA.
000600*---------------------------------------------------------------
000700*  CHANGE LOG
000800*  DATE       INIT  REQ#      DESCRIPTION
000900*  01/18/1994 LMT   FIN-0098  ORIGINAL BUDGET RECORD LAYOUT.
001000*  07/11/1998 DJH   FIN-0271  ADDED BUDGET-STATUS REDEFINES.
001100*===============================================================
001200 05  BG-BUDGET-RECORD.
001300     10  BG-CATEGORY                   PIC X(20).
001400     10  BG-AMOUNT                     PIC S9(07)V99.
001500     10  FILLER                        PIC X(30).
001600 05  BS-BUDGET-STATUS REDEFINES BG-BUDGET-RECORD.
001700     10  BS-CATEGORY                   PIC X(20).
001800     10  BS-MONTH                      PIC X(07).
001900     10  BS-SPENT                      PIC S9(09)V99.
002000     10  BS-BUDGET                     PIC S9(07)V99.
002100     10  BS-REMAINING                  PIC S9(09)V99.
002200     10  BS-OVER-BUDGET                PIC X(01).
002300         88  BS-IS-OVER-BUDGET             VALUE 'Y'.
002400         88  BS-NOT-OVER-BUDGET            VALUE 'N'.
