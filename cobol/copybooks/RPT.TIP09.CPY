000100*===============================================================
000200*  RPT.TIP09  -  SHARED 132-COLUMN PRINT LINE
000300*  USED BY EVERY REPORT-WRITING PROGRAM IN THE SUITE SO RPTOUT
000400*  CARRIES ONE CONSISTENT RECORD SHAPE REGARDLESS OF WHICH
000500*  PROGRAM PRODUCED THE LINE.
000600*---------------------------------------------------------------
000700*  CHANGE LOG
000800*  DATE       INIT  REQ#      DESCRIPTION
000900*  08/14/1992 RKP   FIN-0059  ORIGINAL LAYOUT.
001000*===============================================================
001100 05  RPT-LINE-TEXT                     PIC X(132).
