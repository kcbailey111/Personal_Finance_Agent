000100*===============================================================
000200*  FCS.TIP06  -  MONTHLY SPENDING FORECAST RECORD
000300*---------------------------------------------------------------
000400*  CHANGE LOG
000500*  DATE       INIT  REQ#      DESCRIPTION
000600*  02/27/1997 LMT   FIN-0223  ORIGINAL LAYOUT.
000700*===============================================================
000800 05  FC-FORECAST-RECORD.
000900     10  FC-MONTH                      PIC X(07).
001000     10  FC-CATEGORY                   PIC X(20).
001100     10  FC-AMOUNT                     PIC S9(09)V99.
001200     10  FC-METHOD                     PIC X(08).
001300     10  FILLER                        PIC X(16).
