000100*===============================================================
000200*  HSC.TIP07  -  FINANCIAL HEALTH SCORE RESULT AREA
000300*  HEADER PLUS UP TO FOUR REASON LINES, FOLLOWING THE
000400*  HEADER/DETAIL/TRAILER TRIAD HABIT SEEN ON THE BALANCING
000500*  FEED (ONE RECORD-TYPE BYTE, A FIXED HEADER, REPEATING LINES).
000600*---------------------------------------------------------------
000700*  CHANGE LOG
000800*  DATE       INIT  REQ#      DESCRIPTION
000900*  10/05/1998 DJH   FIN-0279  ORIGINAL LAYOUT.
001000*===============================================================
001100 05  HS-SCORE-HEADER.
001200     10  HS-SCORE                      PIC 9(03).
001300     10  HS-VOLATILITY                 PIC 9(03)V999.
001400     10  HS-DISC-SHARE                 PIC 9V999.
001500     10  HS-ANOM-RATE                  PIC 9V999.
001600     10  HS-BUDGET-OVER-RATIO          PIC 9V999.
001700     10  FILLER                        PIC X(50).
001800 05  HS-REASON-LINES.
001900     10  HS-REASON OCCURS 4 TIMES      PIC X(70).
