000100*===============================================================
000200*  BIL.TIP05  -  RECURRING BILL CALENDAR RECORD
000300*  LAST-SEEN AND NEXT-DUE CARRY THE CC/YY-STYLE BROKEN DATE
000400*  HABIT INHERITED FROM THE ACCOUNT-MASTER ESTABLISHED-DATE AND
000500*  LAST-MAINTENANCE-DATE PAIR.
000600*---------------------------------------------------------------
000700*  CHANGE LOG
000800*  DATE       INIT  REQ#      DESCRIPTION
000900*  04/09/1996 RKP   FIN-0187  ORIGINAL LAYOUT.
001000*===============================================================
001100 05  BC-MERCHANT                       PIC X(30).
001200 05  BC-TYPICAL-AMOUNT                 PIC S9(07)V99.
001300 05  BC-TYPICAL-DAY                    PIC 9(02).
001400 05  BC-LAST-SEEN.
001500     10  BC-LAST-SEEN-CCYY             PIC 9(04).
001600     10  FILLER                        PIC X VALUE '-'.
001700     10  BC-LAST-SEEN-MM               PIC 9(02).
001800     10  FILLER                        PIC X VALUE '-'.
001900     10  BC-LAST-SEEN-DD               PIC 9(02).
002000 05  BC-NEXT-DUE.
002100     10  BC-NEXT-DUE-CCYY              PIC 9(04).
002200     10  FILLER                        PIC X VALUE '-'.
002300     10  BC-NEXT-DUE-MM                PIC 9(02).
002400     10  FILLER                        PIC X VALUE '-'.
002500     10  BC-NEXT-DUE-DD                PIC 9(02).
002600 05  FILLER                            PIC X(08).
