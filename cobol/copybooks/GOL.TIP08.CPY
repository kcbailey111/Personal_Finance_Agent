000100*===============================================================
000200*  GOL.TIP08  -  SPENDING GOAL RECORD
000300*---------------------------------------------------------------
000400*  CHANGE LOG
000500*  DATE       INIT  REQ#      DESCRIPTION
000600*  06/03/1999 DJH   FIN-0301  ORIGINAL LAYOUT - REDUCE-CATEGORY
000700*                             -SPEND GOAL TYPE ONLY.
000800*===============================================================
000900 05  GL-GOAL-RECORD.
001000     10  GL-TYPE                       PIC X(25).
001100     10  GL-CATEGORY                   PIC X(20).
001200     10  GL-PERCENT                    PIC 9(03).
001300     10  GL-MONTH                      PIC X(07).
001400     10  GL-CURRENT-SPENT              PIC S9(09)V99.
001500     10  FILLER                        PIC X(16).
