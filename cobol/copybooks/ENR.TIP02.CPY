000100*===============================================================
000200*  ENR.TIP02  -  TRANSACTION ENRICHMENT FIELDS
000300*  FOLLOWS TXN.TIP01 UNDER ONE 01-LEVEL TO FORM THE ENRICHED
000400*  TRANSACTION RECORD WRITTEN TO CATOUT BY TXP.TIP01.
000500*---------------------------------------------------------------
000600*  CHANGE LOG
000700*  DATE       INIT  REQ#      DESCRIPTION
000800*  03/14/1995 LMT   FIN-0151  ORIGINAL LAYOUT - CATEGORY/CONF ONLY.
000900*  11/02/1996 RKP   FIN-0203  ADDED MERCHANT-TYPE, TAGS, MERCHANT-NORM.
001000*  05/19/1998 DJH   FIN-0266  ADDED ANOMALY AND RECURRING FIELDS.
001100*===============================================================
001200 05  ENR-CATEGORY                      PIC X(20).
001300 05  ENR-CONFIDENCE                    PIC 9V99.
001400 05  ENR-SOURCE-CODE                   PIC X(20).
001500 05  ENR-EXPENSE-TYPE                  PIC X(12).
001600 05  ENR-MERCHANT-TYPE                 PIC X(12).
001700 05  ENR-TAGS                          PIC X(60).
001800 05  ENR-MERCHANT-NORM                 PIC X(30).
001900 05  ENR-IS-ANOMALY                    PIC X(01).
002000     88  ENR-ANOMALY-YES                   VALUE 'Y'.
002100     88  ENR-ANOMALY-NO                    VALUE 'N'.
002200 05  ENR-ANOMALY-SCORE                 PIC 9(05)V99.
002300 05  ENR-ANOMALY-REASON                PIC X(80).
002400 05  ENR-IS-RECURRING                  PIC X(01).
002500     88  ENR-RECURRING-YES                  VALUE 'Y'.
002600     88  ENR-RECURRING-NO                   VALUE 'N'.
002700 05  ENR-RECURRING-GRP                 PIC X(40).
002800 05  FILLER                            PIC X(03).
