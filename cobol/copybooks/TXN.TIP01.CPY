000100*===============================================================
000200*  TXN.TIP01  -  RAW TRANSACTION RECORD
000300*  FIELDS COMMON TO EVERY TRANSACTION-BEARING FILE IN THE
000400*  PERSONAL FINANCE BATCH SUITE (TRANSIN, TRANSIN2-N, CATOUT).
000500*  INCLUDED AT THE 05 LEVEL SO A CALLING RECORD CAN FOLLOW IT
000600*  WITH ITS OWN ENRICHMENT FIELDS (SEE ENR.TIP02).
000700*---------------------------------------------------------------
000800*  CHANGE LOG
000900*  DATE       INIT  REQ#      DESCRIPTION
001000*  02/11/1991 RKP   FIN-0041  ORIGINAL LAYOUT.
001100*  08/06/1994 LMT   FIN-0118  WIDENED TXN-DESCRIPTION TO X(40).
001200*  01/22/1999 DJH   FIN-Y2K1  EXPANDED TXN-DATE TO FULL CCYY.
001300*===============================================================
001400 05  TXN-ID                            PIC X(10).
001500 05  TXN-DATE.
001600     10  TXN-DATE-CCYY                 PIC 9(04).
001700     10  FILLER                        PIC X VALUE '-'.
001800     10  TXN-DATE-MM                   PIC 9(02).
001900     10  FILLER                        PIC X VALUE '-'.
002000     10  TXN-DATE-DD                   PIC 9(02).
002100 05  TXN-MERCHANT                      PIC X(30).
002200 05  TXN-DESCRIPTION                   PIC X(40).
002300 05  TXN-AMOUNT                        PIC S9(07)V99.
002400 05  TXN-CATEGORY                      PIC X(20).
002500 05  TXN-SOURCE                        PIC X(12).
