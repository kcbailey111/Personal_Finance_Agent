000100*===============================================================
000200*  PROGRAM-ID.   TRANSACTION-PIPELINE  (TXP.TIP01)
000300*  AUTHOR.       R. K. PETTIBONE
000400*  INSTALLATION. CONSUMER FINANCE DATA CENTER
000500*  DATE-WRITTEN. 02/11/1991
000600*  DATE-COMPILED.
000700*  SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY
000800*---------------------------------------------------------------
000900*  READS THE RAW TRANSACTION FEED, ASSIGNS A SPENDING CATEGORY
001000*  TO EACH TRANSACTION, ROUTES LOW-CONFIDENCE RESULTS TO THE
001100*  FALLBACK BUCKET, ENRICHES EACH RECORD WITH EXPENSE TYPE,
001200*  MERCHANT TYPE AND TAGS, FLAGS STATISTICAL ANOMALIES, DETECTS
001300*  RECURRING BILLS, AND WRITES THE ENRICHED OUTPUT FEED PLUS
001400*  THE ANOMALY DETECTION REPORT AND THE BILL CALENDAR REPORT.
001500*---------------------------------------------------------------
001600*  CHANGE LOG
001700*  DATE       INIT  REQ#      DESCRIPTION
001800*  02/11/1991 RKP   FIN-0041  ORIGINAL PROGRAM - CATEGORIZATION
001900*                             AND OUTPUT WRITE ONLY.
002000*  07/19/1991 RKP   FIN-0047  ADDED ROUTING ON CONFIDENCE.
002100*  03/14/1995 LMT   FIN-0151  ADDED ENRICHMENT PARAGRAPHS.
002200*  11/02/1996 RKP   FIN-0203  ADDED MERCHANT NORMALIZATION AND
002300*                             MERCHANT-TYPE CLASSIFICATION.
002400*  08/21/1997 LMT   FIN-0245  ADDED ANOMALY DETECTION (Z-SCORE,
002500*                             IQR, CATEGORY OUTLIER, MERCHANT,
002600*                             LARGE-TRANSACTION RULES).
002700*  05/19/1998 DJH   FIN-0266  ADDED RECURRING BILL DETECTION AND
002800*                             ANOMALY DETECTION REPORT.
002900*  01/22/1999 DJH   FIN-Y2K1  EXPANDED ALL WORKING DATES TO FULL
003000*                             CCYY - CENTURY WINDOW NO LONGER
003100*                             ASSUMED.
003200*  09/09/1999 DJH   FIN-0288  VALIDATED TXN-DATE AND TXN-AMOUNT
003300*                             ON INPUT; BAD RECORDS NO LONGER
003400*                             ENTER THE WORK TABLE.
003500*  06/14/2001 MWR   FIN-0317  CORRECTED IQR BOUND TEST - WAS
003600*                             COMPARING TO Q1 INSTEAD OF Q3 ON
003700*                             THE UPPER BOUND.
003800*  02/02/2004 MWR   FIN-0349  RAISED WORK TABLE SIZE TO 2000
003900*                             ENTRIES FOR THE CARD PORTFOLIO
004000*                             CONVERSION.
004100*  08/03/2004 RKP   FIN-0361  NEXT-DUE-DATE ROLLOVER NOW WIDENS
004200*                             FEBRUARY TO 29 DAYS IN LEAP YEARS
004300*                             INSTEAD OF A FLAT 28.
004400*  09/27/2004 RKP   FIN-0362  THE BILL CALENDAR ENTRY BUILT AT
004500*                             5420 WAS NEVER KEPT ANYWHERE - ADDED
004600*                             WS-BILL-CALENDAR-TABLE, THE 5500
004700*                             SORT (NEXT DUE ASC, TYPICAL AMOUNT
004800*                             DESC) AND THE 5900 BILL CALENDAR
004900*                             SECTION ON RPTOUT.
005000*===============================================================
005100
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID. TRANSACTION-PIPELINE.
005400 AUTHOR. R. K. PETTIBONE.
005500 INSTALLATION. CONSUMER FINANCE DATA CENTER.
005600 DATE-WRITTEN. 02/11/1991.
005700 DATE-COMPILED.
005800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 IS WS-RERUN-SWITCH.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT TRANSIN  ASSIGN TO "TRANSIN"
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-TRANSIN-STATUS.
007200     SELECT CATOUT   ASSIGN TO "CATOUT"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-CATOUT-STATUS.
007500     SELECT RPTOUT   ASSIGN TO "RPTOUT"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-RPTOUT-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  TRANSIN
008200     LABEL RECORD STANDARD.
008300 01  TXN-TRANSACTION-RECORD.
008400     COPY TXN.TIP01.
008500     05  FILLER                        PIC X(01).
008600*    RAW-TEXT VIEW OF THE INPUT RECORD - USED BY THE REJECT-
008700*    RECORD DISPLAY WHEN 1100-VALIDATE-RECORD FAILS A FIELD.
008800 01  TXN-TRANSACTION-RECORD-ALT REDEFINES TXN-TRANSACTION-RECORD.
008900     05  TXN-RAW-TEXT                  PIC X(132).
009000
009100 FD  CATOUT
009200     LABEL RECORD STANDARD.
009300 01  ENR-ENRICHED-TRANSACTION-RECORD.
009400     COPY TXN.TIP01.
009500     COPY ENR.TIP02.
009600
009700 FD  RPTOUT
009800     LABEL RECORD STANDARD.
009900 01  RPT-REPORT-LINE.
010000     COPY RPT.TIP09.
010100
010200 WORKING-STORAGE SECTION.
010300 77  WS-TRANSIN-STATUS              PIC X(02) VALUE '00'.
010400 77  WS-CATOUT-STATUS               PIC X(02) VALUE '00'.
010500 77  WS-RPTOUT-STATUS               PIC X(02) VALUE '00'.
010600 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
010700
010800 77  WS-EOF-SWITCH                  PIC X(01) VALUE 'N'.
010900     88  WS-EOF                         VALUE 'Y'.
011000 77  WS-RAW-RECORD-COUNT            PIC 9(07) COMP VALUE ZERO.
011100 77  WS-VALID-RECORD-COUNT          PIC 9(07) COMP VALUE ZERO.
011200 77  WS-REJECT-COUNT                PIC 9(07) COMP VALUE ZERO.
011300 77  WS-TABLE-COUNT                 PIC 9(07) COMP VALUE ZERO.
011400 77  WS-IX                          PIC 9(07) COMP VALUE ZERO.
011500 77  WS-JX                          PIC 9(07) COMP VALUE ZERO.
011600 77  WS-KX                          PIC 9(07) COMP VALUE ZERO.
011700 77  WS-SWAP-SWITCH                 PIC X(01) VALUE 'N'.
011800     88  WS-SWAP-MADE                   VALUE 'Y'.
011900
012000*    SUBSTRING-SEARCH WORK AREA - SHARED BY CATEGORIZATION,
012100*    ENRICHMENT AND ANOMALY-MERCHANT PARAGRAPHS.
012200 77  WS-POS                         PIC 9(03) COMP VALUE ZERO.
012300 77  WS-MAX-POS                     PIC 9(03) COMP VALUE ZERO.
012400 77  WS-KW-IDX                      PIC 9(02) COMP VALUE ZERO.
012500 77  WS-ACTIVE-COUNT                PIC 9(02) COMP VALUE ZERO.
012600 77  WS-FOUND-SWITCH                PIC X(01) VALUE 'N'.
012700     88  WS-FOUND                       VALUE 'Y'.
012800 77  WS-SEARCH-FIELD                PIC X(80) VALUE SPACES.
012900 77  WS-SEARCH-LEN                  PIC 9(03) COMP VALUE ZERO.
013000 77  WS-KEYWORD                     PIC X(20) VALUE SPACES.
013100 77  WS-KEYWORD-LEN                 PIC 9(02) COMP VALUE ZERO.
013200 01  WS-ACTIVE-KEYWORDS.
013300     05  WS-ACTIVE-KEYWORD OCCURS 12 TIMES PIC X(20).
013400 01  WS-ACTIVE-KW-LENS.
013500     05  WS-ACTIVE-KW-LEN  OCCURS 12 TIMES PIC 9(02) COMP.
013600
013700*    INPUT VALIDATION WORK AREA.
013800 77  WS-VALID-DATE-SWITCH           PIC X(01) VALUE 'N'.
013900     88  WS-VALID-DATE                  VALUE 'Y'.
014000 77  WS-VALID-AMOUNT-SWITCH         PIC X(01) VALUE 'N'.
014100     88  WS-VALID-AMOUNT                VALUE 'Y'.
014200
014300*    CATEGORIZATION / ROUTING / ENRICHMENT RESULT AREA.
014400 77  WS-RULE-CATEGORY               PIC X(20) VALUE SPACES.
014500 77  WS-RULE-CONFIDENCE             PIC 9V99 VALUE ZERO.
014600
014700*    MERCHANT NORMALIZATION WORK AREA.
014800 77  WS-NORM-MERCHANT               PIC X(30) VALUE SPACES.
014900 77  WS-NORM-WORK                   PIC X(30) VALUE SPACES.
015000 77  WS-NORM-LEN                    PIC 9(02) COMP VALUE ZERO.
015100
015200*    THE IN-MEMORY WORK TABLE - ONE ENTRY PER VALID TRANSACTION.
015300 01  WS-WORK-TABLE.
015400     05  WS-TXN-ENTRY OCCURS 2000 TIMES INDEXED BY TX-IDX.
015500         10  WT-ID                  PIC X(10).
015600         10  WT-DATE-CCYY            PIC 9(04).
015700         10  WT-DATE-MM              PIC 9(02).
015800         10  WT-DATE-DD              PIC 9(02).
015900         10  WT-MERCHANT             PIC X(30).
016000         10  WT-DESCRIPTION          PIC X(40).
016100         10  WT-AMOUNT               PIC S9(07)V99.
016200         10  WT-CATEGORY-IN          PIC X(20).
016300         10  WT-SOURCE               PIC X(12).
016400         10  WT-CATEGORY             PIC X(20).
016500         10  WT-CONFIDENCE           PIC 9V99.
016600         10  WT-SOURCE-CODE          PIC X(20).
016700         10  WT-EXPENSE-TYPE         PIC X(12).
016800         10  WT-MERCHANT-TYPE        PIC X(12).
016900         10  WT-TAGS                 PIC X(60).
017000         10  WT-MERCHANT-NORM        PIC X(30).
017100         10  WT-MONTH                PIC X(07).
017200         10  WT-IS-ANOMALY           PIC X(01).
017300         10  WT-ANOMALY-SCORE        PIC 9(05)V99.
017400         10  WT-ANOMALY-REASON       PIC X(80).
017500         10  WT-IS-RECURRING         PIC X(01).
017600         10  WT-RECURRING-GRP        PIC X(40).
017700
017800*    SCRATCH AREA FOR SWAPPING TWO WORK-TABLE ENTRIES DURING
017900*    THE IN-MEMORY SORTS - SAME FIELD LAYOUT AS ONE WS-TXN-ENTRY
018000*    SO A SINGLE GROUP MOVE EXCHANGES AN ENTIRE ENTRY.
018100 01  WS-TXN-SWAP-AREA.
018200     05  SW-ID                       PIC X(10).
018300     05  SW-DATE-CCYY                PIC 9(04).
018400     05  SW-DATE-MM                  PIC 9(02).
018500     05  SW-DATE-DD                  PIC 9(02).
018600     05  SW-MERCHANT                 PIC X(30).
018700     05  SW-DESCRIPTION              PIC X(40).
018800     05  SW-AMOUNT                   PIC S9(07)V99.
018900     05  SW-CATEGORY-IN              PIC X(20).
019000     05  SW-SOURCE                   PIC X(12).
019100     05  SW-CATEGORY                 PIC X(20).
019200     05  SW-CONFIDENCE               PIC 9V99.
019300     05  SW-SOURCE-CODE              PIC X(20).
019400     05  SW-EXPENSE-TYPE             PIC X(12).
019500     05  SW-MERCHANT-TYPE            PIC X(12).
019600     05  SW-TAGS                     PIC X(60).
019700     05  SW-MERCHANT-NORM            PIC X(30).
019800     05  SW-MONTH                    PIC X(07).
019900     05  SW-IS-ANOMALY               PIC X(01).
020000     05  SW-ANOMALY-SCORE            PIC 9(05)V99.
020100     05  SW-ANOMALY-REASON           PIC X(80).
020200     05  SW-IS-RECURRING             PIC X(01).
020300     05  SW-RECURRING-GRP            PIC X(40).
020400
020500*    SCRATCH AREA FOR SWAPPING TWO TOP-5 ANOMALY ENTRIES.
020600 01  WS-TOP5-SWAP-AREA.
020700     05  SW5-MERCHANT                PIC X(30).
020800     05  SW5-AMOUNT                  PIC S9(07)V99.
020900     05  SW5-DATE                    PIC X(10).
021000     05  SW5-CATEGORY                PIC X(20).
021100     05  SW5-SCORE                   PIC 9(05)V99.
021200     05  SW5-REASON                  PIC X(80).
021300
021400*    ONE BILL-CALENDAR ENTRY, BUILT TRANSIENTLY FOR EACH
021500*    RECURRING MERCHANT GROUP AS IT IS CONFIRMED.
021600 01  WS-BILL-CALENDAR-ENTRY.
021700     COPY BIL.TIP05.
021800 01  WS-BILL-CALENDAR-RAW REDEFINES WS-BILL-CALENDAR-ENTRY.
021900     05  BC-RAW-TEXT                  PIC X(80).
022000*    ACCUMULATED BILL-CALENDAR OUTPUT TABLE - ONE ENTRY PER
022100*    CONFIRMED RECURRING MERCHANT GROUP, SORTED FOR PRINTING BY
022200*    5500-SORT-CALENDAR BEFORE 5900-PRINT-BILL-CALENDAR WRITES
022300*    THE REPORT SECTION.
022400 01  WS-BILL-CALENDAR-TABLE.
022500     05  WS-BC-ENTRY OCCURS 200 TIMES INDEXED BY BC-IDX.
022600         10  BCT-MERCHANT             PIC X(30).
022700         10  BCT-TYPICAL-AMOUNT       PIC S9(07)V99.
022800         10  BCT-TYPICAL-DAY          PIC 9(02).
022900         10  BCT-LAST-SEEN-CCYY       PIC 9(04).
023000         10  BCT-LAST-SEEN-MM         PIC 9(02).
023100         10  BCT-LAST-SEEN-DD         PIC 9(02).
023200         10  BCT-NEXT-DUE-CCYY        PIC 9(04).
023300         10  BCT-NEXT-DUE-MM          PIC 9(02).
023400         10  BCT-NEXT-DUE-DD          PIC 9(02).
023500 77  WS-BC-COUNT                      PIC 9(05) COMP VALUE ZERO.
023600*    SCRATCH AREA FOR SWAPPING TWO BILL-CALENDAR ENTRIES DURING
023700*    THE IN-MEMORY SORT - SAME LAYOUT AS ONE WS-BC-ENTRY.
023800 01  WS-BC-SWAP-AREA.
023900     05  SWB-MERCHANT                 PIC X(30).
024000     05  SWB-TYPICAL-AMOUNT           PIC S9(07)V99.
024100     05  SWB-TYPICAL-DAY              PIC 9(02).
024200     05  SWB-LAST-SEEN-CCYY           PIC 9(04).
024300     05  SWB-LAST-SEEN-MM             PIC 9(02).
024400     05  SWB-LAST-SEEN-DD             PIC 9(02).
024500     05  SWB-NEXT-DUE-CCYY            PIC 9(04).
024600     05  SWB-NEXT-DUE-MM              PIC 9(02).
024700     05  SWB-NEXT-DUE-DD              PIC 9(02).
024800
024900*    DAY-OF-MONTH TABLE FOR THE BILL-CALENDAR NEXT-DUE-DATE
025000*    ROLLOVER - BUILT WITH THE USUAL FILLER/VALUE-TABLE TRICK
025100*    SINCE OCCURS ITEMS CANNOT CARRY INDIVIDUAL VALUE CLAUSES.
025200 01  WS-DAYS-IN-MONTH-LIST.
025300     05  FILLER                      PIC 9(02) VALUE 31.
025400     05  FILLER                      PIC 9(02) VALUE 28.
025500     05  FILLER                      PIC 9(02) VALUE 31.
025600     05  FILLER                      PIC 9(02) VALUE 30.
025700     05  FILLER                      PIC 9(02) VALUE 31.
025800     05  FILLER                      PIC 9(02) VALUE 30.
025900     05  FILLER                      PIC 9(02) VALUE 31.
026000     05  FILLER                      PIC 9(02) VALUE 31.
026100     05  FILLER                      PIC 9(02) VALUE 30.
026200     05  FILLER                      PIC 9(02) VALUE 31.
026300     05  FILLER                      PIC 9(02) VALUE 30.
026400     05  FILLER                      PIC 9(02) VALUE 31.
026500 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-LIST.
026600     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
026700 77  WS-ADD-CCYY                    PIC 9(04) COMP VALUE ZERO.
026800 77  WS-ADD-MM                      PIC 9(02) COMP VALUE ZERO.
026900 77  WS-ADD-DD                      PIC 9(03) COMP VALUE ZERO.
027000*    EFFECTIVE DAYS-IN-MONTH FOR THE CURRENT WS-ADD-MM/CCYY,
027100*    WITH FEBRUARY WIDENED TO 29 IN LEAP YEARS - SEE 8705/8720.
027200 77  WS-EFFECTIVE-DAYS-IN-MONTH     PIC 9(02) COMP VALUE ZERO.
027300 77  WS-LEAP-YEAR-SWITCH            PIC X(01) VALUE 'N'.
027400     88  WS-YEAR-IS-LEAP                VALUE 'Y'.
027500 77  WS-LEAP-QUOTIENT               PIC 9(06) COMP VALUE ZERO.
027600 77  WS-LEAP-REMAINDER-4            PIC 9(04) COMP VALUE ZERO.
027700 77  WS-LEAP-REMAINDER-100          PIC 9(04) COMP VALUE ZERO.
027800 77  WS-LEAP-REMAINDER-400          PIC 9(04) COMP VALUE ZERO.
027900
028000*    DATASET STATISTICS WORK AREA (ANOMALY DETECTION).
028100 77  WS-SUM-AMOUNT                  PIC S9(11)V99 VALUE ZERO.
028200 77  WS-MEAN-AMOUNT                 PIC S9(09)V99 VALUE ZERO.
028300 77  WS-SUM-SQ-DIFF                 PIC S9(13)V9999 VALUE ZERO.
028400 77  WS-DIFF-AMOUNT                 PIC S9(09)V99 VALUE ZERO.
028500 77  WS-VARIANCE                    PIC S9(09)V9999 VALUE ZERO.
028600 77  WS-STD-DEV                     PIC S9(07)V9999 VALUE ZERO.
028700 77  WS-Z-SCORE                     PIC S9(05)V999 VALUE ZERO.
028800 01  WS-SORTED-AMOUNTS.
028900     05  WS-SORTED-AMOUNT OCCURS 2000 TIMES PIC S9(07)V99.
029000 01  WS-SORTED-AMOUNTS-RAW REDEFINES WS-SORTED-AMOUNTS.
029100     05  WS-SORTED-AMOUNT-RAW         PIC X(18000).
029200 77  WS-MEDIAN-AMOUNT               PIC S9(07)V99 VALUE ZERO.
029300 77  WS-Q1-AMOUNT                   PIC S9(07)V99 VALUE ZERO.
029400 77  WS-Q3-AMOUNT                   PIC S9(07)V99 VALUE ZERO.
029500 77  WS-IQR-AMOUNT                  PIC S9(07)V99 VALUE ZERO.
029600 77  WS-LOWER-BOUND                 PIC S9(07)V99 VALUE ZERO.
029700 77  WS-UPPER-BOUND                 PIC S9(07)V99 VALUE ZERO.
029800 77  WS-RANK-POSITION               PIC S9(07)V99 VALUE ZERO.
029900 77  WS-RANK-LOW                    PIC 9(07) COMP VALUE ZERO.
030000 77  WS-RANK-HIGH                   PIC 9(07) COMP VALUE ZERO.
030100 77  WS-RANK-FRACTION               PIC S9(05)V9999 VALUE ZERO.
030200 77  WS-SCORE-CANDIDATE             PIC 9(05)V99 VALUE ZERO.
030300
030400*    CATEGORY-LEVEL STATISTICS TABLE (ANOMALY RULE 3).
030500 01  WS-CAT-STAT-TABLE.
030600     05  WS-CAT-STAT OCCURS 30 TIMES INDEXED BY CS-IDX.
030700         10  CSX-CATEGORY           PIC X(20).
030800         10  CSX-COUNT               PIC 9(05) COMP.
030900         10  CSX-SUM                  PIC S9(09)V99.
031000         10  CSX-MEAN                 PIC S9(07)V99.
031100         10  CSX-SUMSQ                PIC S9(13)V9999.
031200         10  CSX-STDDEV               PIC S9(07)V9999.
031300 77  WS-CAT-STAT-COUNT              PIC 9(02) COMP VALUE ZERO.
031400 77  WS-CAT-FOUND-SWITCH            PIC X(01) VALUE 'N'.
031500     88  WS-CAT-FOUND                   VALUE 'Y'.
031600
031700*    SQUARE-ROOT WORK AREA (NEWTON-RAPHSON - NO INTRINSIC
031800*    FUNCTIONS USED IN THIS SHOP'S COBOL).
031900 77  WS-SQRT-INPUT                  PIC S9(13)V9999 VALUE ZERO.
032000 77  WS-SQRT-RESULT                 PIC S9(07)V9999 VALUE ZERO.
032100 77  WS-SQRT-GUESS                  PIC S9(07)V9999 VALUE ZERO.
032200 77  WS-SQRT-ITER                   PIC 9(02) COMP VALUE ZERO.
032300
032400*    RECURRING-BILL DETECTION WORK AREA.
032500 77  WS-GROUP-START                 PIC 9(07) COMP VALUE ZERO.
032600 77  WS-GROUP-END                   PIC 9(07) COMP VALUE ZERO.
032700 77  WS-GROUP-COUNT                 PIC 9(05) COMP VALUE ZERO.
032800 77  WS-WITHIN-BAND-COUNT           PIC 9(05) COMP VALUE ZERO.
032900 77  WS-BAND-FRACTION               PIC 9V999 VALUE ZERO.
033000 77  WS-GAP-DAYS                    PIC S9(05) COMP VALUE ZERO.
033100 01  WS-GAP-TABLE.
033200     05  WS-GAP-VALUE OCCURS 2000 TIMES PIC S9(05).
033300 77  WS-GAP-COUNT                   PIC 9(05) COMP VALUE ZERO.
033400 77  WS-MEDIAN-GAP-DAYS             PIC S9(05) VALUE ZERO.
033500 77  WS-JULIAN-1                    PIC 9(07) COMP VALUE ZERO.
033600 77  WS-JULIAN-2                    PIC 9(07) COMP VALUE ZERO.
033700
033800*    ANOMALY SUMMARY / TOP-5 REPORT WORK AREA.
033900 77  WS-ANOM-COUNT                  PIC 9(05) COMP VALUE ZERO.
034000 77  WS-ANOM-ZSCORE-COUNT           PIC 9(05) COMP VALUE ZERO.
034100 77  WS-ANOM-IQR-COUNT              PIC 9(05) COMP VALUE ZERO.
034200 77  WS-ANOM-CATOUT-COUNT           PIC 9(05) COMP VALUE ZERO.
034300 77  WS-ANOM-MERCHANT-COUNT         PIC 9(05) COMP VALUE ZERO.
034400 77  WS-ANOM-LARGE-COUNT            PIC 9(05) COMP VALUE ZERO.
034500 77  WS-ANOM-RATE                   PIC 9V999 VALUE ZERO.
034600 01  WS-TOP5-TABLE.
034700     05  WS-TOP5-ENTRY OCCURS 5 TIMES INDEXED BY T5-IDX.
034800         10  T5-MERCHANT             PIC X(30).
034900         10  T5-AMOUNT                PIC S9(07)V99.
035000         10  T5-DATE                  PIC X(10).
035100         10  T5-CATEGORY              PIC X(20).
035200         10  T5-SCORE                 PIC 9(05)V99.
035300         10  T5-REASON                PIC X(80).
035400 77  WS-TOP5-COUNT                  PIC 9(02) COMP VALUE ZERO.
035500
035600*    MISCELLANEOUS PRINT WORK AREA.
035700 77  WS-EDIT-AMOUNT                 PIC ---,---,---.99.
035800 77  WS-EDIT-SCORE                  PIC ZZ9.99.
035900 77  WS-EDIT-PERCENT                PIC ZZ9.9.
036000 77  WS-EDIT-COUNT                  PIC ZZZZ9.
036100 77  WS-RANK-DISPLAY                PIC 9(01).
036200
036300 PROCEDURE DIVISION.
036400
036500 0000-MAIN.
036600     PERFORM 0100-OPEN-FILES
036700     PERFORM 1000-READ-TRANSACTIONS THRU 1000-EXIT
036800         UNTIL WS-EOF
036900     PERFORM 4000-COMPUTE-STATISTICS
037000     PERFORM 4500-FLAG-ANOMALIES THRU 4500-EXIT
037100         VARYING TX-IDX FROM 1 BY 1
037200         UNTIL TX-IDX > WS-TABLE-COUNT
037300     PERFORM 4700-SUMMARIZE-ANOMALIES THRU 4700-EXIT
037400         VARYING TX-IDX FROM 1 BY 1
037500         UNTIL TX-IDX > WS-TABLE-COUNT
037600     PERFORM 4800-BUILD-TOP5-ANOMALIES
037700     PERFORM 5000-DETECT-RECURRING-BILLS
037800     PERFORM 6000-WRITE-CATOUT THRU 6000-EXIT
037900         VARYING TX-IDX FROM 1 BY 1
038000         UNTIL TX-IDX > WS-TABLE-COUNT
038100     PERFORM 4900-PRINT-ANOMALY-REPORT
038200     PERFORM 5500-SORT-CALENDAR
038300     PERFORM 5900-PRINT-BILL-CALENDAR
038400     DISPLAY 'TRANSACTION-PIPELINE - RECORDS READ    : '
038500         WS-RAW-RECORD-COUNT
038600     DISPLAY 'TRANSACTION-PIPELINE - RECORDS VALID   : '
038700         WS-VALID-RECORD-COUNT
038800     DISPLAY 'TRANSACTION-PIPELINE - RECORDS REJECTED: '
038900         WS-REJECT-COUNT
039000     PERFORM 0900-CLOSE-FILES
039100     STOP RUN.
039200
039300 0100-OPEN-FILES.
039400     OPEN INPUT TRANSIN
039500     OPEN OUTPUT CATOUT
039600     OPEN OUTPUT RPTOUT.
039700
039800 0900-CLOSE-FILES.
039900     CLOSE TRANSIN
040000     CLOSE CATOUT
040100     CLOSE RPTOUT.
040200
040300*---------------------------------------------------------------
040400*  INGESTION
040500*---------------------------------------------------------------
040600 1000-READ-TRANSACTIONS.
040700     READ TRANSIN
040800         AT END
040900             SET WS-EOF TO TRUE
041000             GO TO 1000-EXIT
041100     END-READ
041200     ADD 1 TO WS-RAW-RECORD-COUNT
041300     PERFORM 1100-VALIDATE-RECORD
041400     IF WS-VALID-DATE AND WS-VALID-AMOUNT
041500         ADD 1 TO WS-VALID-RECORD-COUNT
041600         SET TX-IDX TO WS-VALID-RECORD-COUNT
041700         MOVE WS-VALID-RECORD-COUNT TO WS-TABLE-COUNT
041800         PERFORM 1200-LOAD-WORK-ENTRY
041900         PERFORM 2000-CATEGORIZE-TXN
042000         PERFORM 2100-ROUTE-CATEGORY
042100         PERFORM 3000-ENRICH-TXN
042200     ELSE
042300         ADD 1 TO WS-REJECT-COUNT
042400     END-IF.
042500 1000-EXIT.
042600     EXIT.
042700
042800 1100-VALIDATE-RECORD.
042900     SET WS-VALID-DATE TO FALSE
043000     SET WS-VALID-AMOUNT TO FALSE
043100     IF TXN-AMOUNT NUMERIC
043200         SET WS-VALID-AMOUNT TO TRUE
043300     END-IF
043400     IF TXN-DATE-CCYY NUMERIC AND TXN-DATE-MM NUMERIC
043500             AND TXN-DATE-DD NUMERIC
043600         IF TXN-DATE-MM >= 1 AND TXN-DATE-MM <= 12
043700             IF TXN-DATE-DD >= 1 AND TXN-DATE-DD <= 31
043800                 SET WS-VALID-DATE TO TRUE
043900             END-IF
044000         END-IF
044100     END-IF.
044200
044300 1200-LOAD-WORK-ENTRY.
044400     MOVE TXN-ID              TO WT-ID (TX-IDX)
044500     MOVE TXN-DATE-CCYY       TO WT-DATE-CCYY (TX-IDX)
044600     MOVE TXN-DATE-MM         TO WT-DATE-MM (TX-IDX)
044700     MOVE TXN-DATE-DD         TO WT-DATE-DD (TX-IDX)
044800     MOVE TXN-MERCHANT       TO WT-MERCHANT (TX-IDX)
044900     MOVE TXN-DESCRIPTION    TO WT-DESCRIPTION (TX-IDX)
045000     MOVE TXN-AMOUNT         TO WT-AMOUNT (TX-IDX)
045100     MOVE TXN-CATEGORY       TO WT-CATEGORY-IN (TX-IDX)
045200     MOVE TXN-SOURCE         TO WT-SOURCE (TX-IDX)
045300     MOVE 'N'                TO WT-IS-ANOMALY (TX-IDX)
045400     MOVE 'N'                TO WT-IS-RECURRING (TX-IDX)
045500     MOVE SPACES             TO WT-ANOMALY-REASON (TX-IDX)
045600     MOVE ZERO               TO WT-ANOMALY-SCORE (TX-IDX)
045700     MOVE SPACES             TO WT-RECURRING-GRP (TX-IDX)
045800     MOVE TXN-DATE-CCYY      TO WT-MONTH (TX-IDX) (1:4)
045900     MOVE '-'                TO WT-MONTH (TX-IDX) (5:1)
046000     MOVE TXN-DATE-MM        TO WT-MONTH (TX-IDX) (6:2).
046100
046200*---------------------------------------------------------------
046300*  CATEGORIZATION - FIRST KEYWORD MATCH WINS, FIXED ORDER.
046400*---------------------------------------------------------------
046500 2000-CATEGORIZE-TXN.
046600     MOVE TXN-MERCHANT TO WS-SEARCH-FIELD
046700     MOVE SPACES TO WS-SEARCH-FIELD (31:50)
046800     PERFORM 8100-LOWERCASE-SEARCH-FIELD
046900     MOVE 30 TO WS-SEARCH-LEN
047000     MOVE SPACES TO WS-RULE-CATEGORY
047100     MOVE ZERO TO WS-RULE-CONFIDENCE
047200
047300     MOVE 5 TO WS-ACTIVE-COUNT
047400     MOVE 'MCDONALD'    TO WS-ACTIVE-KEYWORD (1)
047500     MOVE 8             TO WS-ACTIVE-KW-LEN (1)
047600     MOVE 'CHIPOTLE'    TO WS-ACTIVE-KEYWORD (2)
047700     MOVE 8             TO WS-ACTIVE-KW-LEN (2)
047800     MOVE 'RESTAURANT'  TO WS-ACTIVE-KEYWORD (3)
047900     MOVE 10            TO WS-ACTIVE-KW-LEN (3)
048000     MOVE 'CAFE'        TO WS-ACTIVE-KEYWORD (4)
048100     MOVE 4             TO WS-ACTIVE-KW-LEN (4)
048200     MOVE 'STARBUCKS'   TO WS-ACTIVE-KEYWORD (5)
048300     MOVE 9             TO WS-ACTIVE-KW-LEN (5)
048400     PERFORM 9000-CONTAINS-ANY-KEYWORD
048500     IF WS-FOUND
048600         MOVE 'Food' TO WS-RULE-CATEGORY
048700         MOVE .90 TO WS-RULE-CONFIDENCE
048800         GO TO 2000-EXIT
048900     END-IF
049000
049100     MOVE 5 TO WS-ACTIVE-COUNT
049200     MOVE 'UBER'        TO WS-ACTIVE-KEYWORD (1)
049300     MOVE 4             TO WS-ACTIVE-KW-LEN (1)
049400     MOVE 'LYFT'        TO WS-ACTIVE-KEYWORD (2)
049500     MOVE 4             TO WS-ACTIVE-KW-LEN (2)
049600     MOVE 'SHELL'       TO WS-ACTIVE-KEYWORD (3)
049700     MOVE 5             TO WS-ACTIVE-KW-LEN (3)
049800     MOVE 'EXXON'       TO WS-ACTIVE-KEYWORD (4)
049900     MOVE 5             TO WS-ACTIVE-KW-LEN (4)
050000     MOVE 'CHEVRON'     TO WS-ACTIVE-KEYWORD (5)
050100     MOVE 7             TO WS-ACTIVE-KW-LEN (5)
050200     PERFORM 9000-CONTAINS-ANY-KEYWORD
050300     IF WS-FOUND
050400         MOVE 'Transportation' TO WS-RULE-CATEGORY
050500         MOVE .90 TO WS-RULE-CONFIDENCE
050600         GO TO 2000-EXIT
050700     END-IF
050800
050900     MOVE 3 TO WS-ACTIVE-COUNT
051000     MOVE 'NETFLIX'     TO WS-ACTIVE-KEYWORD (1)
051100     MOVE 7             TO WS-ACTIVE-KW-LEN (1)
051200     MOVE 'SPOTIFY'     TO WS-ACTIVE-KEYWORD (2)
051300     MOVE 7             TO WS-ACTIVE-KW-LEN (2)
051400     MOVE 'AMAZON PRIME' TO WS-ACTIVE-KEYWORD (3)
051500     MOVE 12            TO WS-ACTIVE-KW-LEN (3)
051600     PERFORM 9000-CONTAINS-ANY-KEYWORD
051700     IF WS-FOUND
051800         MOVE 'Subscriptions' TO WS-RULE-CATEGORY
051900         MOVE .90 TO WS-RULE-CONFIDENCE
052000         GO TO 2000-EXIT
052100     END-IF
052200
052300     MOVE 4 TO WS-ACTIVE-COUNT
052400     MOVE 'ELECTRIC'    TO WS-ACTIVE-KEYWORD (1)
052500     MOVE 8             TO WS-ACTIVE-KW-LEN (1)
052600     MOVE 'WATER'       TO WS-ACTIVE-KEYWORD (2)
052700     MOVE 5             TO WS-ACTIVE-KW-LEN (2)
052800     MOVE 'INTERNET'    TO WS-ACTIVE-KEYWORD (3)
052900     MOVE 8             TO WS-ACTIVE-KW-LEN (3)
053000     MOVE 'VERIZON'     TO WS-ACTIVE-KEYWORD (4)
053100     MOVE 7             TO WS-ACTIVE-KW-LEN (4)
053200     PERFORM 9000-CONTAINS-ANY-KEYWORD
053300     IF WS-FOUND
053400         MOVE 'Utilities' TO WS-RULE-CATEGORY
053500         MOVE .90 TO WS-RULE-CONFIDENCE
053600         GO TO 2000-EXIT
053700     END-IF
053800
053900     MOVE 2 TO WS-ACTIVE-COUNT
054000     MOVE 'RENT'        TO WS-ACTIVE-KEYWORD (1)
054100     MOVE 4             TO WS-ACTIVE-KW-LEN (1)
054200     MOVE 'MORTGAGE'    TO WS-ACTIVE-KEYWORD (2)
054300     MOVE 8             TO WS-ACTIVE-KW-LEN (2)
054400     PERFORM 9000-CONTAINS-ANY-KEYWORD
054500     IF WS-FOUND
054600         MOVE 'Housing' TO WS-RULE-CATEGORY
054700         MOVE .90 TO WS-RULE-CONFIDENCE
054800         GO TO 2000-EXIT
054900     END-IF
055000
055100     MOVE 'Uncategorized' TO WS-RULE-CATEGORY
055200     MOVE .30 TO WS-RULE-CONFIDENCE.
055300 2000-EXIT.
055400     EXIT.
055500
055600*---------------------------------------------------------------
055700*  ROUTING
055800*---------------------------------------------------------------
055900 2100-ROUTE-CATEGORY.
056000     IF WS-RULE-CONFIDENCE >= .75
056100         MOVE WS-RULE-CATEGORY TO WT-CATEGORY (TX-IDX)
056200         MOVE WS-RULE-CONFIDENCE TO WT-CONFIDENCE (TX-IDX)
056300         MOVE 'RULE' TO WT-SOURCE-CODE (TX-IDX)
056400     ELSE
056500         IF WS-RULE-CONFIDENCE >= .40
056600             MOVE 'Uncategorized' TO WT-CATEGORY (TX-IDX)
056700             MOVE ZERO TO WT-CONFIDENCE (TX-IDX)
056800             MOVE 'FALLBACK' TO WT-SOURCE-CODE (TX-IDX)
056900         ELSE
057000             MOVE 'Uncategorized' TO WT-CATEGORY (TX-IDX)
057100             MOVE WS-RULE-CONFIDENCE TO WT-CONFIDENCE (TX-IDX)
057200             MOVE 'RULE-LOW-CONF' TO WT-SOURCE-CODE (TX-IDX)
057300         END-IF
057400     END-IF.
057500
057600*---------------------------------------------------------------
057700*  ENRICHMENT
057800*---------------------------------------------------------------
057900 3000-ENRICH-TXN.
058000     PERFORM 3100-CLASSIFY-EXPENSE-TYPE
058100     PERFORM 3200-BUILD-TAGS
058200     PERFORM 3300-CLASSIFY-MERCHANT-TYPE
058300     PERFORM 3500-NORMALIZE-MERCHANT.
058400
058500 3100-CLASSIFY-EXPENSE-TYPE.
058600     MOVE WT-DESCRIPTION (TX-IDX) TO WS-SEARCH-FIELD
058700     MOVE SPACES TO WS-SEARCH-FIELD (41:40)
058800     PERFORM 8100-LOWERCASE-SEARCH-FIELD
058900     MOVE 40 TO WS-SEARCH-LEN
059000
059100     MOVE SPACES TO WT-EXPENSE-TYPE (TX-IDX)
059200     IF WT-CATEGORY (TX-IDX) = 'income'
059300         MOVE 'income' TO WT-EXPENSE-TYPE (TX-IDX)
059400         GO TO 3100-EXIT
059500     END-IF
059600     MOVE 1 TO WS-ACTIVE-COUNT
059700     MOVE 'PAYROLL' TO WS-ACTIVE-KEYWORD (1)
059800     MOVE 7 TO WS-ACTIVE-KW-LEN (1)
059900     MOVE 7 TO WS-KEYWORD-LEN
060000     IF WS-SEARCH-FIELD (1:7) = 'payroll'
060100         MOVE 'income' TO WT-EXPENSE-TYPE (TX-IDX)
060200         GO TO 3100-EXIT
060300     END-IF
060400     MOVE 'SALARY' TO WS-ACTIVE-KEYWORD (1)
060500     MOVE 6 TO WS-ACTIVE-KW-LEN (1)
060600     PERFORM 9000-CONTAINS-ANY-KEYWORD
060700     IF WS-FOUND
060800         MOVE 'income' TO WT-EXPENSE-TYPE (TX-IDX)
060900         GO TO 3100-EXIT
061000     END-IF
061100
061200     IF WT-CATEGORY (TX-IDX) = 'transfer'
061300         MOVE 'transfer' TO WT-EXPENSE-TYPE (TX-IDX)
061400         GO TO 3100-EXIT
061500     END-IF
061600     MOVE 1 TO WS-ACTIVE-COUNT
061700     MOVE 'TRANSFER' TO WS-ACTIVE-KEYWORD (1)
061800     MOVE 8 TO WS-ACTIVE-KW-LEN (1)
061900     PERFORM 9000-CONTAINS-ANY-KEYWORD
062000     IF WS-FOUND
062100         MOVE 'transfer' TO WT-EXPENSE-TYPE (TX-IDX)
062200         GO TO 3100-EXIT
062300     END-IF
062400
062500     MOVE WT-MERCHANT (TX-IDX) TO WS-SEARCH-FIELD
062600     MOVE SPACES TO WS-SEARCH-FIELD (31:50)
062700     PERFORM 8100-LOWERCASE-SEARCH-FIELD
062800     MOVE 80 TO WS-SEARCH-LEN
062900     MOVE WT-DESCRIPTION (TX-IDX) TO WS-SEARCH-FIELD (31:40)
063000     PERFORM 8100-LOWERCASE-SEARCH-FIELD
063100     MOVE 11 TO WS-ACTIVE-COUNT
063200     MOVE 'NETFLIX'      TO WS-ACTIVE-KEYWORD (1)
063300     MOVE 7              TO WS-ACTIVE-KW-LEN (1)
063400     MOVE 'SPOTIFY'      TO WS-ACTIVE-KEYWORD (2)
063500     MOVE 7              TO WS-ACTIVE-KW-LEN (2)
063600     MOVE 'HULU'         TO WS-ACTIVE-KEYWORD (3)
063700     MOVE 4              TO WS-ACTIVE-KW-LEN (3)
063800     MOVE 'PRIME'        TO WS-ACTIVE-KEYWORD (4)
063900     MOVE 5              TO WS-ACTIVE-KW-LEN (4)
064000     MOVE 'APPLE'        TO WS-ACTIVE-KEYWORD (5)
064100     MOVE 5              TO WS-ACTIVE-KW-LEN (5)
064200     MOVE 'GOOGLE'       TO WS-ACTIVE-KEYWORD (6)
064300     MOVE 6              TO WS-ACTIVE-KW-LEN (6)
064400     MOVE 'MICROSOFT'    TO WS-ACTIVE-KEYWORD (7)
064500     MOVE 9              TO WS-ACTIVE-KW-LEN (7)
064600     MOVE 'ADOBE'        TO WS-ACTIVE-KEYWORD (8)
064700     MOVE 5              TO WS-ACTIVE-KW-LEN (8)
064800     MOVE 'GYM'          TO WS-ACTIVE-KEYWORD (9)
064900     MOVE 3              TO WS-ACTIVE-KW-LEN (9)
065000     MOVE 'MEMBERSHIP'   TO WS-ACTIVE-KEYWORD (10)
065100     MOVE 10             TO WS-ACTIVE-KW-LEN (10)
065200     MOVE 'SUBSCRIPTION' TO WS-ACTIVE-KEYWORD (11)
065300     MOVE 12             TO WS-ACTIVE-KW-LEN (11)
065400     PERFORM 9000-CONTAINS-ANY-KEYWORD
065500     IF WS-FOUND
065600         MOVE 'subscription' TO WT-EXPENSE-TYPE (TX-IDX)
065700         GO TO 3100-EXIT
065800     END-IF
065900
066000     MOVE WT-CATEGORY (TX-IDX) TO WS-SEARCH-FIELD
066100     MOVE SPACES TO WS-SEARCH-FIELD (21:60)
066200     PERFORM 8100-LOWERCASE-SEARCH-FIELD
066300     MOVE 20 TO WS-SEARCH-LEN
066400     MOVE 1 TO WS-ACTIVE-COUNT
066500     MOVE 'UTILIT'       TO WS-ACTIVE-KEYWORD (1)
066600     MOVE 6              TO WS-ACTIVE-KW-LEN (1)
066700     PERFORM 9000-CONTAINS-ANY-KEYWORD
066800     IF WS-FOUND
066900         MOVE 'bill' TO WT-EXPENSE-TYPE (TX-IDX)
067000         GO TO 3100-EXIT
067100     END-IF
067200     MOVE WT-MERCHANT (TX-IDX) TO WS-SEARCH-FIELD
067300     MOVE SPACES TO WS-SEARCH-FIELD (31:50)
067400     PERFORM 8100-LOWERCASE-SEARCH-FIELD
067500     MOVE WT-DESCRIPTION (TX-IDX) TO WS-SEARCH-FIELD (31:40)
067600     PERFORM 8100-LOWERCASE-SEARCH-FIELD
067700     MOVE 80 TO WS-SEARCH-LEN
067800     MOVE 4 TO WS-ACTIVE-COUNT
067900     MOVE 'ELECTRIC'     TO WS-ACTIVE-KEYWORD (1)
068000     MOVE 8              TO WS-ACTIVE-KW-LEN (1)
068100     MOVE 'WATER'        TO WS-ACTIVE-KEYWORD (2)
068200     MOVE 5              TO WS-ACTIVE-KW-LEN (2)
068300     MOVE 'INTERNET'     TO WS-ACTIVE-KEYWORD (3)
068400     MOVE 8              TO WS-ACTIVE-KW-LEN (3)
068500     MOVE 'PHONE'        TO WS-ACTIVE-KEYWORD (4)
068600     MOVE 5              TO WS-ACTIVE-KW-LEN (4)
068700     PERFORM 9000-CONTAINS-ANY-KEYWORD
068800     IF WS-FOUND
068900         MOVE 'bill' TO WT-EXPENSE-TYPE (TX-IDX)
069000         GO TO 3100-EXIT
069100     END-IF
069200
069300     MOVE 'purchase' TO WT-EXPENSE-TYPE (TX-IDX).
069400 3100-EXIT.
069500     EXIT.
069600
069700 3200-BUILD-TAGS.
069800     MOVE SPACES TO WT-TAGS (TX-IDX)
069900     IF WT-EXPENSE-TYPE (TX-IDX) = 'subscription'
070000             OR WT-EXPENSE-TYPE (TX-IDX) = 'bill'
070100         PERFORM 3210-APPEND-TAG
070200     END-IF
070300     IF WT-EXPENSE-TYPE (TX-IDX) = 'income'
070400         STRING WT-TAGS (TX-IDX) DELIMITED BY SPACE
070500             ',income' DELIMITED BY SIZE
070600             INTO WS-SEARCH-FIELD
070700         MOVE WS-SEARCH-FIELD (1:60) TO WT-TAGS (TX-IDX)
070800     END-IF
070900     IF WT-EXPENSE-TYPE (TX-IDX) = 'transfer'
071000         STRING WT-TAGS (TX-IDX) DELIMITED BY SPACE
071100             ',transfer' DELIMITED BY SIZE
071200             INTO WS-SEARCH-FIELD
071300         MOVE WS-SEARCH-FIELD (1:60) TO WT-TAGS (TX-IDX)
071400     END-IF
071500     IF WT-CATEGORY (TX-IDX) = 'Utilities'
071600             OR WT-CATEGORY (TX-IDX) = 'Housing'
071700         STRING WT-TAGS (TX-IDX) DELIMITED BY SPACE
071800             ',essential' DELIMITED BY SIZE
071900             INTO WS-SEARCH-FIELD
072000         MOVE WS-SEARCH-FIELD (1:60) TO WT-TAGS (TX-IDX)
072100     END-IF
072200     IF WT-CATEGORY (TX-IDX) = 'Shopping'
072300             OR WT-CATEGORY (TX-IDX) = 'Entertainment'
072400             OR WT-CATEGORY (TX-IDX) = 'Dining'
072500         STRING WT-TAGS (TX-IDX) DELIMITED BY SPACE
072600             ',discretionary' DELIMITED BY SIZE
072700             INTO WS-SEARCH-FIELD
072800         MOVE WS-SEARCH-FIELD (1:60) TO WT-TAGS (TX-IDX)
072900     END-IF
073000*    STRIP A LEADING COMMA IF THE FIRST TAG LEFT ONE BEHIND.
073100     IF WT-TAGS (TX-IDX) (1:1) = ','
073200         MOVE WT-TAGS (TX-IDX) (2:59) TO WT-TAGS (TX-IDX).
073300
073400 3210-APPEND-TAG.
073500     IF WT-TAGS (TX-IDX) = SPACES
073600         MOVE 'recurring_candidate' TO WT-TAGS (TX-IDX)
073700     ELSE
073800         STRING WT-TAGS (TX-IDX) DELIMITED BY SPACE
073900             ',recurring_candidate' DELIMITED BY SIZE
074000             INTO WS-SEARCH-FIELD
074100         MOVE WS-SEARCH-FIELD (1:60) TO WT-TAGS (TX-IDX)
074200     END-IF.
074300
074400 3300-CLASSIFY-MERCHANT-TYPE.
074500     MOVE WT-DESCRIPTION (TX-IDX) TO WS-SEARCH-FIELD
074600     MOVE SPACES TO WS-SEARCH-FIELD (41:40)
074700     PERFORM 8100-LOWERCASE-SEARCH-FIELD
074800     MOVE WT-MERCHANT (TX-IDX) TO WS-SEARCH-FIELD (41:30)
074900     PERFORM 8100-LOWERCASE-SEARCH-FIELD
075000     MOVE 80 TO WS-SEARCH-LEN
075100
075200     MOVE 6 TO WS-ACTIVE-COUNT
075300     MOVE 'WHOLE FOODS' TO WS-ACTIVE-KEYWORD (1)
075400     MOVE 11 TO WS-ACTIVE-KW-LEN (1)
075500     MOVE 'COSTCO'     TO WS-ACTIVE-KEYWORD (2)
075600     MOVE 6  TO WS-ACTIVE-KW-LEN (2)
075700     MOVE 'KROGER'     TO WS-ACTIVE-KEYWORD (3)
075800     MOVE 6  TO WS-ACTIVE-KW-LEN (3)
075900     MOVE 'WALMART'    TO WS-ACTIVE-KEYWORD (4)
076000     MOVE 7  TO WS-ACTIVE-KW-LEN (4)
076100     MOVE 'ALDI'       TO WS-ACTIVE-KEYWORD (5)
076200     MOVE 4  TO WS-ACTIVE-KW-LEN (5)
076300     MOVE 'TRADER JOE' TO WS-ACTIVE-KEYWORD (6)
076400     MOVE 10 TO WS-ACTIVE-KW-LEN (6)
076500     PERFORM 9000-CONTAINS-ANY-KEYWORD
076600     IF WS-FOUND
076700         MOVE 'grocery' TO WT-MERCHANT-TYPE (TX-IDX)
076800         GO TO 3300-EXIT
076900     END-IF
077000     MOVE 1 TO WS-ACTIVE-COUNT
077100     MOVE 'GROCERY' TO WS-ACTIVE-KEYWORD (1)
077200     MOVE 7 TO WS-ACTIVE-KW-LEN (1)
077300     PERFORM 9000-CONTAINS-ANY-KEYWORD
077400     IF WS-FOUND
077500         MOVE 'grocery' TO WT-MERCHANT-TYPE (TX-IDX)
077600         GO TO 3300-EXIT
077700     END-IF
077800
077900     MOVE 2 TO WS-ACTIVE-COUNT
078000     MOVE 'UBER' TO WS-ACTIVE-KEYWORD (1)
078100     MOVE 4 TO WS-ACTIVE-KW-LEN (1)
078200     MOVE 'LYFT' TO WS-ACTIVE-KEYWORD (2)
078300     MOVE 4 TO WS-ACTIVE-KW-LEN (2)
078400     PERFORM 9000-CONTAINS-ANY-KEYWORD
078500     IF WS-FOUND
078600         MOVE 'ride_share' TO WT-MERCHANT-TYPE (TX-IDX)
078700         GO TO 3300-EXIT
078800     END-IF
078900
079000     MOVE 6 TO WS-ACTIVE-COUNT
079100     MOVE 'AIRBNB'   TO WS-ACTIVE-KEYWORD (1)
079200     MOVE 6 TO WS-ACTIVE-KW-LEN (1)
079300     MOVE 'DELTA'    TO WS-ACTIVE-KEYWORD (2)
079400     MOVE 5 TO WS-ACTIVE-KW-LEN (2)
079500     MOVE 'UNITED'   TO WS-ACTIVE-KEYWORD (3)
079600     MOVE 6 TO WS-ACTIVE-KW-LEN (3)
079700     MOVE 'HOTEL'    TO WS-ACTIVE-KEYWORD (4)
079800     MOVE 5 TO WS-ACTIVE-KW-LEN (4)
079900     MOVE 'MARRIOTT' TO WS-ACTIVE-KEYWORD (5)
080000     MOVE 8 TO WS-ACTIVE-KW-LEN (5)
080100     MOVE 'HILTON'   TO WS-ACTIVE-KEYWORD (6)
080200     MOVE 6 TO WS-ACTIVE-KW-LEN (6)
080300     PERFORM 9000-CONTAINS-ANY-KEYWORD
080400     IF WS-FOUND
080500         MOVE 'travel' TO WT-MERCHANT-TYPE (TX-IDX)
080600         GO TO 3300-EXIT
080700     END-IF
080800
080900     MOVE 2 TO WS-ACTIVE-COUNT
081000     MOVE 'STARBUCKS' TO WS-ACTIVE-KEYWORD (1)
081100     MOVE 9 TO WS-ACTIVE-KW-LEN (1)
081200     MOVE 'COFFEE'    TO WS-ACTIVE-KEYWORD (2)
081300     MOVE 6 TO WS-ACTIVE-KW-LEN (2)
081400     PERFORM 9000-CONTAINS-ANY-KEYWORD
081500     IF WS-FOUND
081600         MOVE 'coffee' TO WT-MERCHANT-TYPE (TX-IDX)
081700         GO TO 3300-EXIT
081800     END-IF
081900
082000     MOVE 4 TO WS-ACTIVE-COUNT
082100     MOVE 'NETFLIX' TO WS-ACTIVE-KEYWORD (1)
082200     MOVE 7 TO WS-ACTIVE-KW-LEN (1)
082300     MOVE 'SPOTIFY' TO WS-ACTIVE-KEYWORD (2)
082400     MOVE 7 TO WS-ACTIVE-KW-LEN (2)
082500     MOVE 'HULU'    TO WS-ACTIVE-KEYWORD (3)
082600     MOVE 4 TO WS-ACTIVE-KW-LEN (3)
082700     MOVE 'DISNEY'  TO WS-ACTIVE-KEYWORD (4)
082800     MOVE 6 TO WS-ACTIVE-KW-LEN (4)
082900     PERFORM 9000-CONTAINS-ANY-KEYWORD
083000     IF WS-FOUND
083100         MOVE 'streaming' TO WT-MERCHANT-TYPE (TX-IDX)
083200         GO TO 3300-EXIT
083300     END-IF
083400
083500     MOVE 4 TO WS-ACTIVE-COUNT
083600     MOVE 'AMAZON'    TO WS-ACTIVE-KEYWORD (1)
083700     MOVE 6 TO WS-ACTIVE-KW-LEN (1)
083800     MOVE 'TARGET'    TO WS-ACTIVE-KEYWORD (2)
083900     MOVE 6 TO WS-ACTIVE-KW-LEN (2)
084000     MOVE 'BEST BUY'  TO WS-ACTIVE-KEYWORD (3)
084100     MOVE 8 TO WS-ACTIVE-KW-LEN (3)
084200     MOVE 'APPLE STORE' TO WS-ACTIVE-KEYWORD (4)
084300     MOVE 11 TO WS-ACTIVE-KW-LEN (4)
084400     PERFORM 9000-CONTAINS-ANY-KEYWORD
084500     IF WS-FOUND
084600         MOVE 'retail' TO WT-MERCHANT-TYPE (TX-IDX)
084700         GO TO 3300-EXIT
084800     END-IF
084900
085000     MOVE 4 TO WS-ACTIVE-COUNT
085100     MOVE 'RESTAURANT' TO WS-ACTIVE-KEYWORD (1)
085200     MOVE 10 TO WS-ACTIVE-KW-LEN (1)
085300     MOVE 'MCDONALD'   TO WS-ACTIVE-KEYWORD (2)
085400     MOVE 8 TO WS-ACTIVE-KW-LEN (2)
085500     MOVE 'CHIPOTLE'   TO WS-ACTIVE-KEYWORD (3)
085600     MOVE 8 TO WS-ACTIVE-KW-LEN (3)
085700     MOVE 'CAFE'       TO WS-ACTIVE-KEYWORD (4)
085800     MOVE 4 TO WS-ACTIVE-KW-LEN (4)
085900     PERFORM 9000-CONTAINS-ANY-KEYWORD
086000     IF WS-FOUND
086100         MOVE 'dining' TO WT-MERCHANT-TYPE (TX-IDX)
086200         GO TO 3300-EXIT
086300     END-IF
086400
086500     MOVE 4 TO WS-ACTIVE-COUNT
086600     MOVE 'COMCAST'  TO WS-ACTIVE-KEYWORD (1)
086700     MOVE 7 TO WS-ACTIVE-KW-LEN (1)
086800     MOVE 'VERIZON'  TO WS-ACTIVE-KEYWORD (2)
086900     MOVE 7 TO WS-ACTIVE-KW-LEN (2)
087000     MOVE 'AT&T'     TO WS-ACTIVE-KEYWORD (3)
087100     MOVE 4 TO WS-ACTIVE-KW-LEN (3)
087200     MOVE 'ELECTRIC' TO WS-ACTIVE-KEYWORD (4)
087300     MOVE 8 TO WS-ACTIVE-KW-LEN (4)
087400     PERFORM 9000-CONTAINS-ANY-KEYWORD
087500     IF WS-FOUND
087600         MOVE 'utilities' TO WT-MERCHANT-TYPE (TX-IDX)
087700         GO TO 3300-EXIT
087800     END-IF
087900     MOVE 1 TO WS-ACTIVE-COUNT
088000     MOVE 'WATER' TO WS-ACTIVE-KEYWORD (1)
088100     MOVE 5 TO WS-ACTIVE-KW-LEN (1)
088200     MOVE 'GAS'   TO WS-ACTIVE-KEYWORD (1)
088300     MOVE 3 TO WS-ACTIVE-KW-LEN (1)
088400     PERFORM 9000-CONTAINS-ANY-KEYWORD
088500     IF WS-FOUND
088600         MOVE 'utilities' TO WT-MERCHANT-TYPE (TX-IDX)
088700         GO TO 3300-EXIT
088800     END-IF
088900
089000     MOVE 'unknown' TO WT-MERCHANT-TYPE (TX-IDX).
089100 3300-EXIT.
089200     EXIT.
089300
089400*---------------------------------------------------------------
089500*  MERCHANT NORMALIZATION - LOWERCASE, STRIP PUNCTUATION,
089600*  COLLAPSE SPACES, DROP TRAILING CORP SUFFIXES.
089700*---------------------------------------------------------------
089800 3500-NORMALIZE-MERCHANT.
089900     MOVE WT-MERCHANT (TX-IDX) TO WS-NORM-WORK
090000     INSPECT WS-NORM-WORK CONVERTING
090100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
090200         TO 'abcdefghijklmnopqrstuvwxyz'
090300     INSPECT WS-NORM-WORK CONVERTING
090400         '.,''"-_#&*()!?/\:;@+='
090500         TO '                      '
090600     PERFORM 3510-COLLAPSE-SPACES
090700     PERFORM 3520-STRIP-CORP-SUFFIX
090800     MOVE WS-NORM-WORK TO WT-MERCHANT-NORM (TX-IDX).
090900
091000 3510-COLLAPSE-SPACES.
091100     MOVE SPACES TO WS-NORM-MERCHANT
091200     MOVE ZERO TO WS-NORM-LEN
091300     PERFORM 3511-COPY-ONE-CHAR
091400         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 30
091500     MOVE WS-NORM-MERCHANT TO WS-NORM-WORK.
091600
091700 3511-COPY-ONE-CHAR.
091800     IF WS-NORM-WORK (WS-POS:1) NOT = SPACE
091900         ADD 1 TO WS-NORM-LEN
092000         MOVE WS-NORM-WORK (WS-POS:1)
092100             TO WS-NORM-MERCHANT (WS-NORM-LEN:1)
092200     ELSE
092300         IF WS-NORM-LEN > 0
092400             IF WS-NORM-MERCHANT (WS-NORM-LEN:1) NOT = SPACE
092500                 ADD 1 TO WS-NORM-LEN
092600                 MOVE SPACE TO WS-NORM-MERCHANT (WS-NORM-LEN:1)
092700             END-IF
092800         END-IF
092900     END-IF.
093000
093100 3520-STRIP-CORP-SUFFIX.
093200*    REMOVE A TRAILING " INC", " LLC", " CO" OR " CORP" WORD.
093300     IF WS-NORM-WORK (27:4) = ' inc'
093400         MOVE SPACES TO WS-NORM-WORK (27:4)
093500     END-IF
093600     IF WS-NORM-WORK (27:4) = ' llc'
093700         MOVE SPACES TO WS-NORM-WORK (27:4)
093800     END-IF
093900     IF WS-NORM-WORK (28:3) = ' co '
094000         MOVE SPACES TO WS-NORM-WORK (28:3)
094100     END-IF
094200     IF WS-NORM-WORK (26:5) = ' corp'
094300         MOVE SPACES TO WS-NORM-WORK (26:5)
094400     END-IF.
094500
094600*---------------------------------------------------------------
094700*  ANOMALY DETECTION - DATASET AND CATEGORY STATISTICS.
094800*---------------------------------------------------------------
094900 4000-COMPUTE-STATISTICS.
095000     IF WS-TABLE-COUNT < 3
095100         GO TO 4000-EXIT
095200     END-IF
095300     MOVE ZERO TO WS-SUM-AMOUNT
095400     PERFORM 4010-ACCUM-SUM
095500         VARYING TX-IDX FROM 1 BY 1 UNTIL TX-IDX > WS-TABLE-COUNT
095600     COMPUTE WS-MEAN-AMOUNT ROUNDED =
095700         WS-SUM-AMOUNT / WS-TABLE-COUNT
095800     MOVE ZERO TO WS-SUM-SQ-DIFF
095900     PERFORM 4020-ACCUM-SQ-DIFF
096000         VARYING TX-IDX FROM 1 BY 1 UNTIL TX-IDX > WS-TABLE-COUNT
096100     COMPUTE WS-VARIANCE ROUNDED =
096200         WS-SUM-SQ-DIFF / WS-TABLE-COUNT
096300     MOVE WS-VARIANCE TO WS-SQRT-INPUT
096400     PERFORM 8900-COMPUTE-SQUARE-ROOT
096500     MOVE WS-SQRT-RESULT TO WS-STD-DEV
096600
096700     PERFORM 4030-BUILD-SORTED-AMOUNTS
096800     PERFORM 4040-SORT-AMOUNTS
096900     PERFORM 4050-DERIVE-PERCENTILES
097000     PERFORM 4100-BUILD-CATEGORY-STATS.
097100 4000-EXIT.
097200     EXIT.
097300
097400 4010-ACCUM-SUM.
097500     ADD WT-AMOUNT (TX-IDX) TO WS-SUM-AMOUNT.
097600
097700 4020-ACCUM-SQ-DIFF.
097800     COMPUTE WS-DIFF-AMOUNT =
097900         WT-AMOUNT (TX-IDX) - WS-MEAN-AMOUNT
098000     COMPUTE WS-SUM-SQ-DIFF =
098100         WS-SUM-SQ-DIFF + (WS-DIFF-AMOUNT * WS-DIFF-AMOUNT).
098200
098300 4030-BUILD-SORTED-AMOUNTS.
098400     PERFORM 4031-COPY-AMOUNT
098500         VARYING TX-IDX FROM 1 BY 1 UNTIL TX-IDX > WS-TABLE-COUNT.
098600
098700 4031-COPY-AMOUNT.
098800     MOVE WT-AMOUNT (TX-IDX) TO WS-SORTED-AMOUNT (TX-IDX).
098900
099000 4040-SORT-AMOUNTS.
099100*    SIMPLE EXCHANGE SORT - THE WORK TABLE IS IN MEMORY SO NO
099200*    SORT VERB IS USED.
099300     SET WS-SWAP-MADE TO TRUE
099400     PERFORM 4041-SORT-PASS UNTIL NOT WS-SWAP-MADE.
099500
099600 4041-SORT-PASS.
099700     SET WS-SWAP-MADE TO FALSE
099800     PERFORM 4042-SORT-COMPARE
099900         VARYING WS-IX FROM 1 BY 1
100000         UNTIL WS-IX > WS-TABLE-COUNT - 1.
100100
100200 4042-SORT-COMPARE.
100300     IF WS-SORTED-AMOUNT (WS-IX) > WS-SORTED-AMOUNT (WS-IX + 1)
100400         MOVE WS-SORTED-AMOUNT (WS-IX) TO WS-DIFF-AMOUNT
100500         MOVE WS-SORTED-AMOUNT (WS-IX + 1)
100600             TO WS-SORTED-AMOUNT (WS-IX)
100700         MOVE WS-DIFF-AMOUNT TO WS-SORTED-AMOUNT (WS-IX + 1)
100800         SET WS-SWAP-MADE TO TRUE
100900     END-IF.
101000
101100 4050-DERIVE-PERCENTILES.
101200     PERFORM 4051-RANK-AT-FRACTION
101300     MOVE WS-RANK-DISPLAY TO WS-RANK-DISPLAY
101400     COMPUTE WS-RANK-POSITION =
101500         ((WS-TABLE-COUNT - 1) * .50) + 1
101600     PERFORM 4060-INTERPOLATE
101700     MOVE WS-SQRT-RESULT TO WS-MEDIAN-AMOUNT
101800     COMPUTE WS-RANK-POSITION =
101900         ((WS-TABLE-COUNT - 1) * .25) + 1
102000     PERFORM 4060-INTERPOLATE
102100     MOVE WS-SQRT-RESULT TO WS-Q1-AMOUNT
102200     COMPUTE WS-RANK-POSITION =
102300         ((WS-TABLE-COUNT - 1) * .75) + 1
102400     PERFORM 4060-INTERPOLATE
102500     MOVE WS-SQRT-RESULT TO WS-Q3-AMOUNT
102600     COMPUTE WS-IQR-AMOUNT = WS-Q3-AMOUNT - WS-Q1-AMOUNT
102700     COMPUTE WS-LOWER-BOUND =
102800         WS-Q1-AMOUNT - (1.5 * WS-IQR-AMOUNT)
102900     COMPUTE WS-UPPER-BOUND =
103000         WS-Q3-AMOUNT + (1.5 * WS-IQR-AMOUNT).
103100
103200 4051-RANK-AT-FRACTION.
103300     CONTINUE.
103400
103500*    LINEAR-INTERPOLATION RANK LOOKUP ON THE SORTED ARRAY -
103600*    WS-RANK-POSITION IS A 1-BASED FRACTIONAL RANK ON INPUT;
103700*    RESULT RETURNS IN WS-SQRT-RESULT (REUSED AS A SCRATCH
103800*    RETURN FIELD TO AVOID ANOTHER 77-LEVEL ITEM).
103900 4060-INTERPOLATE.
104000     MOVE WS-RANK-POSITION TO WS-RANK-LOW
104100     COMPUTE WS-RANK-FRACTION =
104200         WS-RANK-POSITION - WS-RANK-LOW
104300     IF WS-RANK-LOW < 1
104400         MOVE 1 TO WS-RANK-LOW
104500     END-IF
104600     IF WS-RANK-LOW >= WS-TABLE-COUNT
104700         MOVE WS-TABLE-COUNT TO WS-RANK-LOW
104800         MOVE WS-TABLE-COUNT TO WS-RANK-HIGH
104900     ELSE
105000         COMPUTE WS-RANK-HIGH = WS-RANK-LOW + 1
105100     END-IF
105200     COMPUTE WS-SQRT-RESULT =
105300         WS-SORTED-AMOUNT (WS-RANK-LOW) +
105400         (WS-RANK-FRACTION *
105500             (WS-SORTED-AMOUNT (WS-RANK-HIGH) -
105600              WS-SORTED-AMOUNT (WS-RANK-LOW))).
105700
105800 4100-BUILD-CATEGORY-STATS.
105900     MOVE ZERO TO WS-CAT-STAT-COUNT
106000     PERFORM 4110-ACCUM-CATEGORY
106100         VARYING TX-IDX FROM 1 BY 1 UNTIL TX-IDX > WS-TABLE-COUNT
106200     PERFORM 4130-FINISH-CATEGORY-STATS
106300         VARYING CS-IDX FROM 1 BY 1
106400         UNTIL CS-IDX > WS-CAT-STAT-COUNT.
106500
106600 4110-ACCUM-CATEGORY.
106700     SET WS-CAT-FOUND TO FALSE
106800     PERFORM 4111-FIND-CATEGORY-SLOT
106900         VARYING CS-IDX FROM 1 BY 1
107000         UNTIL CS-IDX > WS-CAT-STAT-COUNT OR WS-CAT-FOUND
107100     IF NOT WS-CAT-FOUND
107200         ADD 1 TO WS-CAT-STAT-COUNT
107300         SET CS-IDX TO WS-CAT-STAT-COUNT
107400         MOVE WT-CATEGORY (TX-IDX) TO CSX-CATEGORY (CS-IDX)
107500         MOVE ZERO TO CSX-COUNT (CS-IDX)
107600         MOVE ZERO TO CSX-SUM (CS-IDX)
107700         MOVE ZERO TO CSX-SUMSQ (CS-IDX)
107800     END-IF
107900     ADD 1 TO CSX-COUNT (CS-IDX)
108000     ADD WT-AMOUNT (TX-IDX) TO CSX-SUM (CS-IDX).
108100
108200 4111-FIND-CATEGORY-SLOT.
108300     IF CSX-CATEGORY (CS-IDX) = WT-CATEGORY (TX-IDX)
108400         SET WS-CAT-FOUND TO TRUE
108500     END-IF.
108600
108700 4130-FINISH-CATEGORY-STATS.
108800     IF CSX-COUNT (CS-IDX) > 0
108900         COMPUTE CSX-MEAN (CS-IDX) ROUNDED =
109000             CSX-SUM (CS-IDX) / CSX-COUNT (CS-IDX)
109100     END-IF
109200     MOVE ZERO TO CSX-SUMSQ (CS-IDX)
109300     PERFORM 4131-ACCUM-CATEGORY-SQDIFF
109400         VARYING TX-IDX FROM 1 BY 1 UNTIL TX-IDX > WS-TABLE-COUNT
109500     IF CSX-COUNT (CS-IDX) > 0
109600         COMPUTE WS-VARIANCE ROUNDED =
109700             CSX-SUMSQ (CS-IDX) / CSX-COUNT (CS-IDX)
109800         MOVE WS-VARIANCE TO WS-SQRT-INPUT
109900         PERFORM 8900-COMPUTE-SQUARE-ROOT
110000         MOVE WS-SQRT-RESULT TO CSX-STDDEV (CS-IDX)
110100     END-IF.
110200
110300 4131-ACCUM-CATEGORY-SQDIFF.
110400     IF WT-CATEGORY (TX-IDX) = CSX-CATEGORY (CS-IDX)
110500         COMPUTE WS-DIFF-AMOUNT =
110600             WT-AMOUNT (TX-IDX) - CSX-MEAN (CS-IDX)
110700         COMPUTE CSX-SUMSQ (CS-IDX) =
110800             CSX-SUMSQ (CS-IDX) +
110900                 (WS-DIFF-AMOUNT * WS-DIFF-AMOUNT)
111000     END-IF.
111100
111200*---------------------------------------------------------------
111300*  ANOMALY DETECTION - PER-RECORD RULE EVALUATION, RULE ORDER
111400*  1 (Z-SCORE) 2 (IQR) 3 (CATEGORY) 4 (MERCHANT) 5 (LARGE TXN).
111500*  FIRST RULE TO FIRE SETS THE REASON; SCORE IS THE MAXIMUM.
111600*---------------------------------------------------------------
111700 4500-FLAG-ANOMALIES.
111800     MOVE ZERO TO WT-ANOMALY-SCORE (TX-IDX)
111900     MOVE SPACES TO WT-ANOMALY-REASON (TX-IDX)
112000     IF WS-TABLE-COUNT >= 3 AND WS-STD-DEV > 0
112100         COMPUTE WS-DIFF-AMOUNT =
112200             WT-AMOUNT (TX-IDX) - WS-MEAN-AMOUNT
112300         IF WS-DIFF-AMOUNT < 0
112400             COMPUTE WS-DIFF-AMOUNT = WS-DIFF-AMOUNT * -1
112500         END-IF
112600         COMPUTE WS-Z-SCORE ROUNDED =
112700             WS-DIFF-AMOUNT / WS-STD-DEV
112800         IF WS-Z-SCORE > 2.5
112900             MOVE 'Z-SCORE OUTLIER - AMOUNT FAR FROM THE MEAN'
113000                 TO WT-ANOMALY-REASON (TX-IDX)
113100             MOVE WS-Z-SCORE TO WT-ANOMALY-SCORE (TX-IDX)
113200         END-IF
113300     END-IF
113400
113500     IF WS-TABLE-COUNT >= 3 AND WS-IQR-AMOUNT > 0
113600         IF WT-AMOUNT (TX-IDX) < WS-LOWER-BOUND
113700             COMPUTE WS-SCORE-CANDIDATE ROUNDED =
113800                 (WS-LOWER-BOUND - WT-AMOUNT (TX-IDX)) /
113900                     WS-IQR-AMOUNT
114000             IF WT-ANOMALY-REASON (TX-IDX) = SPACES
114100                 MOVE 'IQR OUTLIER - BELOW LOWER FENCE'
114200                     TO WT-ANOMALY-REASON (TX-IDX)
114300             END-IF
114400             IF WS-SCORE-CANDIDATE > WT-ANOMALY-SCORE (TX-IDX)
114500                 MOVE WS-SCORE-CANDIDATE
114600                     TO WT-ANOMALY-SCORE (TX-IDX)
114700             END-IF
114800         END-IF
114900         IF WT-AMOUNT (TX-IDX) > WS-UPPER-BOUND
115000             COMPUTE WS-SCORE-CANDIDATE ROUNDED =
115100                 (WT-AMOUNT (TX-IDX) - WS-UPPER-BOUND) /
115200                     WS-IQR-AMOUNT
115300             IF WT-ANOMALY-REASON (TX-IDX) = SPACES
115400                 MOVE 'IQR OUTLIER - ABOVE UPPER FENCE'
115500                     TO WT-ANOMALY-REASON (TX-IDX)
115600             END-IF
115700             IF WS-SCORE-CANDIDATE > WT-ANOMALY-SCORE (TX-IDX)
115800                 MOVE WS-SCORE-CANDIDATE
115900                     TO WT-ANOMALY-SCORE (TX-IDX)
116000             END-IF
116100         END-IF
116200     END-IF
116300
116400     PERFORM 4600-CHECK-CATEGORY-OUTLIER
116500     PERFORM 4610-CHECK-SUSPICIOUS-MERCHANT
116600
116700     IF WS-MEDIAN-AMOUNT > 0
116800         IF WT-AMOUNT (TX-IDX) > (5 * WS-MEDIAN-AMOUNT)
116900             COMPUTE WS-SCORE-CANDIDATE ROUNDED =
117000                 WT-AMOUNT (TX-IDX) / WS-MEDIAN-AMOUNT
117100             IF WT-ANOMALY-REASON (TX-IDX) = SPACES
117200                 MOVE 'LARGE TRANSACTION - OVER 5X MEDIAN'
117300                     TO WT-ANOMALY-REASON (TX-IDX)
117400             END-IF
117500             IF WS-SCORE-CANDIDATE > WT-ANOMALY-SCORE (TX-IDX)
117600                 MOVE WS-SCORE-CANDIDATE
117700                     TO WT-ANOMALY-SCORE (TX-IDX)
117800             END-IF
117900         END-IF
118000     END-IF
118100
118200     IF WT-ANOMALY-REASON (TX-IDX) NOT = SPACES
118300         MOVE 'Y' TO WT-IS-ANOMALY (TX-IDX)
118400     END-IF.
118500 4500-EXIT.
118600     EXIT.
118700
118800 4600-CHECK-CATEGORY-OUTLIER.
118900     SET WS-CAT-FOUND TO FALSE
119000     PERFORM 4601-FIND-MY-CATEGORY
119100         VARYING CS-IDX FROM 1 BY 1
119200         UNTIL CS-IDX > WS-CAT-STAT-COUNT OR WS-CAT-FOUND
119300     IF WS-CAT-FOUND
119400         IF CSX-COUNT (CS-IDX) >= 2 AND CSX-STDDEV (CS-IDX) > 0
119500             IF WT-AMOUNT (TX-IDX) >
119600                     CSX-MEAN (CS-IDX) +
119700                         (2 * CSX-STDDEV (CS-IDX))
119800                 COMPUTE WS-SCORE-CANDIDATE ROUNDED =
119900                     (WT-AMOUNT (TX-IDX) - CSX-MEAN (CS-IDX)) /
120000                         CSX-STDDEV (CS-IDX)
120100                 IF WT-ANOMALY-REASON (TX-IDX) = SPACES
120200                     MOVE
120300                      'CATEGORY OUTLIER - FAR ABOVE CATEGORY MEAN'
120400                         TO WT-ANOMALY-REASON (TX-IDX)
120500                 END-IF
120600                 IF WS-SCORE-CANDIDATE >
120700                         WT-ANOMALY-SCORE (TX-IDX)
120800                     MOVE WS-SCORE-CANDIDATE
120900                         TO WT-ANOMALY-SCORE (TX-IDX)
121000                 END-IF
121100             END-IF
121200         END-IF
121300     END-IF.
121400
121500 4601-FIND-MY-CATEGORY.
121600     IF CSX-CATEGORY (CS-IDX) = WT-CATEGORY (TX-IDX)
121700         SET WS-CAT-FOUND TO TRUE
121800     END-IF.
121900
122000 4610-CHECK-SUSPICIOUS-MERCHANT.
122100     MOVE WT-MERCHANT (TX-IDX) TO WS-SEARCH-FIELD
122200     MOVE SPACES TO WS-SEARCH-FIELD (31:50)
122300     PERFORM 8100-LOWERCASE-SEARCH-FIELD
122400     MOVE 30 TO WS-SEARCH-LEN
122500     MOVE 7 TO WS-ACTIVE-COUNT
122600     MOVE 'UNKNOWN'   TO WS-ACTIVE-KEYWORD (1)
122700     MOVE 7 TO WS-ACTIVE-KW-LEN (1)
122800     MOVE 'PAYMENT'   TO WS-ACTIVE-KEYWORD (2)
122900     MOVE 7 TO WS-ACTIVE-KW-LEN (2)
123000     MOVE 'CARD TRANSACTION' TO WS-ACTIVE-KEYWORD (3)
123100     MOVE 17 TO WS-ACTIVE-KW-LEN (3)
123200     MOVE 'SQUARE'    TO WS-ACTIVE-KEYWORD (4)
123300     MOVE 6 TO WS-ACTIVE-KW-LEN (4)
123400     MOVE 'TRANSFER'  TO WS-ACTIVE-KEYWORD (5)
123500     MOVE 8 TO WS-ACTIVE-KW-LEN (5)
123600     MOVE 'PENDING'   TO WS-ACTIVE-KEYWORD (6)
123700     MOVE 7 TO WS-ACTIVE-KW-LEN (6)
123800     MOVE 'UNIDENTIFIED' TO WS-ACTIVE-KEYWORD (7)
123900     MOVE 12 TO WS-ACTIVE-KW-LEN (7)
124000     PERFORM 9000-CONTAINS-ANY-KEYWORD
124100     IF WS-FOUND
124200         IF WT-ANOMALY-REASON (TX-IDX) = SPACES
124300             MOVE 'SUSPICIOUS MERCHANT NAME'
124400                 TO WT-ANOMALY-REASON (TX-IDX)
124500         END-IF
124600         IF WT-ANOMALY-SCORE (TX-IDX) < 1.00
124700             MOVE 1.00 TO WT-ANOMALY-SCORE (TX-IDX)
124800         END-IF
124900     END-IF.
125000
125100*---------------------------------------------------------------
125200*  ANOMALY SUMMARY AND TOP-5 REPORT
125300*---------------------------------------------------------------
125400 4700-SUMMARIZE-ANOMALIES.
125500     IF WT-IS-ANOMALY (TX-IDX) = 'Y'
125600         ADD 1 TO WS-ANOM-COUNT
125700         IF WT-ANOMALY-REASON (TX-IDX) (1:13) = 'Z-SCORE OUTLI'
125800             ADD 1 TO WS-ANOM-ZSCORE-COUNT
125900         END-IF
126000         IF WT-ANOMALY-REASON (TX-IDX) (1:11) = 'IQR OUTLIER'
126100             ADD 1 TO WS-ANOM-IQR-COUNT
126200         END-IF
126300         IF WT-ANOMALY-REASON (TX-IDX) (1:16) = 'CATEGORY OUTLIER'
126400             ADD 1 TO WS-ANOM-CATOUT-COUNT
126500         END-IF
126600         IF WT-ANOMALY-REASON (TX-IDX) (1:11) = 'SUSPICIOUS '
126700             ADD 1 TO WS-ANOM-MERCHANT-COUNT
126800         END-IF
126900         IF WT-ANOMALY-REASON (TX-IDX) (1:5) = 'LARGE'
127000             ADD 1 TO WS-ANOM-LARGE-COUNT
127100         END-IF
127200     END-IF.
127300 4700-EXIT.
127400     EXIT.
127500
127600 4800-BUILD-TOP5-ANOMALIES.
127700     MOVE ZERO TO WS-TOP5-COUNT
127800     PERFORM 4810-CONSIDER-FOR-TOP5
127900         VARYING TX-IDX FROM 1 BY 1
128000         UNTIL TX-IDX > WS-TABLE-COUNT
128100     IF WS-TABLE-COUNT > 0
128200         COMPUTE WS-ANOM-RATE ROUNDED =
128300             WS-ANOM-COUNT / WS-TABLE-COUNT
128400     END-IF.
128500
128600 4810-CONSIDER-FOR-TOP5.
128700     IF WT-IS-ANOMALY (TX-IDX) = 'Y'
128800         IF WS-TOP5-COUNT < 5
128900             ADD 1 TO WS-TOP5-COUNT
129000             SET T5-IDX TO WS-TOP5-COUNT
129100             PERFORM 4820-LOAD-TOP5-SLOT
129200             PERFORM 4830-RESORT-TOP5
129300         ELSE
129400             IF WT-ANOMALY-SCORE (TX-IDX) >
129500                     T5-SCORE (5)
129600                 SET T5-IDX TO 5
129700                 PERFORM 4820-LOAD-TOP5-SLOT
129800                 PERFORM 4830-RESORT-TOP5
129900             END-IF
130000         END-IF
130100     END-IF.
130200
130300 4820-LOAD-TOP5-SLOT.
130400     MOVE WT-MERCHANT (TX-IDX) TO T5-MERCHANT (T5-IDX)
130500     MOVE WT-AMOUNT (TX-IDX) TO T5-AMOUNT (T5-IDX)
130600     MOVE WT-DATE-CCYY (TX-IDX) TO T5-DATE (T5-IDX) (1:4)
130700     MOVE '-' TO T5-DATE (T5-IDX) (5:1)
130800     MOVE WT-DATE-MM (TX-IDX) TO T5-DATE (T5-IDX) (6:2)
130900     MOVE '-' TO T5-DATE (T5-IDX) (8:1)
131000     MOVE WT-DATE-DD (TX-IDX) TO T5-DATE (T5-IDX) (9:2)
131100     MOVE WT-CATEGORY (TX-IDX) TO T5-CATEGORY (T5-IDX)
131200     MOVE WT-ANOMALY-SCORE (TX-IDX) TO T5-SCORE (T5-IDX)
131300     MOVE WT-ANOMALY-REASON (TX-IDX) TO T5-REASON (T5-IDX).
131400
131500 4830-RESORT-TOP5.
131600*    BUBBLE THE NEW ENTRY INTO DESCENDING SCORE ORDER.
131700     SET WS-SWAP-MADE TO TRUE
131800     PERFORM 4831-TOP5-PASS UNTIL NOT WS-SWAP-MADE.
131900
132000 4831-TOP5-PASS.
132100     SET WS-SWAP-MADE TO FALSE
132200     PERFORM 4832-TOP5-COMPARE
132300         VARYING WS-IX FROM 1 BY 1
132400         UNTIL WS-IX > WS-TOP5-COUNT - 1.
132500
132600 4832-TOP5-COMPARE.
132700     IF T5-SCORE (WS-IX) < T5-SCORE (WS-IX + 1)
132800         MOVE WS-TOP5-ENTRY (WS-IX) TO WS-TOP5-SWAP-AREA
132900         MOVE WS-TOP5-ENTRY (WS-IX + 1) TO WS-TOP5-ENTRY (WS-IX)
133000         MOVE WS-TOP5-SWAP-AREA TO WS-TOP5-ENTRY (WS-IX + 1)
133100         SET WS-SWAP-MADE TO TRUE
133200     END-IF.
133300
133400 4900-PRINT-ANOMALY-REPORT.
133500     MOVE ALL '=' TO RPT-LINE-TEXT
133600     MOVE RPT-LINE-TEXT (1:60) TO RPT-LINE-TEXT
133700     MOVE SPACES TO RPT-LINE-TEXT (61:72)
133800     WRITE RPT-REPORT-LINE
133900     MOVE SPACES TO RPT-LINE-TEXT
134000     MOVE 'ANOMALY DETECTION REPORT' TO RPT-LINE-TEXT
134100     WRITE RPT-REPORT-LINE
134200     MOVE ALL '=' TO RPT-LINE-TEXT
134300     MOVE RPT-LINE-TEXT (1:60) TO RPT-LINE-TEXT
134400     MOVE SPACES TO RPT-LINE-TEXT (61:72)
134500     WRITE RPT-REPORT-LINE
134600
134700     MOVE SPACES TO RPT-LINE-TEXT
134800     MOVE WS-TABLE-COUNT TO WS-EDIT-COUNT
134900     STRING 'TOTAL TRANSACTIONS ANALYZED: ' WS-EDIT-COUNT
135000         DELIMITED BY SIZE INTO RPT-LINE-TEXT
135100     WRITE RPT-REPORT-LINE
135200     MOVE SPACES TO RPT-LINE-TEXT
135300     MOVE WS-ANOM-COUNT TO WS-EDIT-COUNT
135400     STRING 'ANOMALIES DETECTED: ' WS-EDIT-COUNT
135500         DELIMITED BY SIZE INTO RPT-LINE-TEXT
135600     WRITE RPT-REPORT-LINE
135700     MOVE SPACES TO RPT-LINE-TEXT
135800     COMPUTE WS-EDIT-PERCENT = WS-ANOM-RATE * 100
135900     STRING 'ANOMALY RATE: ' WS-EDIT-PERCENT '%'
136000         DELIMITED BY SIZE INTO RPT-LINE-TEXT
136100     WRITE RPT-REPORT-LINE
136200
136300     MOVE SPACES TO RPT-LINE-TEXT
136400     MOVE 'ANOMALIES BY TYPE' TO RPT-LINE-TEXT
136500     WRITE RPT-REPORT-LINE
136600     MOVE ALL '-' TO RPT-LINE-TEXT
136700     MOVE RPT-LINE-TEXT (1:60) TO RPT-LINE-TEXT
136800     MOVE SPACES TO RPT-LINE-TEXT (61:72)
136900     WRITE RPT-REPORT-LINE
137000     PERFORM 4910-PRINT-ONE-TYPE
137100
137200     IF WS-ANOM-COUNT = 0
137300         MOVE SPACES TO RPT-LINE-TEXT
137400         MOVE 'No anomalies detected. All transactions appear normal.'
137500             TO RPT-LINE-TEXT
137600         WRITE RPT-REPORT-LINE
137700     ELSE
137800         MOVE SPACES TO RPT-LINE-TEXT
137900         MOVE 'TOP ANOMALIES (BY SEVERITY)' TO RPT-LINE-TEXT
138000         WRITE RPT-REPORT-LINE
138100         PERFORM 4920-PRINT-ONE-TOP5
138200             VARYING T5-IDX FROM 1 BY 1
138300             UNTIL T5-IDX > WS-TOP5-COUNT
138400     END-IF
138500
138600     MOVE ALL '=' TO RPT-LINE-TEXT
138700     MOVE RPT-LINE-TEXT (1:60) TO RPT-LINE-TEXT
138800     MOVE SPACES TO RPT-LINE-TEXT (61:72)
138900     WRITE RPT-REPORT-LINE.
139000
139100 4910-PRINT-ONE-TYPE.
139200     MOVE SPACES TO RPT-LINE-TEXT
139300     MOVE WS-ANOM-ZSCORE-COUNT TO WS-EDIT-COUNT
139400     STRING 'Z-SCORE OUTLIER' DELIMITED BY SIZE
139500         WS-EDIT-COUNT DELIMITED BY SIZE
139600         INTO RPT-LINE-TEXT
139700     WRITE RPT-REPORT-LINE
139800     MOVE SPACES TO RPT-LINE-TEXT
139900     MOVE WS-ANOM-IQR-COUNT TO WS-EDIT-COUNT
140000     STRING 'IQR OUTLIER' DELIMITED BY SIZE
140100         WS-EDIT-COUNT DELIMITED BY SIZE
140200         INTO RPT-LINE-TEXT
140300     WRITE RPT-REPORT-LINE
140400     MOVE SPACES TO RPT-LINE-TEXT
140500     MOVE WS-ANOM-CATOUT-COUNT TO WS-EDIT-COUNT
140600     STRING 'CATEGORY OUTLIER' DELIMITED BY SIZE
140700         WS-EDIT-COUNT DELIMITED BY SIZE
140800         INTO RPT-LINE-TEXT
140900     WRITE RPT-REPORT-LINE
141000     MOVE SPACES TO RPT-LINE-TEXT
141100     MOVE WS-ANOM-MERCHANT-COUNT TO WS-EDIT-COUNT
141200     STRING 'SUSPICIOUS MERCHANT' DELIMITED BY SIZE
141300         WS-EDIT-COUNT DELIMITED BY SIZE
141400         INTO RPT-LINE-TEXT
141500     WRITE RPT-REPORT-LINE
141600     MOVE SPACES TO RPT-LINE-TEXT
141700     MOVE WS-ANOM-LARGE-COUNT TO WS-EDIT-COUNT
141800     STRING 'LARGE TRANSACTION' DELIMITED BY SIZE
141900         WS-EDIT-COUNT DELIMITED BY SIZE
142000         INTO RPT-LINE-TEXT
142100     WRITE RPT-REPORT-LINE.
142200
142300 4920-PRINT-ONE-TOP5.
142400     MOVE SPACES TO RPT-LINE-TEXT
142500     MOVE T5-AMOUNT (T5-IDX) TO WS-EDIT-AMOUNT
142600     MOVE T5-SCORE (T5-IDX) TO WS-EDIT-SCORE
142700     STRING T5-IDX DELIMITED BY SIZE ' '
142800         T5-MERCHANT (T5-IDX) DELIMITED BY SIZE ' '
142900         WS-EDIT-AMOUNT DELIMITED BY SIZE ' '
143000         T5-DATE (T5-IDX) DELIMITED BY SIZE ' '
143100         T5-CATEGORY (T5-IDX) DELIMITED BY SIZE ' '
143200         WS-EDIT-SCORE DELIMITED BY SIZE ' '
143300         T5-REASON (T5-IDX) DELIMITED BY SIZE
143400         INTO RPT-LINE-TEXT
143500     WRITE RPT-REPORT-LINE.
143600
143700*---------------------------------------------------------------
143800*  RECURRING BILL DETECTION - GROUP BY NORMALIZED MERCHANT,
143900*  THEN BY DATE, WITHIN THE EXISTING WORK TABLE.
144000*---------------------------------------------------------------
144100 5000-DETECT-RECURRING-BILLS.
144200     IF WS-TABLE-COUNT < 3
144300         GO TO 5000-EXIT
144400     END-IF
144500     PERFORM 5100-SORT-BY-MERCHANT-DATE
144600     MOVE 1 TO WS-GROUP-START
144700     PERFORM 5200-PROCESS-ONE-GROUP THRU 5200-EXIT
144800         UNTIL WS-GROUP-START > WS-TABLE-COUNT.
144900 5000-EXIT.
145000     EXIT.
145100
145200 5100-SORT-BY-MERCHANT-DATE.
145300*    EXCHANGE SORT BY MERCHANT-NORM THEN DATE - THE WORK TABLE
145400*    IS SMALL ENOUGH IN THIS SHOP'S DAILY RUNS FOR AN IN-MEMORY
145500*    SORT RATHER THAN AN EXTERNAL SORT STEP.
145600     SET WS-SWAP-MADE TO TRUE
145700     PERFORM 5110-SORT-PASS UNTIL NOT WS-SWAP-MADE.
145800
145900 5110-SORT-PASS.
146000     SET WS-SWAP-MADE TO FALSE
146100     PERFORM 5120-SORT-COMPARE
146200         VARYING WS-IX FROM 1 BY 1
146300         UNTIL WS-IX > WS-TABLE-COUNT - 1.
146400
146500 5120-SORT-COMPARE.
146600     IF WT-MERCHANT-NORM (WS-IX) > WT-MERCHANT-NORM (WS-IX + 1)
146700         PERFORM 5121-SWAP-ENTRIES
146800     ELSE
146900         IF WT-MERCHANT-NORM (WS-IX) = WT-MERCHANT-NORM (WS-IX+1)
147000             IF WT-DATE-CCYY (WS-IX) > WT-DATE-CCYY (WS-IX + 1)
147100                 PERFORM 5121-SWAP-ENTRIES
147200             ELSE
147300                 IF WT-DATE-CCYY (WS-IX) = WT-DATE-CCYY (WS-IX+1)
147400                    AND WT-DATE-MM (WS-IX) > WT-DATE-MM (WS-IX+1)
147500                     PERFORM 5121-SWAP-ENTRIES
147600                 ELSE
147700                    IF WT-DATE-CCYY (WS-IX) = WT-DATE-CCYY(WS-IX+1)
147800                     AND WT-DATE-MM (WS-IX) = WT-DATE-MM (WS-IX+1)
147900                     AND WT-DATE-DD (WS-IX) > WT-DATE-DD (WS-IX+1)
148000                         PERFORM 5121-SWAP-ENTRIES
148100                    END-IF
148200                 END-IF
148300             END-IF
148400         END-IF
148500     END-IF.
148600
148700 5121-SWAP-ENTRIES.
148800     MOVE WS-TXN-ENTRY (WS-IX) TO WS-TXN-SWAP-AREA
148900     MOVE WS-TXN-ENTRY (WS-IX + 1) TO WS-TXN-ENTRY (WS-IX)
149000     MOVE WS-TXN-SWAP-AREA TO WS-TXN-ENTRY (WS-IX + 1)
149100     SET WS-SWAP-MADE TO TRUE.
149200
149300 5200-PROCESS-ONE-GROUP.
149400     MOVE WS-GROUP-START TO WS-GROUP-END
149500     PERFORM 5210-EXTEND-GROUP
149600         VARYING WS-JX FROM WS-GROUP-START BY 1
149700         UNTIL WS-JX >= WS-TABLE-COUNT
149800         OR WT-MERCHANT-NORM (WS-JX + 1)
149900             NOT = WT-MERCHANT-NORM (WS-GROUP-START)
150000     COMPUTE WS-GROUP-COUNT =
150100         WS-GROUP-END - WS-GROUP-START + 1
150200     IF WS-GROUP-COUNT >= 3
150300         PERFORM 5300-TEST-GROUP-RECURRING
150400     END-IF
150500     COMPUTE WS-GROUP-START = WS-GROUP-END + 1.
150600 5200-EXIT.
150700     EXIT.
150800
150900 5210-EXTEND-GROUP.
151000     MOVE WS-JX TO WS-GROUP-END
151100     COMPUTE WS-GROUP-END = WS-JX + 1.
151200
151300 5300-TEST-GROUP-RECURRING.
151400*    COPY THE GROUP'S AMOUNTS AND SORT FOR THE MEDIAN TEST.
151500     PERFORM 5310-COPY-GROUP-AMOUNT
151600         VARYING WS-IX FROM WS-GROUP-START BY 1
151700         UNTIL WS-IX > WS-GROUP-END
151800     PERFORM 5320-SORT-GROUP-AMOUNTS
151900     COMPUTE WS-RANK-LOW = (WS-GROUP-COUNT / 2) + 1
152000     MOVE WS-SORTED-AMOUNT (WS-GROUP-START - 1 + WS-RANK-LOW)
152100         TO WS-MEDIAN-AMOUNT
152200     IF WS-MEDIAN-AMOUNT = 0
152300         GO TO 5300-EXIT
152400     END-IF
152500
152600     MOVE ZERO TO WS-WITHIN-BAND-COUNT
152700     PERFORM 5330-TEST-WITHIN-BAND
152800         VARYING WS-IX FROM WS-GROUP-START BY 1
152900         UNTIL WS-IX > WS-GROUP-END
153000     COMPUTE WS-BAND-FRACTION ROUNDED =
153100         WS-WITHIN-BAND-COUNT / WS-GROUP-COUNT
153200     IF WS-BAND-FRACTION < .60
153300         GO TO 5300-EXIT
153400     END-IF
153500
153600     PERFORM 5340-BUILD-GAP-TABLE
153700     IF WS-GAP-COUNT = 0
153800         GO TO 5300-EXIT
153900     END-IF
154000     PERFORM 5350-SORT-GAPS
154100     COMPUTE WS-RANK-LOW = (WS-GAP-COUNT / 2) + 1
154200     MOVE WS-GAP-VALUE (WS-RANK-LOW) TO WS-MEDIAN-GAP-DAYS
154300     IF WS-MEDIAN-GAP-DAYS < 25 OR WS-MEDIAN-GAP-DAYS > 35
154400         GO TO 5300-EXIT
154500     END-IF
154600
154700     PERFORM 5400-MARK-GROUP-RECURRING.
154800 5300-EXIT.
154900     EXIT.
155000
155100 5310-COPY-GROUP-AMOUNT.
155200     MOVE WT-AMOUNT (WS-IX) TO
155300         WS-SORTED-AMOUNT (WS-IX).
155400
155500 5320-SORT-GROUP-AMOUNTS.
155600     SET WS-SWAP-MADE TO TRUE
155700     PERFORM 5321-SORT-PASS UNTIL NOT WS-SWAP-MADE.
155800
155900 5321-SORT-PASS.
156000     SET WS-SWAP-MADE TO FALSE
156100     PERFORM 5322-SORT-COMPARE
156200         VARYING WS-IX FROM WS-GROUP-START BY 1
156300         UNTIL WS-IX >= WS-GROUP-END.
156400
156500 5322-SORT-COMPARE.
156600     IF WS-SORTED-AMOUNT (WS-IX) > WS-SORTED-AMOUNT (WS-IX + 1)
156700         MOVE WS-SORTED-AMOUNT (WS-IX) TO WS-DIFF-AMOUNT
156800         MOVE WS-SORTED-AMOUNT (WS-IX + 1)
156900             TO WS-SORTED-AMOUNT (WS-IX)
157000         MOVE WS-DIFF-AMOUNT TO WS-SORTED-AMOUNT (WS-IX + 1)
157100         SET WS-SWAP-MADE TO TRUE
157200     END-IF.
157300
157400 5330-TEST-WITHIN-BAND.
157500     COMPUTE WS-SCORE-CANDIDATE =
157600         WS-MEDIAN-AMOUNT * .15
157700     IF WT-AMOUNT (WS-IX) >= WS-MEDIAN-AMOUNT - WS-SCORE-CANDIDATE
157800         AND WT-AMOUNT (WS-IX) <=
157900             WS-MEDIAN-AMOUNT + WS-SCORE-CANDIDATE
158000         ADD 1 TO WS-WITHIN-BAND-COUNT
158100     END-IF.
158200
158300 5340-BUILD-GAP-TABLE.
158400     MOVE ZERO TO WS-GAP-COUNT
158500     PERFORM 5341-ONE-GAP
158600         VARYING WS-IX FROM WS-GROUP-START BY 1
158700         UNTIL WS-IX >= WS-GROUP-END.
158800
158900 5341-ONE-GAP.
159000     MOVE WS-IX TO WS-KX
159100     PERFORM 8800-JULIAN-DAY-NUMBER
159200     MOVE WS-JULIAN-1 TO WS-JULIAN-2
159300     COMPUTE WS-KX = WS-IX + 1
159400     PERFORM 8800-JULIAN-DAY-NUMBER
159500     COMPUTE WS-GAP-DAYS = WS-JULIAN-1 - WS-JULIAN-2
159600     IF WS-GAP-DAYS < 0
159700         COMPUTE WS-GAP-DAYS = WS-GAP-DAYS * -1
159800     END-IF
159900     ADD 1 TO WS-GAP-COUNT
160000     MOVE WS-GAP-DAYS TO WS-GAP-VALUE (WS-GAP-COUNT).
160100
160200 5350-SORT-GAPS.
160300     SET WS-SWAP-MADE TO TRUE
160400     PERFORM 5351-SORT-PASS UNTIL NOT WS-SWAP-MADE.
160500
160600 5351-SORT-PASS.
160700     SET WS-SWAP-MADE TO FALSE
160800     PERFORM 5352-SORT-COMPARE
160900         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX >= WS-GAP-COUNT.
161000
161100 5352-SORT-COMPARE.
161200     IF WS-GAP-VALUE (WS-IX) > WS-GAP-VALUE (WS-IX + 1)
161300         MOVE WS-GAP-VALUE (WS-IX) TO WS-GAP-DAYS
161400         MOVE WS-GAP-VALUE (WS-IX + 1) TO WS-GAP-VALUE (WS-IX)
161500         MOVE WS-GAP-DAYS TO WS-GAP-VALUE (WS-IX + 1)
161600         SET WS-SWAP-MADE TO TRUE
161700     END-IF.
161800
161900 5400-MARK-GROUP-RECURRING.
162000     MOVE WT-MERCHANT-NORM (WS-GROUP-START) TO WS-SEARCH-FIELD
162100     PERFORM 5410-MARK-ONE-ENTRY
162200         VARYING WS-IX FROM WS-GROUP-START BY 1
162300         UNTIL WS-IX > WS-GROUP-END
162400     PERFORM 5420-BUILD-CALENDAR-ENTRY.
162500
162600 5420-BUILD-CALENDAR-ENTRY.
162700*    BC-TYPICAL-DAY AND BC-LAST-SEEN COME FROM THE GROUP'S MOST
162800*    RECENT OCCURRENCE (THE GROUP IS DATE-ORDERED BY 5100).
162900     MOVE WT-MERCHANT-NORM (WS-GROUP-START) TO BC-MERCHANT
163000     MOVE WS-MEDIAN-AMOUNT               TO BC-TYPICAL-AMOUNT
163100     MOVE WT-DATE-DD (WS-GROUP-END)       TO BC-TYPICAL-DAY
163200     MOVE WT-DATE-CCYY (WS-GROUP-END)     TO BC-LAST-SEEN-CCYY
163300     MOVE WT-DATE-MM (WS-GROUP-END)       TO BC-LAST-SEEN-MM
163400     MOVE WT-DATE-DD (WS-GROUP-END)       TO BC-LAST-SEEN-DD
163500     MOVE WT-DATE-CCYY (WS-GROUP-END)     TO WS-ADD-CCYY
163600     MOVE WT-DATE-MM (WS-GROUP-END)       TO WS-ADD-MM
163700     MOVE WT-DATE-DD (WS-GROUP-END)       TO WS-ADD-DD
163800     PERFORM 8700-ADD-30-DAYS
163900     MOVE WS-ADD-CCYY TO BC-NEXT-DUE-CCYY
164000     MOVE WS-ADD-MM   TO BC-NEXT-DUE-MM
164100     MOVE WS-ADD-DD   TO BC-NEXT-DUE-DD
164200     PERFORM 5430-APPEND-CALENDAR-ENTRY.
164300
164400*    ADDED FIN-0362 - THE CALENDAR ENTRY JUST BUILT WAS GOING NO
164500*    FURTHER THAN WS-BILL-CALENDAR-ENTRY - IT IS NOW KEPT IN
164600*    WS-BILL-CALENDAR-TABLE FOR THE SORT/PRINT STEPS AT 5500/5900.
164700 5430-APPEND-CALENDAR-ENTRY.
164800     IF WS-BC-COUNT < 200
164900         ADD 1 TO WS-BC-COUNT
165000         SET BC-IDX TO WS-BC-COUNT
165100         MOVE BC-MERCHANT        TO BCT-MERCHANT (BC-IDX)
165200         MOVE BC-TYPICAL-AMOUNT  TO BCT-TYPICAL-AMOUNT (BC-IDX)
165300         MOVE BC-TYPICAL-DAY     TO BCT-TYPICAL-DAY (BC-IDX)
165400         MOVE BC-LAST-SEEN-CCYY  TO BCT-LAST-SEEN-CCYY (BC-IDX)
165500         MOVE BC-LAST-SEEN-MM    TO BCT-LAST-SEEN-MM (BC-IDX)
165600         MOVE BC-LAST-SEEN-DD    TO BCT-LAST-SEEN-DD (BC-IDX)
165700         MOVE BC-NEXT-DUE-CCYY   TO BCT-NEXT-DUE-CCYY (BC-IDX)
165800         MOVE BC-NEXT-DUE-MM     TO BCT-NEXT-DUE-MM (BC-IDX)
165900         MOVE BC-NEXT-DUE-DD     TO BCT-NEXT-DUE-DD (BC-IDX)
166000     END-IF.
166100 5410-MARK-ONE-ENTRY.
166200     MOVE 'Y' TO WT-IS-RECURRING (WS-IX)
166300     MOVE WT-MERCHANT-NORM (WS-IX) TO WT-RECURRING-GRP (WS-IX)
166400     MOVE ':' TO WT-RECURRING-GRP (WS-IX) (31:1)
166500     MOVE WS-MEDIAN-AMOUNT TO WT-RECURRING-GRP (WS-IX) (32:9)
166600     IF WT-TAGS (WS-IX) = SPACES
166700         MOVE 'recurring' TO WT-TAGS (WS-IX)
166800     ELSE
166900         STRING WT-TAGS (WS-IX) DELIMITED BY SPACE
167000             ',recurring' DELIMITED BY SIZE
167100             INTO WS-KEYWORD
167200         MOVE WS-KEYWORD (1:60) TO WT-TAGS (WS-IX)
167300     END-IF.
167400
167500*---------------------------------------------------------------
167600*  SORT THE BILL-CALENDAR TABLE - NEXT DUE ASCENDING, THEN
167700*  TYPICAL AMOUNT DESCENDING WITHIN A TIED NEXT-DUE DATE.
167800*  ADDED FIN-0362.
167900*---------------------------------------------------------------
168000 5500-SORT-CALENDAR.
168100     IF WS-BC-COUNT < 2
168200         GO TO 5500-EXIT
168300     END-IF
168400     SET WS-SWAP-MADE TO TRUE
168500     PERFORM 5510-SORT-PASS UNTIL NOT WS-SWAP-MADE.
168600 5500-EXIT.
168700     EXIT.
168800
168900 5510-SORT-PASS.
169000     SET WS-SWAP-MADE TO FALSE
169100     PERFORM 5520-SORT-COMPARE
169200         VARYING BC-IDX FROM 1 BY 1 UNTIL BC-IDX >= WS-BC-COUNT.
169300
169400 5520-SORT-COMPARE.
169500     IF BCT-NEXT-DUE-CCYY (BC-IDX) > BCT-NEXT-DUE-CCYY (BC-IDX + 1)
169600         PERFORM 5521-SWAP-ENTRIES
169700     ELSE
169800       IF BCT-NEXT-DUE-CCYY (BC-IDX) = BCT-NEXT-DUE-CCYY (BC-IDX+1)
169900         IF BCT-NEXT-DUE-MM (BC-IDX) > BCT-NEXT-DUE-MM (BC-IDX + 1)
170000             PERFORM 5521-SWAP-ENTRIES
170100         ELSE
170200           IF BCT-NEXT-DUE-MM (BC-IDX) = BCT-NEXT-DUE-MM (BC-IDX+1)
170300             IF BCT-NEXT-DUE-DD (BC-IDX) > BCT-NEXT-DUE-DD (BC-IDX+1)
170400                 PERFORM 5521-SWAP-ENTRIES
170500             ELSE
170600               IF BCT-NEXT-DUE-DD (BC-IDX) = BCT-NEXT-DUE-DD (BC-IDX+1)
170700                 AND BCT-TYPICAL-AMOUNT (BC-IDX) <
170800                      BCT-TYPICAL-AMOUNT (BC-IDX + 1)
170900                     PERFORM 5521-SWAP-ENTRIES
171000               END-IF
171100             END-IF
171200           END-IF
171300         END-IF
171400       END-IF
171500     END-IF.
171600
171700 5521-SWAP-ENTRIES.
171800     MOVE WS-BC-ENTRY (BC-IDX) TO WS-BC-SWAP-AREA
171900     MOVE WS-BC-ENTRY (BC-IDX + 1) TO WS-BC-ENTRY (BC-IDX)
172000     MOVE WS-BC-SWAP-AREA TO WS-BC-ENTRY (BC-IDX + 1)
172100     SET WS-SWAP-MADE TO TRUE.
172200
172300*---------------------------------------------------------------
172400*  BILL CALENDAR REPORT - ONE ROW PER CONFIRMED RECURRING
172500*  MERCHANT GROUP.  ADDED FIN-0362.
172600*---------------------------------------------------------------
172700 5900-PRINT-BILL-CALENDAR.
172800     MOVE ALL '=' TO RPT-LINE-TEXT
172900     MOVE RPT-LINE-TEXT (1:60) TO RPT-LINE-TEXT
173000     MOVE SPACES TO RPT-LINE-TEXT (61:72)
173100     WRITE RPT-REPORT-LINE
173200     MOVE SPACES TO RPT-LINE-TEXT
173300     MOVE 'BILL CALENDAR' TO RPT-LINE-TEXT
173400     WRITE RPT-REPORT-LINE
173500     MOVE ALL '=' TO RPT-LINE-TEXT
173600     MOVE RPT-LINE-TEXT (1:60) TO RPT-LINE-TEXT
173700     MOVE SPACES TO RPT-LINE-TEXT (61:72)
173800     WRITE RPT-REPORT-LINE
173900     IF WS-BC-COUNT = 0
174000         MOVE SPACES TO RPT-LINE-TEXT
174100         MOVE 'No recurring bills detected.' TO RPT-LINE-TEXT
174200         WRITE RPT-REPORT-LINE
174300     ELSE
174400         PERFORM 5910-PRINT-ONE-BILL
174500             VARYING BC-IDX FROM 1 BY 1 UNTIL BC-IDX > WS-BC-COUNT
174600     END-IF
174700     MOVE ALL '=' TO RPT-LINE-TEXT
174800     MOVE RPT-LINE-TEXT (1:60) TO RPT-LINE-TEXT
174900     MOVE SPACES TO RPT-LINE-TEXT (61:72)
175000     WRITE RPT-REPORT-LINE.
175100
175200 5910-PRINT-ONE-BILL.
175300     MOVE SPACES TO RPT-LINE-TEXT
175400     MOVE BCT-TYPICAL-AMOUNT (BC-IDX) TO WS-EDIT-AMOUNT
175500     STRING BCT-MERCHANT (BC-IDX) DELIMITED BY SIZE ' '
175600         WS-EDIT-AMOUNT DELIMITED BY SIZE ' DAY '
175700         BCT-TYPICAL-DAY (BC-IDX) DELIMITED BY SIZE
175800         ' LAST SEEN ' DELIMITED BY SIZE
175900         BCT-LAST-SEEN-CCYY (BC-IDX) DELIMITED BY SIZE '-'
176000         BCT-LAST-SEEN-MM (BC-IDX) DELIMITED BY SIZE '-'
176100         BCT-LAST-SEEN-DD (BC-IDX) DELIMITED BY SIZE
176200         ' NEXT DUE ' DELIMITED BY SIZE
176300         BCT-NEXT-DUE-CCYY (BC-IDX) DELIMITED BY SIZE '-'
176400         BCT-NEXT-DUE-MM (BC-IDX) DELIMITED BY SIZE '-'
176500         BCT-NEXT-DUE-DD (BC-IDX) DELIMITED BY SIZE
176600         INTO RPT-LINE-TEXT
176700     WRITE RPT-REPORT-LINE.
176800
176900*---------------------------------------------------------------
177000*  WRITE THE ENRICHED OUTPUT FEED.
177100*---------------------------------------------------------------
177200 6000-WRITE-CATOUT.
177300     MOVE WT-ID (TX-IDX)            TO TXN-ID
177400     MOVE WT-DATE-CCYY (TX-IDX)      TO TXN-DATE-CCYY
177500     MOVE WT-DATE-MM (TX-IDX)        TO TXN-DATE-MM
177600     MOVE WT-DATE-DD (TX-IDX)        TO TXN-DATE-DD
177700     MOVE WT-MERCHANT (TX-IDX)       TO TXN-MERCHANT
177800     MOVE WT-DESCRIPTION (TX-IDX)    TO TXN-DESCRIPTION
177900     MOVE WT-AMOUNT (TX-IDX)         TO TXN-AMOUNT
178000     MOVE WT-CATEGORY-IN (TX-IDX)    TO TXN-CATEGORY
178100     MOVE WT-SOURCE (TX-IDX)         TO TXN-SOURCE
178200     MOVE WT-CATEGORY (TX-IDX)       TO ENR-CATEGORY
178300     MOVE WT-CONFIDENCE (TX-IDX)     TO ENR-CONFIDENCE
178400     MOVE WT-SOURCE-CODE (TX-IDX)    TO ENR-SOURCE-CODE
178500     MOVE WT-EXPENSE-TYPE (TX-IDX)   TO ENR-EXPENSE-TYPE
178600     MOVE WT-MERCHANT-TYPE (TX-IDX)  TO ENR-MERCHANT-TYPE
178700     MOVE WT-TAGS (TX-IDX)           TO ENR-TAGS
178800     MOVE WT-MERCHANT-NORM (TX-IDX)  TO ENR-MERCHANT-NORM
178900     MOVE WT-IS-ANOMALY (TX-IDX)     TO ENR-IS-ANOMALY
179000     MOVE WT-ANOMALY-SCORE (TX-IDX)  TO ENR-ANOMALY-SCORE
179100     MOVE WT-ANOMALY-REASON (TX-IDX) TO ENR-ANOMALY-REASON
179200     MOVE WT-IS-RECURRING (TX-IDX)   TO ENR-IS-RECURRING
179300     MOVE WT-RECURRING-GRP (TX-IDX)  TO ENR-RECURRING-GRP
179400     WRITE ENR-ENRICHED-TRANSACTION-RECORD.
179500 6000-EXIT.
179600     EXIT.
179700
179800*---------------------------------------------------------------
179900*  SHARED UTILITY PARAGRAPHS.
180000*---------------------------------------------------------------
180100 8100-LOWERCASE-SEARCH-FIELD.
180200     INSPECT WS-SEARCH-FIELD CONVERTING
180300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
180400         TO 'abcdefghijklmnopqrstuvwxyz'.
180500
180600 8700-ADD-30-DAYS.
180700*    ADDS 30 DAYS TO WS-ADD-CCYY/MM/DD, ROLLING THE MONTH AND
180800*    YEAR AS NEEDED, FOR THE BILL-CALENDAR NEXT-DUE-DATE.
180900     ADD 30 TO WS-ADD-DD
181000     PERFORM 8705-SET-EFFECTIVE-DAYS
181100     PERFORM 8710-ROLLOVER-MONTH
181200         UNTIL WS-ADD-DD <= WS-EFFECTIVE-DAYS-IN-MONTH.
181300
181400 8710-ROLLOVER-MONTH.
181500     SUBTRACT WS-EFFECTIVE-DAYS-IN-MONTH FROM WS-ADD-DD
181600     ADD 1 TO WS-ADD-MM
181700     IF WS-ADD-MM > 12
181800         MOVE 1 TO WS-ADD-MM
181900         ADD 1 TO WS-ADD-CCYY
182000     END-IF
182100     PERFORM 8705-SET-EFFECTIVE-DAYS.
182200
182300*    SETS WS-EFFECTIVE-DAYS-IN-MONTH FROM THE STANDARD TABLE,
182400*    THEN WIDENS FEBRUARY TO 29 WHEN WS-ADD-CCYY IS A LEAP YEAR.
182500*    ADDED FIN-0361 - MONTH ARITHMETIC MUST HONOR LEAP YEARS.
182600 8705-SET-EFFECTIVE-DAYS.
182700     MOVE WS-DAYS-IN-MONTH (WS-ADD-MM) TO WS-EFFECTIVE-DAYS-IN-MONTH
182800     IF WS-ADD-MM = 02
182900         PERFORM 8720-CHECK-LEAP-YEAR
183000         IF WS-YEAR-IS-LEAP
183100             MOVE 29 TO WS-EFFECTIVE-DAYS-IN-MONTH
183200         END-IF
183300     END-IF.
183400
183500*    LEAP YEAR TEST: DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY
183600*    400 - NO INTRINSIC FUNCTION, SO WORKED WITH DIVIDE/REMAINDER.
183700 8720-CHECK-LEAP-YEAR.
183800     MOVE 'N' TO WS-LEAP-YEAR-SWITCH
183900     DIVIDE WS-ADD-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
184000         REMAINDER WS-LEAP-REMAINDER-4
184100     IF WS-LEAP-REMAINDER-4 = ZERO
184200         DIVIDE WS-ADD-CCYY BY 100 GIVING WS-LEAP-QUOTIENT
184300             REMAINDER WS-LEAP-REMAINDER-100
184400         IF WS-LEAP-REMAINDER-100 NOT = ZERO
184500             MOVE 'Y' TO WS-LEAP-YEAR-SWITCH
184600         ELSE
184700             DIVIDE WS-ADD-CCYY BY 400 GIVING WS-LEAP-QUOTIENT
184800                 REMAINDER WS-LEAP-REMAINDER-400
184900             IF WS-LEAP-REMAINDER-400 = ZERO
185000                 MOVE 'Y' TO WS-LEAP-YEAR-SWITCH
185100             END-IF
185200         END-IF
185300     END-IF.
185400
185500 8800-JULIAN-DAY-NUMBER.
185600*    APPROXIMATE JULIAN DAY NUMBER FOR ROW WS-KX - ACCURATE
185700*    ENOUGH FOR GAP-IN-DAYS ARITHMETIC ON THIS SHOP'S CARD-CYCLE
185800*    DATA, WHICH NEVER SPANS MORE THAN A FEW YEARS.
185900     COMPUTE WS-JULIAN-1 =
186000         (WT-DATE-CCYY (WS-KX) * 365) +
186100         (WT-DATE-CCYY (WS-KX) / 4) +
186200         (WT-DATE-MM (WS-KX) * 30) +
186300         WT-DATE-DD (WS-KX).
186400
186500 8900-COMPUTE-SQUARE-ROOT.
186600*    NEWTON-RAPHSON ITERATION - THIS COMPILER HAS NO SQRT
186700*    INTRINSIC FUNCTION AVAILABLE TO BATCH COBOL.
186800     IF WS-SQRT-INPUT <= 0
186900         MOVE ZERO TO WS-SQRT-RESULT
187000         GO TO 8900-EXIT
187100     END-IF
187200     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
187300     MOVE 1 TO WS-SQRT-ITER
187400     PERFORM 8910-ONE-ITERATION
187500         VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 20
187600     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
187700 8900-EXIT.
187800     EXIT.
187900
188000 8910-ONE-ITERATION.
188100     COMPUTE WS-SQRT-GUESS ROUNDED =
188200         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
188300
188400*---------------------------------------------------------------
188500*  GENERIC "SEARCH FIELD CONTAINS ANY ACTIVE KEYWORD" TEST.
188600*---------------------------------------------------------------
188700 9000-CONTAINS-ANY-KEYWORD.
188800     MOVE 'N' TO WS-FOUND-SWITCH
188900     PERFORM 9010-CHECK-ONE-KEYWORD
189000         VARYING WS-KW-IDX FROM 1 BY 1
189100         UNTIL WS-KW-IDX > WS-ACTIVE-COUNT OR WS-FOUND.
189200
189300 9010-CHECK-ONE-KEYWORD.
189400     MOVE WS-ACTIVE-KW-LEN (WS-KW-IDX) TO WS-KEYWORD-LEN
189500     IF WS-KEYWORD-LEN > 0 AND WS-SEARCH-LEN >= WS-KEYWORD-LEN
189600         COMPUTE WS-MAX-POS =
189700             WS-SEARCH-LEN - WS-KEYWORD-LEN + 1
189800         PERFORM 9020-TEST-POSITION
189900             VARYING WS-POS FROM 1 BY 1
190000             UNTIL WS-POS > WS-MAX-POS OR WS-FOUND
190100     END-IF.
190200
190300 9020-TEST-POSITION.
190400     IF WS-SEARCH-FIELD (WS-POS:WS-KEYWORD-LEN) =
190500         WS-ACTIVE-KEYWORD (WS-KW-IDX) (1:WS-KEYWORD-LEN)
190600         MOVE 'Y' TO WS-FOUND-SWITCH
190700     END-IF.
