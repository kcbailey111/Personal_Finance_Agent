000100*===============================================================
000200*  PROGRAM-ID.   BUDGET-GENERATOR  (BUD.TIP04)
000300*  AUTHOR.       L. M. TUCCI
000400*  INSTALLATION. CONSUMER FINANCE DATA CENTER
000500*  DATE-WRITTEN. 01/18/1994
000600*  DATE-COMPILED.
000700*  SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY
000800*---------------------------------------------------------------
000900*  READS CATOUT AND BUDGETIN.  WHEN BUDGETIN SUPPLIES AT LEAST
001000*  ONE CATEGORY BUDGET IT IS USED AS-IS.  OTHERWISE A BUDGET IS
001100*  GENERATED FROM THE LAST THREE CALENDAR MONTHS OF HISTORY
001200*  (DISCRETIONARY CATEGORIES AT 90 PERCENT OF AVERAGE, ALL
001300*  OTHERS AT 105 PERCENT).  PRINTS BUDGET STATUS TO RPTOUT.
001400*---------------------------------------------------------------
001500*  CHANGE LOG
001600*  DATE       INIT  REQ#      DESCRIPTION
001700*  01/18/1994 LMT   FIN-0098  ORIGINAL PROGRAM - FLAT BUDGET
001800*                             COMPARE ONLY.
001900*  07/11/1998 DJH   FIN-0271  ADDED SMART BUDGET GENERATION FROM
002000*                             3-MONTH LOOKBACK AVERAGE.
002100*  01/22/1999 DJH   FIN-Y2K1  MONTH KEYS EXPANDED TO CCYY-MM.
002200*  05/30/2002 MWR   FIN-0322  BUDGET STATUS NOW SORTS OVER-BUDGET
002300*                             CATEGORIES FIRST.
002400*  03/11/2004 RKP   FIN-0359  AVERAGE-SPEND SCRATCH MOVED OFF THE
002500*                             PRINT-EDIT FIELD - EDIT ITEMS CANNOT
002600*                             BE READ AS A COMPUTE SOURCE.
002700*  10/12/2004 RKP   FIN-0365  CATEGORY/MONTH BUCKETS WERE KEYED ON
002800*                             THE RAW TXN-CATEGORY INSTEAD OF
002900*                             ENR-CATEGORY - BUDGETS NEVER MATCHED
003000*                             THE CATEGORIES THE PIPELINE ASSIGNS.
003100*===============================================================
003200
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. BUDGET-GENERATOR.
003500 AUTHOR. L. M. TUCCI.
003600 INSTALLATION. CONSUMER FINANCE DATA CENTER.
003700 DATE-WRITTEN. 01/18/1994.
003800 DATE-COMPILED.
003900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 IS WS-RERUN-SWITCH.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CATOUT ASSIGN TO "CATOUT"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-CATOUT-STATUS.
005300     SELECT BUDGETIN ASSIGN TO "BUDGETIN"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-BUDGETIN-STATUS.
005600     SELECT RPTOUT ASSIGN TO "RPTOUT"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-RPTOUT-STATUS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  CATOUT
006300     LABEL RECORD STANDARD.
006400 01  ENR-ENRICHED-TRANSACTION-RECORD.
006500     COPY TXN.TIP01.
006600     COPY ENR.TIP02.
006700 01  ENR-ENRICHED-RECORD-ALT REDEFINES ENR-ENRICHED-TRANSACTION-RECORD.
006800     05  ENR-RAW-TEXT                  PIC X(187).
006900
007000 FD  BUDGETIN
007100     LABEL RECORD STANDARD.
007200 01  BG-BUDGET-IN-RECORD.
007300     COPY BUD.TIP04.
007400
007500 FD  RPTOUT
007600     LABEL RECORD STANDARD.
007700 01  RPT-REPORT-LINE.
007800     COPY RPT.TIP09.
007900
008000 WORKING-STORAGE SECTION.
008100 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
008200 77  WS-CATOUT-STATUS               PIC X(02) VALUE '00'.
008300 77  WS-BUDGETIN-STATUS             PIC X(02) VALUE '00'.
008400 77  WS-RPTOUT-STATUS               PIC X(02) VALUE '00'.
008500 77  WS-CATOUT-EOF                  PIC X(01) VALUE 'N'.
008600     88  CATOUT-AT-EOF                   VALUE 'Y'.
008700 77  WS-BUDGETIN-EOF                PIC X(01) VALUE 'N'.
008800     88  BUDGETIN-AT-EOF                  VALUE 'Y'.
008900 77  WS-BUDGETIN-OPENED             PIC X(01) VALUE 'N'.
009000     88  BUDGETIN-WAS-OPENED             VALUE 'Y'.
009100 77  WS-EXPLICIT-BUDGET-SWITCH      PIC X(01) VALUE 'N'.
009200     88  WS-USING-EXPLICIT-BUDGET        VALUE 'Y'.
009300
009400 77  WS-RECORD-COUNT                PIC 9(07) COMP VALUE ZERO.
009500 77  WS-CM-COUNT                    PIC 9(04) COMP VALUE ZERO.
009600 77  WS-CAT-COUNT                   PIC 9(03) COMP VALUE ZERO.
009700 77  WS-STATUS-COUNT                PIC 9(03) COMP VALUE ZERO.
009800 77  WS-IX                          PIC 9(05) COMP VALUE ZERO.
009900 77  WS-JX                          PIC 9(05) COMP VALUE ZERO.
010000 77  WS-LIMIT-IX                    PIC 9(05) COMP VALUE ZERO.
010100 77  WS-SWAP-MADE                   PIC X(01) VALUE 'N'.
010200 77  WS-CAT-FOUND                   PIC X(01) VALUE 'N'.
010300 77  WS-CM-FOUND                    PIC X(01) VALUE 'N'.
010400
010500 77  WS-LATEST-MONTH                PIC X(07) VALUE SPACES.
010600 77  WS-WINDOW-START                PIC X(07) VALUE SPACES.
010700 77  WS-WINDOW-MATCH-COUNT          PIC 9(05) COMP VALUE ZERO.
010800
010900 01  WS-PM-GROUP.
011000     05  WS-PM-CCYY                  PIC 9(04).
011100     05  WS-PM-DASH                  PIC X(01).
011200     05  WS-PM-MM                    PIC 9(02).
011300 01  WS-PM-KEY-ALT REDEFINES WS-PM-GROUP.
011400     05  WS-PM-KEY                   PIC X(07).
011500
011600 01  WS-TXN-MONTH-GROUP.
011700     05  WS-TXN-MONTH-CCYY           PIC 9(04).
011800     05  WS-TXN-MONTH-DASH           PIC X(01).
011900     05  WS-TXN-MONTH-MM             PIC 9(02).
012000 01  WS-TXN-MONTH-ALT REDEFINES WS-TXN-MONTH-GROUP.
012100     05  WS-TXN-MONTH-KEY            PIC X(07).
012200
012300 77  WS-TOTAL-SPENT                 PIC S9(09)V99 VALUE ZERO.
012400 77  WS-TOTAL-BUDGET                PIC S9(09)V99 VALUE ZERO.
012500 77  WS-OVERALL-OVER                PIC X(01) VALUE 'N'.
012600     88  WS-OVERALL-IS-OVER              VALUE 'Y'.
012700
012800*    CATEGORY/MONTH BUCKET TABLE - BUILT FROM CATOUT.
012900 01  WS-CM-TABLE.
013000     05  WS-CM-ENTRY OCCURS 400 TIMES INDEXED BY CM-IDX.
013100         10  CMX-CATEGORY              PIC X(20).
013200         10  CMX-MONTH                  PIC X(07).
013300         10  CMX-TOTAL                  PIC S9(09)V99.
013400         10  CMX-COUNT                  PIC 9(05) COMP.
013500 01  WS-CM-SWAP-AREA.
013600     05  CMW-CATEGORY                 PIC X(20).
013700     05  CMW-MONTH                     PIC X(07).
013800     05  CMW-TOTAL                     PIC S9(09)V99.
013900     05  CMW-COUNT                     PIC 9(05) COMP.
014000
014100*    PER-CATEGORY GENERATED/EXPLICIT BUDGET TABLE.
014200 01  WS-CAT-BUDGET-TABLE.
014300     05  WS-CAT-BUDGET-ENTRY OCCURS 30 TIMES INDEXED BY CB-IDX.
014400         10  CBX-CATEGORY              PIC X(20).
014500         10  CBX-WINDOW-SUM             PIC S9(09)V99.
014600         10  CBX-WINDOW-MONTHS          PIC 9(03) COMP.
014700         10  CBX-BUDGET                 PIC S9(07)V99.
014800*    RAW-BYTE VIEW, USED ONLY BY A TRACE DUMP WHEN UPSI-0 IS ON.
014900 01  WS-CAT-BUDGET-RAW REDEFINES WS-CAT-BUDGET-TABLE.
015000     05  FILLER                        PIC X(990).
015100
015200*    BUDGET STATUS RESULT TABLE FOR THE LATEST MONTH.
015300 01  WS-BUDGET-STATUS-TABLE.
015400     05  WS-STATUS-ENTRY OCCURS 30 TIMES INDEXED BY BS-IDX.
015500         10  BSX-CATEGORY              PIC X(20).
015600         10  BSX-SPENT                  PIC S9(09)V99.
015700         10  BSX-BUDGET                 PIC S9(07)V99.
015800         10  BSX-REMAINING              PIC S9(09)V99.
015900         10  BSX-OVER-BUDGET            PIC X(01).
016000 01  WS-STATUS-SWAP-AREA.
016100     05  BSW-CATEGORY                 PIC X(20).
016200     05  BSW-SPENT                     PIC S9(09)V99.
016300     05  BSW-BUDGET                     PIC S9(07)V99.
016400     05  BSW-REMAINING                  PIC S9(09)V99.
016500     05  BSW-OVER-BUDGET                PIC X(01).
016600
016700 01  WS-PRINT-LINE                  PIC X(132).
016800 77  WS-EDIT-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
016900 77  WS-CAT-AVERAGE                 PIC S9(09)V99 VALUE ZERO.
017000
017100 PROCEDURE DIVISION.
017200
017300 0000-MAIN.
017400     PERFORM 0100-OPEN-FILES
017500     PERFORM 1000-READ-CATOUT THRU 1000-EXIT
017600         UNTIL CATOUT-AT-EOF
017700     PERFORM 1100-FIND-LATEST-MONTH
017800     PERFORM 1200-COMPUTE-WINDOW-START
017900     PERFORM 1300-TRY-READ-BUDGETIN
018000     IF NOT WS-USING-EXPLICIT-BUDGET
018100         PERFORM 2000-BUILD-WINDOW-BUDGET
018200         IF WS-WINDOW-MATCH-COUNT = ZERO
018300             PERFORM 2000-BUILD-WINDOW-BUDGET-ALL
018400         END-IF
018500         PERFORM 2100-COMPUTE-GENERATED-BUDGETS
018600     END-IF
018700     PERFORM 3000-BUILD-STATUS-TABLE
018800     PERFORM 3100-SORT-STATUS
018900     PERFORM 4000-PRINT-BUDGET-SECTION
019000     PERFORM 0900-CLOSE-FILES
019100     STOP RUN.
019200
019300 0100-OPEN-FILES.
019400     OPEN INPUT CATOUT
019500     OPEN OUTPUT RPTOUT.
019600
019700 0900-CLOSE-FILES.
019800     CLOSE CATOUT
019900     CLOSE RPTOUT
020000     IF BUDGETIN-WAS-OPENED
020100         CLOSE BUDGETIN
020200     END-IF.
020300
020400 1000-READ-CATOUT.
020500     READ CATOUT
020600         AT END
020700             SET CATOUT-AT-EOF TO TRUE
020800             GO TO 1000-EXIT
020900     END-READ
021000     ADD 1 TO WS-RECORD-COUNT
021100     PERFORM 1050-ACCUM-CAT-MONTH.
021200 1000-EXIT.
021300     EXIT.
021400
021500 1050-ACCUM-CAT-MONTH.
021600     MOVE 'N' TO WS-CM-FOUND
021700     PERFORM 1060-SEARCH-ONE-CM
021800         VARYING CM-IDX FROM 1 BY 1 UNTIL CM-IDX > WS-CM-COUNT
021900     IF WS-CM-FOUND = 'N'
022000         ADD 1 TO WS-CM-COUNT
022100         SET CM-IDX TO WS-CM-COUNT
022200         MOVE ENR-CATEGORY TO CMX-CATEGORY (CM-IDX)
022300         MOVE WS-TXN-MONTH-KEY TO CMX-MONTH (CM-IDX)
022400         MOVE TXN-AMOUNT TO CMX-TOTAL (CM-IDX)
022500         MOVE 1 TO CMX-COUNT (CM-IDX)
022600     END-IF.
022700
022800 1060-SEARCH-ONE-CM.
022900     MOVE TXN-DATE-CCYY TO WS-TXN-MONTH-CCYY
023000     MOVE '-' TO WS-TXN-MONTH-DASH
023100     MOVE TXN-DATE-MM TO WS-TXN-MONTH-MM
023200     IF CMX-CATEGORY (CM-IDX) = ENR-CATEGORY
023300         AND CMX-MONTH (CM-IDX) = WS-TXN-MONTH-KEY
023400         ADD TXN-AMOUNT TO CMX-TOTAL (CM-IDX)
023500         ADD 1 TO CMX-COUNT (CM-IDX)
023600         MOVE 'Y' TO WS-CM-FOUND
023700     END-IF.
023800
023900 1100-FIND-LATEST-MONTH.
024000     MOVE SPACES TO WS-LATEST-MONTH
024100     PERFORM 1110-COMPARE-ONE-MONTH
024200         VARYING CM-IDX FROM 1 BY 1 UNTIL CM-IDX > WS-CM-COUNT.
024300
024400 1110-COMPARE-ONE-MONTH.
024500     IF CMX-MONTH (CM-IDX) > WS-LATEST-MONTH
024600         MOVE CMX-MONTH (CM-IDX) TO WS-LATEST-MONTH
024700     END-IF.
024800
024900 1200-COMPUTE-WINDOW-START.
025000     MOVE WS-LATEST-MONTH TO WS-PM-KEY
025100     PERFORM 8600-PREV-MONTH
025200     PERFORM 8600-PREV-MONTH
025300     MOVE WS-PM-KEY TO WS-WINDOW-START.
025400
025500 1300-TRY-READ-BUDGETIN.
025600     OPEN INPUT BUDGETIN
025700     IF WS-BUDGETIN-STATUS = '00'
025800         SET BUDGETIN-WAS-OPENED TO TRUE
025900         PERFORM 1310-READ-ONE-BUDGET THRU 1310-EXIT
026000             UNTIL BUDGETIN-AT-EOF
026100         IF WS-CAT-COUNT > ZERO
026200             SET WS-USING-EXPLICIT-BUDGET TO TRUE
026300         END-IF
026400     END-IF.
026500
026600 1310-READ-ONE-BUDGET.
026700     READ BUDGETIN
026800         AT END
026900             SET BUDGETIN-AT-EOF TO TRUE
027000             GO TO 1310-EXIT
027100     END-READ
027200     ADD 1 TO WS-CAT-COUNT
027300     SET CB-IDX TO WS-CAT-COUNT
027400     MOVE BG-CATEGORY TO CBX-CATEGORY (CB-IDX)
027500     MOVE BG-AMOUNT TO CBX-BUDGET (CB-IDX).
027600 1310-EXIT.
027700     EXIT.
027800
027900 2000-BUILD-WINDOW-BUDGET.
028000     MOVE ZERO TO WS-WINDOW-MATCH-COUNT
028100     PERFORM 2010-ACCUM-ONE-WINDOW-ROW
028200         VARYING CM-IDX FROM 1 BY 1 UNTIL CM-IDX > WS-CM-COUNT.
028300
028400 2010-ACCUM-ONE-WINDOW-ROW.
028500     IF CMX-MONTH (CM-IDX) NOT < WS-WINDOW-START
028600         AND CMX-MONTH (CM-IDX) NOT > WS-LATEST-MONTH
028700         ADD 1 TO WS-WINDOW-MATCH-COUNT
028800         PERFORM 2020-ADD-TO-CAT-BUDGET
028900     END-IF.
029000
029100 2000-BUILD-WINDOW-BUDGET-ALL.
029200     MOVE ZERO TO WS-CAT-COUNT
029300     PERFORM 2030-ACCUM-ONE-ALL-ROW
029400         VARYING CM-IDX FROM 1 BY 1 UNTIL CM-IDX > WS-CM-COUNT.
029500
029600 2030-ACCUM-ONE-ALL-ROW.
029700     PERFORM 2020-ADD-TO-CAT-BUDGET.
029800
029900 2020-ADD-TO-CAT-BUDGET.
030000     MOVE 'N' TO WS-CAT-FOUND
030100     PERFORM 2040-SEARCH-ONE-CAT-BUDGET
030200         VARYING CB-IDX FROM 1 BY 1 UNTIL CB-IDX > WS-CAT-COUNT
030300     IF WS-CAT-FOUND = 'N'
030400         ADD 1 TO WS-CAT-COUNT
030500         SET CB-IDX TO WS-CAT-COUNT
030600         MOVE CMX-CATEGORY (CM-IDX) TO CBX-CATEGORY (CB-IDX)
030700         MOVE CMX-TOTAL (CM-IDX) TO CBX-WINDOW-SUM (CB-IDX)
030800         MOVE 1 TO CBX-WINDOW-MONTHS (CB-IDX)
030900     END-IF.
031000
031100 2040-SEARCH-ONE-CAT-BUDGET.
031200     IF CBX-CATEGORY (CB-IDX) = CMX-CATEGORY (CM-IDX)
031300         ADD CMX-TOTAL (CM-IDX) TO CBX-WINDOW-SUM (CB-IDX)
031400         ADD 1 TO CBX-WINDOW-MONTHS (CB-IDX)
031500         MOVE 'Y' TO WS-CAT-FOUND
031600     END-IF.
031700
031800 2100-COMPUTE-GENERATED-BUDGETS.
031900     PERFORM 2110-COMPUTE-ONE-BUDGET
032000         VARYING CB-IDX FROM 1 BY 1 UNTIL CB-IDX > WS-CAT-COUNT.
032100
032200 2110-COMPUTE-ONE-BUDGET.
032300     IF CBX-WINDOW-MONTHS (CB-IDX) > ZERO
032400         COMPUTE WS-CAT-AVERAGE ROUNDED =
032500             CBX-WINDOW-SUM (CB-IDX) / CBX-WINDOW-MONTHS (CB-IDX)
032600         IF CBX-CATEGORY (CB-IDX) = 'Dining'
032700             OR CBX-CATEGORY (CB-IDX) = 'Entertainment'
032800             OR CBX-CATEGORY (CB-IDX) = 'Shopping'
032900             COMPUTE CBX-BUDGET (CB-IDX) ROUNDED =
033000                 WS-CAT-AVERAGE * 0.90
033100         ELSE
033200             COMPUTE CBX-BUDGET (CB-IDX) ROUNDED =
033300                 WS-CAT-AVERAGE * 1.05
033400         END-IF
033500         IF CBX-BUDGET (CB-IDX) < ZERO
033600             MOVE ZERO TO CBX-BUDGET (CB-IDX)
033700         END-IF
033800     END-IF.
033900
034000 3000-BUILD-STATUS-TABLE.
034100     PERFORM 3010-BUILD-ONE-STATUS
034200         VARYING CM-IDX FROM 1 BY 1 UNTIL CM-IDX > WS-CM-COUNT.
034300
034400 3010-BUILD-ONE-STATUS.
034500     IF CMX-MONTH (CM-IDX) = WS-LATEST-MONTH
034600         ADD 1 TO WS-STATUS-COUNT
034700         SET BS-IDX TO WS-STATUS-COUNT
034800         MOVE CMX-CATEGORY (CM-IDX) TO BSX-CATEGORY (BS-IDX)
034900         MOVE CMX-TOTAL (CM-IDX) TO BSX-SPENT (BS-IDX)
035000         PERFORM 3020-LOOKUP-BUDGET-FOR-CATEGORY
035100         COMPUTE BSX-REMAINING (BS-IDX) =
035200             BSX-BUDGET (BS-IDX) - BSX-SPENT (BS-IDX)
035300         MOVE 'N' TO BSX-OVER-BUDGET (BS-IDX)
035400         IF BSX-BUDGET (BS-IDX) > ZERO
035500             AND BSX-SPENT (BS-IDX) > BSX-BUDGET (BS-IDX)
035600             MOVE 'Y' TO BSX-OVER-BUDGET (BS-IDX)
035700         END-IF
035800         ADD BSX-SPENT (BS-IDX) TO WS-TOTAL-SPENT
035900         ADD BSX-BUDGET (BS-IDX) TO WS-TOTAL-BUDGET
036000     END-IF.
036100
036200 3020-LOOKUP-BUDGET-FOR-CATEGORY.
036300     MOVE ZERO TO BSX-BUDGET (BS-IDX)
036400     PERFORM 3030-SEARCH-BUDGET-TABLE
036500         VARYING CB-IDX FROM 1 BY 1 UNTIL CB-IDX > WS-CAT-COUNT.
036600
036700 3030-SEARCH-BUDGET-TABLE.
036800     IF CBX-CATEGORY (CB-IDX) = CMX-CATEGORY (CM-IDX)
036900         MOVE CBX-BUDGET (CB-IDX) TO BSX-BUDGET (BS-IDX)
037000     END-IF.
037100
037200 3100-SORT-STATUS.
037300     IF WS-STATUS-COUNT > 1
037400         COMPUTE WS-LIMIT-IX = WS-STATUS-COUNT - 1
037500         MOVE 'Y' TO WS-SWAP-MADE
037600         PERFORM 3110-ONE-PASS UNTIL WS-SWAP-MADE = 'N'
037700     END-IF
037800     IF WS-TOTAL-BUDGET > ZERO
037900         AND WS-TOTAL-SPENT > WS-TOTAL-BUDGET
038000         SET WS-OVERALL-IS-OVER TO TRUE
038100     END-IF.
038200
038300 3110-ONE-PASS.
038400     MOVE 'N' TO WS-SWAP-MADE
038500     PERFORM 3120-COMPARE-ONE
038600         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-LIMIT-IX.
038700
038800 3120-COMPARE-ONE.
038900     SET BS-IDX TO WS-IX
039000     COMPUTE WS-JX = WS-IX + 1
039100     IF (BSX-OVER-BUDGET (BS-IDX) < BSX-OVER-BUDGET (WS-JX))
039200         OR (BSX-OVER-BUDGET (BS-IDX) = BSX-OVER-BUDGET (WS-JX)
039300             AND BSX-SPENT (BS-IDX) < BSX-SPENT (WS-JX))
039400         MOVE WS-STATUS-ENTRY (BS-IDX) TO WS-STATUS-SWAP-AREA
039500         MOVE WS-STATUS-ENTRY (WS-JX) TO WS-STATUS-ENTRY (BS-IDX)
039600         MOVE WS-STATUS-SWAP-AREA TO WS-STATUS-ENTRY (WS-JX)
039700         MOVE 'Y' TO WS-SWAP-MADE
039800     END-IF.
039900
040000 4000-PRINT-BUDGET-SECTION.
040100     MOVE ALL '-' TO WS-PRINT-LINE (1:60)
040200     PERFORM 4900-WRITE-LINE
040300     MOVE 'BUDGET STATUS' TO WS-PRINT-LINE
040400     PERFORM 4900-WRITE-LINE
040500     PERFORM 4100-PRINT-ONE-STATUS
040600         VARYING BS-IDX FROM 1 BY 1 UNTIL BS-IDX > WS-STATUS-COUNT
040700     MOVE WS-TOTAL-SPENT TO WS-EDIT-AMOUNT
040800     STRING 'TOTAL SPENT: ' WS-EDIT-AMOUNT
040900         DELIMITED BY SIZE INTO WS-PRINT-LINE
041000     PERFORM 4900-WRITE-LINE
041100     MOVE WS-TOTAL-BUDGET TO WS-EDIT-AMOUNT
041200     STRING 'TOTAL BUDGET: ' WS-EDIT-AMOUNT
041300         DELIMITED BY SIZE INTO WS-PRINT-LINE
041400     PERFORM 4900-WRITE-LINE
041500     IF WS-OVERALL-IS-OVER
041600         MOVE 'OVERALL STATUS: OVER BUDGET' TO WS-PRINT-LINE
041700     ELSE
041800         MOVE 'OVERALL STATUS: WITHIN BUDGET' TO WS-PRINT-LINE
041900     END-IF
042000     PERFORM 4900-WRITE-LINE.
042100
042200 4100-PRINT-ONE-STATUS.
042300     MOVE SPACES TO WS-PRINT-LINE
042400     STRING BSX-CATEGORY (BS-IDX) DELIMITED BY SIZE
042500         INTO WS-PRINT-LINE
042600     MOVE BSX-SPENT (BS-IDX) TO WS-EDIT-AMOUNT
042700     MOVE WS-EDIT-AMOUNT TO WS-PRINT-LINE (22:15)
042800     MOVE BSX-BUDGET (BS-IDX) TO WS-EDIT-AMOUNT
042900     MOVE WS-EDIT-AMOUNT TO WS-PRINT-LINE (39:15)
043000     MOVE BSX-REMAINING (BS-IDX) TO WS-EDIT-AMOUNT
043100     MOVE WS-EDIT-AMOUNT TO WS-PRINT-LINE (56:15)
043200     IF BSX-OVER-BUDGET (BS-IDX) = 'Y'
043300         STRING 'OVER' DELIMITED BY SIZE
043400             INTO WS-PRINT-LINE (73:4)
043500     END-IF
043600     PERFORM 4900-WRITE-LINE.
043700
043800 4900-WRITE-LINE.
043900     MOVE WS-PRINT-LINE TO RPT-LINE-TEXT
044000     WRITE RPT-REPORT-LINE
044100     MOVE SPACES TO WS-PRINT-LINE.
044200
044300*    COMPUTES THE CALENDAR MONTH IMMEDIATELY BEFORE WS-PM-KEY,
044400*    ROLLING THE YEAR BACK WHEN THE MONTH IS JANUARY - SEE
044500*    BUSINESS RULES, MONTH ARITHMETIC.
044600 8600-PREV-MONTH.
044700     IF WS-PM-MM = 1
044800         MOVE 12 TO WS-PM-MM
044900         SUBTRACT 1 FROM WS-PM-CCYY
045000     ELSE
045100         SUBTRACT 1 FROM WS-PM-MM
045200     END-IF.
