000100*===============================================================
000200*  PROGRAM-ID.   SPENDING-FORECASTER  (FCS.TIP05)
000300*  AUTHOR.       L. M. TUCCI
000400*  INSTALLATION. CONSUMER FINANCE DATA CENTER
000500*  DATE-WRITTEN. 02/27/1997
000600*  DATE-COMPILED.
000700*  SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY
000800*---------------------------------------------------------------
000900*  BUCKETS CATOUT BY CATEGORY AND MONTH, THEN PROJECTS THE NEXT
001000*  THREE CALENDAR MONTHS PER CATEGORY (AND FOR THE ALL-CATEGORY
001100*  TOTAL) USING A FLAT OR NAIVE-LINEAR METHOD.  PRINTS THE
001200*  FORECAST SECTION TO RPTOUT.
001300*---------------------------------------------------------------
001400*  CHANGE LOG
001500*  DATE       INIT  REQ#      DESCRIPTION
001600*  02/27/1997 LMT   FIN-0223  ORIGINAL PROGRAM.
001700*  01/22/1999 DJH   FIN-Y2K1  MONTH KEYS EXPANDED TO CCYY-MM.
001800*  11/08/2000 RKP   FIN-0313  ADDED TOTAL GRANULARITY FORECAST.
001900*  10/12/2004 RKP   FIN-0365  MONTH BUCKETS WERE KEYED ON THE RAW
002000*                             TXN-CATEGORY INSTEAD OF ENR-CATEGORY -
002100*                             FORECASTS NEVER LINED UP WITH THE
002200*                             CATEGORIES THE PIPELINE ASSIGNS.
002300*===============================================================
002400
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. SPENDING-FORECASTER.
002700 AUTHOR. L. M. TUCCI.
002800 INSTALLATION. CONSUMER FINANCE DATA CENTER.
002900 DATE-WRITTEN. 02/27/1997.
003000 DATE-COMPILED.
003100 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 IS WS-RERUN-SWITCH.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CATOUT ASSIGN TO "CATOUT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-CATOUT-STATUS.
004500     SELECT RPTOUT ASSIGN TO "RPTOUT"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-RPTOUT-STATUS.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  CATOUT
005200     LABEL RECORD STANDARD.
005300 01  ENR-ENRICHED-TRANSACTION-RECORD.
005400     COPY TXN.TIP01.
005500     COPY ENR.TIP02.
005600 01  ENR-ENRICHED-RECORD-ALT REDEFINES ENR-ENRICHED-TRANSACTION-RECORD.
005700     05  ENR-RAW-TEXT                  PIC X(187).
005800
005900 FD  RPTOUT
006000     LABEL RECORD STANDARD.
006100 01  RPT-REPORT-LINE.
006200     COPY RPT.TIP09.
006300
006400 WORKING-STORAGE SECTION.
006500 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
006600 77  WS-CATOUT-STATUS               PIC X(02) VALUE '00'.
006700 77  WS-RPTOUT-STATUS               PIC X(02) VALUE '00'.
006800 77  WS-CATOUT-EOF                  PIC X(01) VALUE 'N'.
006900     88  CATOUT-AT-EOF                   VALUE 'Y'.
007000
007100 77  WS-CM-COUNT                    PIC 9(04) COMP VALUE ZERO.
007200 77  WS-CM-FOUND                    PIC X(01) VALUE 'N'.
007300 77  WS-HIST-COUNT                  PIC 9(03) COMP VALUE ZERO.
007400 77  WS-HIST-FOUND                  PIC X(01) VALUE 'N'.
007500 77  WS-FC-COUNT                    PIC 9(03) COMP VALUE ZERO.
007600 77  WS-LATEST-MONTH                PIC X(07) VALUE SPACES.
007700 77  WS-SLOPE                       PIC S9(09)V99 VALUE ZERO.
007800 77  WS-FC-VALUE                    PIC S9(09)V99 VALUE ZERO.
007900 77  WS-N                           PIC 9(01) COMP VALUE ZERO.
008000 77  WS-IX                          PIC 9(05) COMP VALUE ZERO.
008100 77  WS-JX                          PIC 9(05) COMP VALUE ZERO.
008200 77  WS-LIMIT-IX                    PIC 9(05) COMP VALUE ZERO.
008300 77  WS-SWAP-MADE                   PIC X(01) VALUE 'N'.
008400
008500 01  WS-NM-GROUP.
008600     05  WS-NM-CCYY                  PIC 9(04).
008700     05  WS-NM-DASH                  PIC X(01).
008800     05  WS-NM-MM                    PIC 9(02).
008900 01  WS-NM-KEY-ALT REDEFINES WS-NM-GROUP.
009000     05  WS-NM-KEY                   PIC X(07).
009100
009200 01  WS-TXN-MONTH-GROUP.
009300     05  WS-TXN-MONTH-CCYY           PIC 9(04).
009400     05  WS-TXN-MONTH-DASH           PIC X(01).
009500     05  WS-TXN-MONTH-MM             PIC 9(02).
009600 01  WS-TXN-MONTH-ALT REDEFINES WS-TXN-MONTH-GROUP.
009700     05  WS-TXN-MONTH-KEY            PIC X(07).
009800
009900*    CATEGORY/MONTH BUCKET TABLE - EVERY CATEGORY'S MONTHLY
010000*    TOTAL PLUS A PSEUDO-CATEGORY "TOTAL" FOR THE ALL-CATEGORY
010100*    MONTHLY SERIES.
010200 01  WS-CM-TABLE.
010300     05  WS-CM-ENTRY OCCURS 450 TIMES INDEXED BY CM-IDX.
010400         10  CMX-CATEGORY              PIC X(20).
010500         10  CMX-MONTH                  PIC X(07).
010600         10  CMX-TOTAL                  PIC S9(09)V99.
010700 01  WS-CM-SWAP-AREA.
010800     05  CMW-CATEGORY                 PIC X(20).
010900     05  CMW-MONTH                     PIC X(07).
011000     05  CMW-TOTAL                     PIC S9(09)V99.
011100
011200*    TOP-TWO-MONTHS-SEEN TABLE, ONE ROW PER CATEGORY (PLUS
011300*    "TOTAL"), CARRYING JUST WHAT THE LINEAR METHOD NEEDS.
011400 01  WS-HIST-TABLE.
011500     05  WS-HIST-ENTRY OCCURS 31 TIMES INDEXED BY HT-IDX.
011600         10  HTX-CATEGORY               PIC X(20).
011700         10  HTX-COUNT                   PIC 9(03) COMP.
011800         10  HTX-LAST-MONTH              PIC X(07).
011900         10  HTX-LAST-TOTAL              PIC S9(09)V99.
012000         10  HTX-PREV-MONTH              PIC X(07).
012100         10  HTX-PREV-TOTAL              PIC S9(09)V99.
012200*    RAW-BYTE VIEW, READ BY A TRACE DUMP WHEN UPSI-0 IS ON.
012300 01  WS-HIST-TABLE-RAW REDEFINES WS-HIST-TABLE.
012400     05  FILLER                        PIC X(1519).
012500
012600*    FORECAST RESULT TABLE - UP TO 3 MONTHS TIMES 31 CATEGORIES.
012700*    ONE-ROW SCRATCH AREA IN THE SHOP'S FORECAST-RECORD SHAPE,
012800*    USED ONLY TO TRACE-DISPLAY A FORECAST LINE WHEN THE RERUN
012900*    SWITCH (UPSI-0) IS TURNED ON FOR A DIAGNOSTIC RUN.
013000 01  WS-FC-SCRATCH-RECORD.
013100     COPY FCS.TIP06 REPLACING ==FC-== BY ==FCT-==.
013200
013300 01  WS-FC-TABLE.
013400     05  WS-FC-ENTRY OCCURS 93 TIMES INDEXED BY FC-IDX.
013500         10  FC-MONTH                  PIC X(07).
013600         10  FC-CATEGORY                PIC X(20).
013700         10  FC-AMOUNT                   PIC S9(09)V99.
013800         10  FC-METHOD                   PIC X(08).
013900 01  WS-FC-SWAP-AREA.
014000     05  FCW-MONTH                     PIC X(07).
014100     05  FCW-CATEGORY                  PIC X(20).
014200     05  FCW-AMOUNT                     PIC S9(09)V99.
014300     05  FCW-METHOD                     PIC X(08).
014400
014500 01  WS-PRINT-LINE                  PIC X(132).
014600 77  WS-EDIT-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
014700
014800 PROCEDURE DIVISION.
014900
015000 0000-MAIN.
015100     PERFORM 0100-OPEN-FILES
015200     PERFORM 1000-BUCKET-BY-MONTH THRU 1000-EXIT
015300         UNTIL CATOUT-AT-EOF
015400     PERFORM 1100-FIND-LATEST-MONTH
015500     PERFORM 1200-BUILD-HISTORY
015600     PERFORM 2000-FORECAST-ALL-CATEGORIES
015700     PERFORM 2500-SORT-FORECASTS
015800     PERFORM 3000-PRINT-FORECAST
015900     PERFORM 0900-CLOSE-FILES
016000     STOP RUN.
016100
016200 0100-OPEN-FILES.
016300     OPEN INPUT CATOUT
016400     OPEN OUTPUT RPTOUT.
016500
016600 0900-CLOSE-FILES.
016700     CLOSE CATOUT
016800     CLOSE RPTOUT.
016900
017000 1000-BUCKET-BY-MONTH.
017100     READ CATOUT
017200         AT END
017300             SET CATOUT-AT-EOF TO TRUE
017400             GO TO 1000-EXIT
017500     END-READ
017600     MOVE TXN-DATE-CCYY TO WS-TXN-MONTH-CCYY
017700     MOVE '-' TO WS-TXN-MONTH-DASH
017800     MOVE TXN-DATE-MM TO WS-TXN-MONTH-MM
017900     PERFORM 1010-ACCUM-ONE-BUCKET
018000     PERFORM 1020-ACCUM-TOTAL-BUCKET.
018100 1000-EXIT.
018200     EXIT.
018300
018400 1010-ACCUM-ONE-BUCKET.
018500     MOVE 'N' TO WS-CM-FOUND
018600     PERFORM 1011-SEARCH-ONE-CM
018700         VARYING CM-IDX FROM 1 BY 1 UNTIL CM-IDX > WS-CM-COUNT
018800     IF WS-CM-FOUND = 'N'
018900         ADD 1 TO WS-CM-COUNT
019000         SET CM-IDX TO WS-CM-COUNT
019100         MOVE ENR-CATEGORY TO CMX-CATEGORY (CM-IDX)
019200         MOVE WS-TXN-MONTH-KEY TO CMX-MONTH (CM-IDX)
019300         MOVE TXN-AMOUNT TO CMX-TOTAL (CM-IDX)
019400     END-IF.
019500
019600 1011-SEARCH-ONE-CM.
019700     IF CMX-CATEGORY (CM-IDX) = ENR-CATEGORY
019800         AND CMX-MONTH (CM-IDX) = WS-TXN-MONTH-KEY
019900         ADD TXN-AMOUNT TO CMX-TOTAL (CM-IDX)
020000         MOVE 'Y' TO WS-CM-FOUND
020100     END-IF.
020200
020300 1020-ACCUM-TOTAL-BUCKET.
020400     MOVE 'N' TO WS-CM-FOUND
020500     PERFORM 1021-SEARCH-ONE-TOTAL
020600         VARYING CM-IDX FROM 1 BY 1 UNTIL CM-IDX > WS-CM-COUNT
020700     IF WS-CM-FOUND = 'N'
020800         ADD 1 TO WS-CM-COUNT
020900         SET CM-IDX TO WS-CM-COUNT
021000         MOVE 'TOTAL' TO CMX-CATEGORY (CM-IDX)
021100         MOVE WS-TXN-MONTH-KEY TO CMX-MONTH (CM-IDX)
021200         MOVE TXN-AMOUNT TO CMX-TOTAL (CM-IDX)
021300     END-IF.
021400
021500 1021-SEARCH-ONE-TOTAL.
021600     IF CMX-CATEGORY (CM-IDX) = 'TOTAL'
021700         AND CMX-MONTH (CM-IDX) = WS-TXN-MONTH-KEY
021800         ADD TXN-AMOUNT TO CMX-TOTAL (CM-IDX)
021900         MOVE 'Y' TO WS-CM-FOUND
022000     END-IF.
022100
022200 1100-FIND-LATEST-MONTH.
022300     MOVE SPACES TO WS-LATEST-MONTH
022400     PERFORM 1110-COMPARE-ONE
022500         VARYING CM-IDX FROM 1 BY 1 UNTIL CM-IDX > WS-CM-COUNT.
022600
022700 1110-COMPARE-ONE.
022800     IF CMX-CATEGORY (CM-IDX) NOT = 'TOTAL'
022900         AND CMX-MONTH (CM-IDX) > WS-LATEST-MONTH
023000         MOVE CMX-MONTH (CM-IDX) TO WS-LATEST-MONTH
023100     END-IF.
023200
023300 1200-BUILD-HISTORY.
023400     PERFORM 1210-ACCUM-ONE-HIST
023500         VARYING CM-IDX FROM 1 BY 1 UNTIL CM-IDX > WS-CM-COUNT.
023600
023700 1210-ACCUM-ONE-HIST.
023800     MOVE 'N' TO WS-HIST-FOUND
023900     PERFORM 1220-SEARCH-ONE-HIST
024000         VARYING HT-IDX FROM 1 BY 1 UNTIL HT-IDX > WS-HIST-COUNT
024100     IF WS-HIST-FOUND = 'N'
024200         ADD 1 TO WS-HIST-COUNT
024300         SET HT-IDX TO WS-HIST-COUNT
024400         MOVE CMX-CATEGORY (CM-IDX) TO HTX-CATEGORY (HT-IDX)
024500         MOVE 1 TO HTX-COUNT (HT-IDX)
024600         MOVE CMX-MONTH (CM-IDX) TO HTX-LAST-MONTH (HT-IDX)
024700         MOVE CMX-TOTAL (CM-IDX) TO HTX-LAST-TOTAL (HT-IDX)
024800         MOVE SPACES TO HTX-PREV-MONTH (HT-IDX)
024900         MOVE ZERO TO HTX-PREV-TOTAL (HT-IDX)
025000     END-IF.
025100
025200 1220-SEARCH-ONE-HIST.
025300     IF HTX-CATEGORY (HT-IDX) = CMX-CATEGORY (CM-IDX)
025400         MOVE 'Y' TO WS-HIST-FOUND
025500         ADD 1 TO HTX-COUNT (HT-IDX)
025600         IF CMX-MONTH (CM-IDX) > HTX-LAST-MONTH (HT-IDX)
025700             MOVE HTX-LAST-MONTH (HT-IDX) TO HTX-PREV-MONTH (HT-IDX)
025800             MOVE HTX-LAST-TOTAL (HT-IDX) TO HTX-PREV-TOTAL (HT-IDX)
025900             MOVE CMX-MONTH (CM-IDX) TO HTX-LAST-MONTH (HT-IDX)
026000             MOVE CMX-TOTAL (CM-IDX) TO HTX-LAST-TOTAL (HT-IDX)
026100         ELSE
026200             IF CMX-MONTH (CM-IDX) > HTX-PREV-MONTH (HT-IDX)
026300                 MOVE CMX-MONTH (CM-IDX) TO HTX-PREV-MONTH (HT-IDX)
026400                 MOVE CMX-TOTAL (CM-IDX) TO HTX-PREV-TOTAL (HT-IDX)
026500             END-IF
026600         END-IF
026700     END-IF.
026800
026900 2000-FORECAST-ALL-CATEGORIES.
027000     PERFORM 2010-FORECAST-ONE-CATEGORY
027100         VARYING HT-IDX FROM 1 BY 1 UNTIL HT-IDX > WS-HIST-COUNT.
027200
027300 2010-FORECAST-ONE-CATEGORY.
027400     IF HTX-COUNT (HT-IDX) > 1
027500         COMPUTE WS-SLOPE =
027600             HTX-LAST-TOTAL (HT-IDX) - HTX-PREV-TOTAL (HT-IDX)
027700     ELSE
027800         MOVE ZERO TO WS-SLOPE
027900     END-IF
028000     MOVE WS-LATEST-MONTH TO WS-NM-KEY
028100     PERFORM 2020-FORECAST-ONE-MONTH
028200         VARYING WS-N FROM 1 BY 1 UNTIL WS-N > 3.
028300
028400 2020-FORECAST-ONE-MONTH.
028500     PERFORM 8700-NEXT-MONTH
028600     IF HTX-COUNT (HT-IDX) > 1
028700         COMPUTE WS-FC-VALUE ROUNDED =
028800             HTX-LAST-TOTAL (HT-IDX) + (WS-SLOPE * WS-N)
028900     ELSE
029000         MOVE HTX-LAST-TOTAL (HT-IDX) TO WS-FC-VALUE
029100     END-IF
029200     IF WS-FC-VALUE < ZERO
029300         MOVE ZERO TO WS-FC-VALUE
029400     END-IF
029500     ADD 1 TO WS-FC-COUNT
029600     SET FC-IDX TO WS-FC-COUNT
029700     MOVE WS-NM-KEY TO FC-MONTH (FC-IDX)
029800     MOVE HTX-CATEGORY (HT-IDX) TO FC-CATEGORY (FC-IDX)
029900     MOVE WS-FC-VALUE TO FC-AMOUNT (FC-IDX)
030000     IF HTX-COUNT (HT-IDX) > 1
030100         MOVE 'LINEAR' TO FC-METHOD (FC-IDX)
030200     ELSE
030300         MOVE 'FLAT' TO FC-METHOD (FC-IDX)
030400     END-IF
030500     PERFORM 8900-TRACE-FORECAST-LINE.
030600
030700 8900-TRACE-FORECAST-LINE.
030800     IF WS-RERUN-SWITCH = 'Y'
030900         MOVE FC-MONTH (FC-IDX) TO FCT-MONTH
031000         MOVE FC-CATEGORY (FC-IDX) TO FCT-CATEGORY
031100         MOVE FC-AMOUNT (FC-IDX) TO FCT-AMOUNT
031200         MOVE FC-METHOD (FC-IDX) TO FCT-METHOD
031300         DISPLAY 'FORECAST TRACE: ' WS-FC-SCRATCH-RECORD
031400     END-IF.
031500
031600 2500-SORT-FORECASTS.
031700     IF WS-FC-COUNT > 1
031800         COMPUTE WS-LIMIT-IX = WS-FC-COUNT - 1
031900         MOVE 'Y' TO WS-SWAP-MADE
032000         PERFORM 2510-ONE-PASS UNTIL WS-SWAP-MADE = 'N'
032100     END-IF.
032200
032300 2510-ONE-PASS.
032400     MOVE 'N' TO WS-SWAP-MADE
032500     PERFORM 2520-COMPARE-ONE
032600         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-LIMIT-IX.
032700
032800 2520-COMPARE-ONE.
032900     SET FC-IDX TO WS-IX
033000     COMPUTE WS-JX = WS-IX + 1
033100     IF (FC-MONTH (FC-IDX) > FC-MONTH (WS-JX))
033200         OR (FC-MONTH (FC-IDX) = FC-MONTH (WS-JX)
033300             AND FC-AMOUNT (FC-IDX) < FC-AMOUNT (WS-JX))
033400         MOVE WS-FC-ENTRY (FC-IDX) TO WS-FC-SWAP-AREA
033500         MOVE WS-FC-ENTRY (WS-JX) TO WS-FC-ENTRY (FC-IDX)
033600         MOVE WS-FC-SWAP-AREA TO WS-FC-ENTRY (WS-JX)
033700         MOVE 'Y' TO WS-SWAP-MADE
033800     END-IF.
033900
034000 3000-PRINT-FORECAST.
034100     MOVE ALL '-' TO WS-PRINT-LINE (1:60)
034200     PERFORM 3900-WRITE-LINE
034300     MOVE 'SPENDING FORECAST - NEXT 3 MONTHS' TO WS-PRINT-LINE
034400     PERFORM 3900-WRITE-LINE
034500     PERFORM 3100-PRINT-ONE-FORECAST
034600         VARYING FC-IDX FROM 1 BY 1 UNTIL FC-IDX > WS-FC-COUNT.
034700
034800 3100-PRINT-ONE-FORECAST.
034900     MOVE SPACES TO WS-PRINT-LINE
035000     STRING FC-MONTH (FC-IDX) DELIMITED BY SIZE
035100         INTO WS-PRINT-LINE (1:7)
035200     STRING FC-CATEGORY (FC-IDX) DELIMITED BY SIZE
035300         INTO WS-PRINT-LINE (10:20)
035400     MOVE FC-AMOUNT (FC-IDX) TO WS-EDIT-AMOUNT
035500     MOVE WS-EDIT-AMOUNT TO WS-PRINT-LINE (31:15)
035600     STRING FC-METHOD (FC-IDX) DELIMITED BY SIZE
035700         INTO WS-PRINT-LINE (48:8)
035800     PERFORM 3900-WRITE-LINE.
035900
036000 3900-WRITE-LINE.
036100     MOVE WS-PRINT-LINE TO RPT-LINE-TEXT
036200     WRITE RPT-REPORT-LINE
036300     MOVE SPACES TO WS-PRINT-LINE.
036400
036500*    ADVANCES WS-NM-KEY TO THE NEXT CALENDAR MONTH, ROLLING THE
036600*    YEAR FORWARD AT DECEMBER - SEE BUSINESS RULES, MONTH
036700*    ARITHMETIC.
036800 8700-NEXT-MONTH.
036900     IF WS-NM-MM = 12
037000         MOVE 1 TO WS-NM-MM
037100         ADD 1 TO WS-NM-CCYY
037200     ELSE
037300         ADD 1 TO WS-NM-MM
037400     END-IF.
