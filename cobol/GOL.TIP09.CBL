000100*===============================================================
000200*  PROGRAM-ID.   GOAL-EVALUATOR  (GOL.TIP09)
000300*  AUTHOR.       L. M. TUCCI
000400*  INSTALLATION. CONSUMER FINANCE DATA CENTER
000500*  DATE-WRITTEN. 07/11/1999
000600*  DATE-COMPILED.
000700*  SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY
000800*---------------------------------------------------------------
000900*  READS GOALIN AND CATOUT.  FOR EACH REDUCE-CATEGORY-SPEND
001000*  GOAL, RESOLVES THE EVALUATION MONTH (BLANK MEANS THE LATEST
001100*  MONTH PRESENT IN CATOUT), FINDS THE ACTUAL SPEND FOR THAT
001200*  MONTH/CATEGORY, AND PRINTS THE FILLED-IN GOAL TO RPTOUT.
001300*  GOAL TYPES OTHER THAN REDUCE-CATEGORY-SPEND ARE PRINTED AS
001400*  UNSUPPORTED.
001500*---------------------------------------------------------------
001600*  CHANGE LOG
001700*  DATE       INIT  REQ#      DESCRIPTION
001800*  07/11/1999 LMT   FIN-0309  ORIGINAL PROGRAM.
001900*  02/02/2000 LMT   FIN-Y2K4  VERIFIED GOAL-MONTH CCYY-MM COMPARE.
002000*  05/14/2003 DJH   FIN-0352  ADDED UNSUPPORTED-TYPE REPORTING.
002100*  10/12/2004 RKP   FIN-0365  SPEND BUCKETS WERE KEYED ON THE RAW
002200*                             TXN-CATEGORY INSTEAD OF ENR-CATEGORY -
002300*                             GL-CURRENT-SPENT COULD NOT FIND THE
002400*                             CATEGORY A GOAL ACTUALLY TARGETS.
002500*===============================================================
002600
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. GOAL-EVALUATOR.
002900 AUTHOR. L. M. TUCCI.
003000 INSTALLATION. CONSUMER FINANCE DATA CENTER.
003100 DATE-WRITTEN. 07/11/1999.
003200 DATE-COMPILED.
003300 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 IS WS-RERUN-SWITCH.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CATOUT ASSIGN TO "CATOUT"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-CATOUT-STATUS.
004700     SELECT GOALIN ASSIGN TO "GOALIN"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-GOALIN-STATUS.
005000     SELECT RPTOUT ASSIGN TO "RPTOUT"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-RPTOUT-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  CATOUT
005700     LABEL RECORD STANDARD.
005800 01  ENR-ENRICHED-TRANSACTION-RECORD.
005900     COPY TXN.TIP01.
006000     COPY ENR.TIP02.
006100 01  ENR-ENRICHED-RECORD-ALT REDEFINES ENR-ENRICHED-TRANSACTION-RECORD.
006200     05  ENR-RAW-TEXT                  PIC X(187).
006300
006400 FD  GOALIN
006500     LABEL RECORD STANDARD.
006600 01  GL-GOAL-RECORD-IN.
006700     COPY GOL.TIP08.
006800 01  GL-GOAL-RECORD-IN-ALT REDEFINES GL-GOAL-RECORD-IN.
006900     05  GL-RAW-TEXT                    PIC X(82).
007000
007100 FD  RPTOUT
007200     LABEL RECORD STANDARD.
007300 01  RPT-REPORT-LINE.
007400     COPY RPT.TIP09.
007500
007600 WORKING-STORAGE SECTION.
007700 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
007800 77  WS-CATOUT-STATUS               PIC X(02) VALUE '00'.
007900 77  WS-GOALIN-STATUS               PIC X(02) VALUE '00'.
008000 77  WS-RPTOUT-STATUS               PIC X(02) VALUE '00'.
008100 77  WS-CATOUT-EOF                  PIC X(01) VALUE 'N'.
008200     88  CATOUT-AT-EOF                   VALUE 'Y'.
008300 77  WS-GOALIN-EOF                  PIC X(01) VALUE 'N'.
008400     88  GOALIN-AT-EOF                   VALUE 'Y'.
008500 77  WS-GOAL-COUNT                   PIC 9(05) COMP VALUE ZERO.
008600
008700*    CATEGORY/MONTH SPEND BUCKETS BUILT FROM CATOUT, PLUS THE
008800*    DATASET LATEST MONTH, USED TO RESOLVE AND EVALUATE EACH
008900*    GOAL WITHOUT RE-READING CATOUT PER GOAL.
009000 01  WS-CM-TABLE.
009100     05  WS-CM-ENTRY OCCURS 450 TIMES INDEXED BY CM-IDX.
009200         10  CMX-CATEGORY              PIC X(20).
009300         10  CMX-MONTH                  PIC X(07).
009400         10  CMX-TOTAL                   PIC S9(09)V99.
009500 01  WS-CM-TABLE-RAW REDEFINES WS-CM-TABLE.
009600     05  FILLER                        PIC X(17100).
009700 77  WS-CM-COUNT                     PIC 9(04) COMP VALUE ZERO.
009800 77  WS-CM-FOUND                     PIC X(01) VALUE 'N'.
009900
010000 77  WS-LATEST-MONTH                 PIC X(07) VALUE SPACES.
010100
010200 01  WS-TXN-MONTH-GROUP.
010300     05  WS-TXN-MONTH-CCYY           PIC 9(04).
010400     05  WS-TXN-MONTH-DASH           PIC X(01).
010500     05  WS-TXN-MONTH-MM             PIC 9(02).
010600 01  WS-TXN-MONTH-ALT REDEFINES WS-TXN-MONTH-GROUP.
010700     05  WS-TXN-MONTH-KEY            PIC X(07).
010800
010900 77  WS-EVAL-MONTH                   PIC X(07) VALUE SPACES.
011000 77  WS-EVAL-SPENT                   PIC S9(09)V99 VALUE ZERO.
011100
011200 01  WS-PRINT-LINE                   PIC X(132).
011300 77  WS-EDIT-AMOUNT                   PIC Z,ZZZ,ZZZ,ZZ9.99-.
011400 77  WS-EDIT-PERCENT                  PIC ZZ9.
011500
011600 PROCEDURE DIVISION.
011700
011800 0000-MAIN.
011900     PERFORM 0100-OPEN-FILES
012000     PERFORM 1000-READ-CATOUT THRU 1000-EXIT
012100         UNTIL CATOUT-AT-EOF
012200     PERFORM 2000-PRINT-BANNER
012300     PERFORM 3000-READ-GOALIN THRU 3000-EXIT
012400         UNTIL GOALIN-AT-EOF
012500     PERFORM 0900-CLOSE-FILES
012600     STOP RUN.
012700
012800 0100-OPEN-FILES.
012900     OPEN INPUT CATOUT
013000     OPEN INPUT GOALIN
013100     OPEN OUTPUT RPTOUT.
013200
013300 0900-CLOSE-FILES.
013400     CLOSE CATOUT
013500     CLOSE GOALIN
013600     CLOSE RPTOUT.
013700
013800 1000-READ-CATOUT.
013900     READ CATOUT
014000         AT END
014100             SET CATOUT-AT-EOF TO TRUE
014200             GO TO 1000-EXIT
014300     END-READ
014400     MOVE TXN-DATE-CCYY TO WS-TXN-MONTH-CCYY
014500     MOVE '-' TO WS-TXN-MONTH-DASH
014600     MOVE TXN-DATE-MM TO WS-TXN-MONTH-MM
014700     IF WS-TXN-MONTH-KEY > WS-LATEST-MONTH
014800         MOVE WS-TXN-MONTH-KEY TO WS-LATEST-MONTH
014900     END-IF
015000     PERFORM 1100-ACCUM-BUCKET.
015100 1000-EXIT.
015200     EXIT.
015300
015400 1100-ACCUM-BUCKET.
015500     MOVE 'N' TO WS-CM-FOUND
015600     PERFORM 1110-SEARCH-ONE-BUCKET
015700         VARYING CM-IDX FROM 1 BY 1 UNTIL CM-IDX > WS-CM-COUNT
015800     IF WS-CM-FOUND = 'N'
015900         ADD 1 TO WS-CM-COUNT
016000         SET CM-IDX TO WS-CM-COUNT
016100         MOVE ENR-CATEGORY TO CMX-CATEGORY (CM-IDX)
016200         MOVE WS-TXN-MONTH-KEY TO CMX-MONTH (CM-IDX)
016300         MOVE TXN-AMOUNT TO CMX-TOTAL (CM-IDX)
016400     END-IF.
016500
016600 1110-SEARCH-ONE-BUCKET.
016700     IF CMX-CATEGORY (CM-IDX) = ENR-CATEGORY
016800         AND CMX-MONTH (CM-IDX) = WS-TXN-MONTH-KEY
016900         ADD TXN-AMOUNT TO CMX-TOTAL (CM-IDX)
017000         MOVE 'Y' TO WS-CM-FOUND
017100     END-IF.
017200
017300 2000-PRINT-BANNER.
017400     MOVE ALL '-' TO WS-PRINT-LINE (1:60)
017500     PERFORM 3900-WRITE-LINE
017600     MOVE 'GOAL EVALUATION RESULTS' TO WS-PRINT-LINE
017700     PERFORM 3900-WRITE-LINE.
017800
017900 3000-READ-GOALIN.
018000     READ GOALIN
018100         AT END
018200             SET GOALIN-AT-EOF TO TRUE
018300             GO TO 3000-EXIT
018400     END-READ
018500     ADD 1 TO WS-GOAL-COUNT
018600     IF GL-TYPE OF GL-GOAL-RECORD-IN = 'REDUCE-CATEGORY-SPEND'
018700         PERFORM 3100-EVALUATE-GOAL
018800     ELSE
018900         PERFORM 3200-PRINT-UNSUPPORTED
019000     END-IF.
019100 3000-EXIT.
019200     EXIT.
019300
019400 3100-EVALUATE-GOAL.
019500     IF GL-MONTH OF GL-GOAL-RECORD-IN = SPACES
019600         MOVE WS-LATEST-MONTH TO WS-EVAL-MONTH
019700     ELSE
019800         MOVE GL-MONTH OF GL-GOAL-RECORD-IN TO WS-EVAL-MONTH
019900     END-IF
020000     MOVE ZERO TO WS-EVAL-SPENT
020100     PERFORM 3110-SEARCH-SPEND
020200         VARYING CM-IDX FROM 1 BY 1 UNTIL CM-IDX > WS-CM-COUNT
020300     MOVE WS-EVAL-SPENT TO GL-CURRENT-SPENT OF GL-GOAL-RECORD-IN
020400     PERFORM 3300-PRINT-GOAL-LINE.
020500
020600 3110-SEARCH-SPEND.
020700     IF CMX-CATEGORY (CM-IDX) = GL-CATEGORY OF GL-GOAL-RECORD-IN
020800         AND CMX-MONTH (CM-IDX) = WS-EVAL-MONTH
020900         ADD CMX-TOTAL (CM-IDX) TO WS-EVAL-SPENT
021000     END-IF.
021100
021200 3200-PRINT-UNSUPPORTED.
021300     MOVE SPACES TO WS-PRINT-LINE
021400     STRING 'GOAL TYPE ' GL-TYPE OF GL-GOAL-RECORD-IN
021500         ' IS NOT SUPPORTED'
021600         DELIMITED BY SIZE INTO WS-PRINT-LINE
021700     PERFORM 3900-WRITE-LINE.
021800
021900 3300-PRINT-GOAL-LINE.
022000     MOVE GL-PERCENT OF GL-GOAL-RECORD-IN TO WS-EDIT-PERCENT
022100     MOVE WS-EVAL-SPENT TO WS-EDIT-AMOUNT
022200     MOVE SPACES TO WS-PRINT-LINE
022300     STRING 'REDUCE ' GL-CATEGORY OF GL-GOAL-RECORD-IN
022400         ' BY ' WS-EDIT-PERCENT '% - ' WS-EVAL-MONTH
022500         ' ACTUAL SPEND ' WS-EDIT-AMOUNT
022600         DELIMITED BY SIZE INTO WS-PRINT-LINE
022700     PERFORM 3900-WRITE-LINE.
022800
022900 3900-WRITE-LINE.
023000     MOVE WS-PRINT-LINE TO RPT-LINE-TEXT
023100     WRITE RPT-REPORT-LINE
023200     MOVE SPACES TO WS-PRINT-LINE.
