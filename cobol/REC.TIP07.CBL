000100*===============================================================
000200*  PROGRAM-ID.   RECOMMENDATION-ENGINE  (REC.TIP07)
000300*  AUTHOR.       M. W. RUIZ
000400*  INSTALLATION. CONSUMER FINANCE DATA CENTER
000500*  DATE-WRITTEN. 02/14/2000
000600*  DATE-COMPILED.
000700*  SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY
000800*---------------------------------------------------------------
000900*  READS CATOUT AND PRINTS UP TO FOUR HEURISTIC RECOMMENDATIONS
001000*  TO RPTOUT: TOP-CATEGORY REVIEW, RECURRING-CHARGE AUDIT,
001100*  ANOMALY REVIEW AND CATEGORIZATION CLEANUP.
001200*---------------------------------------------------------------
001300*  CHANGE LOG
001400*  DATE       INIT  REQ#      DESCRIPTION
001500*  02/14/2000 MWR   FIN-0311  ORIGINAL PROGRAM.
001600*  08/19/2002 MWR   FIN-0326  ADDED RECURRING-CHARGE AUDIT.
001700*  10/12/2004 RKP   FIN-0365  UNCATEGORIZED TEST AND TOP-CATEGORY
001800*                             ACCUMULATION READ THE RAW TXN-CATEGORY
001900*                             INSTEAD OF ENR-CATEGORY - CLEANUP TIP
002000*                             COULD NEVER FIRE AS SPECIFIED.
002100*===============================================================
002200
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. RECOMMENDATION-ENGINE.
002500 AUTHOR. M. W. RUIZ.
002600 INSTALLATION. CONSUMER FINANCE DATA CENTER.
002700 DATE-WRITTEN. 02/14/2000.
002800 DATE-COMPILED.
002900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 IS WS-RERUN-SWITCH.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CATOUT ASSIGN TO "CATOUT"
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-CATOUT-STATUS.
004300     SELECT RPTOUT ASSIGN TO "RPTOUT"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-RPTOUT-STATUS.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  CATOUT
005000     LABEL RECORD STANDARD.
005100 01  ENR-ENRICHED-TRANSACTION-RECORD.
005200     COPY TXN.TIP01.
005300     COPY ENR.TIP02.
005400 01  ENR-ENRICHED-RECORD-ALT REDEFINES ENR-ENRICHED-TRANSACTION-RECORD.
005500     05  ENR-RAW-TEXT                  PIC X(187).
005600
005700 FD  RPTOUT
005800     LABEL RECORD STANDARD.
005900 01  RPT-REPORT-LINE.
006000     COPY RPT.TIP09.
006100
006200 WORKING-STORAGE SECTION.
006300 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
006400 77  WS-CATOUT-STATUS               PIC X(02) VALUE '00'.
006500 77  WS-RPTOUT-STATUS               PIC X(02) VALUE '00'.
006600 77  WS-CATOUT-EOF                  PIC X(01) VALUE 'N'.
006700     88  CATOUT-AT-EOF                   VALUE 'Y'.
006800
006900 77  WS-RECORD-COUNT                PIC 9(07) COMP VALUE ZERO.
007000 77  WS-UNCAT-COUNT                 PIC 9(07) COMP VALUE ZERO.
007100 77  WS-ANOMALY-COUNT                PIC 9(07) COMP VALUE ZERO.
007200 77  WS-RECUR-TOTAL                  PIC S9(09)V99 VALUE ZERO.
007300 77  WS-RECUR-MONTH-COUNT             PIC 9(03) COMP VALUE ZERO.
007400 77  WS-RECUR-AVG                    PIC S9(09)V99 VALUE ZERO.
007500 77  WS-CAT-COUNT                    PIC 9(03) COMP VALUE ZERO.
007600 77  WS-CAT-FOUND                    PIC X(01) VALUE 'N'.
007700 77  WS-TOP-CAT-TOTAL                 PIC S9(09)V99 VALUE ZERO.
007800 77  WS-TOP-CAT-NAME                  PIC X(20) VALUE SPACES.
007900 77  WS-MONTH-FOUND                  PIC X(01) VALUE 'N'.
008000
008100 77  WS-POS                          PIC 9(03) COMP VALUE ZERO.
008200 77  WS-MAX-POS                      PIC 9(03) COMP VALUE ZERO.
008300 77  WS-FOUND-SWITCH                  PIC X(01) VALUE 'N'.
008400
008500 01  WS-TXN-MONTH-GROUP.
008600     05  WS-TXN-MONTH-CCYY           PIC 9(04).
008700     05  WS-TXN-MONTH-DASH           PIC X(01).
008800     05  WS-TXN-MONTH-MM             PIC 9(02).
008900 01  WS-TXN-MONTH-ALT REDEFINES WS-TXN-MONTH-GROUP.
009000     05  WS-TXN-MONTH-KEY            PIC X(07).
009100
009200*    PER-CATEGORY TOTALS, USED ONLY TO FIND THE TOP CATEGORY.
009300 01  WS-CAT-TABLE.
009400     05  WS-CAT-ENTRY OCCURS 30 TIMES INDEXED BY CT-IDX.
009500         10  CTX-CATEGORY             PIC X(20).
009600         10  CTX-TOTAL                 PIC S9(09)V99.
009700 01  WS-CAT-TABLE-RAW REDEFINES WS-CAT-TABLE.
009800     05  FILLER                        PIC X(930).
009900
010000*    RECURRING-MONTH TOTALS, USED ONLY TO AVERAGE RECURRING
010100*    CHARGES BY CALENDAR MONTH.
010200 01  WS-RECUR-MONTH-TABLE.
010300     05  WS-RECUR-MONTH-ENTRY OCCURS 36 TIMES INDEXED BY RM-IDX.
010400         10  RMX-MONTH                 PIC X(07).
010500         10  RMX-TOTAL                  PIC S9(09)V99.
010600
010700*    ACTIVE-KEYWORD SCRATCH TABLE FOR THE GENERIC SUBSTRING
010800*    SEARCH (SEE 9000-CONTAINS-ANY-KEYWORD).
010900 01  WS-ACTIVE-KEYWORD-TABLE.
011000     05  WS-ACTIVE-KEYWORD OCCURS 4 TIMES      PIC X(20).
011100     05  WS-ACTIVE-KW-LEN OCCURS 4 TIMES        PIC 9(02) COMP.
011200 77  WS-ACTIVE-COUNT                 PIC 9(02) COMP VALUE ZERO.
011300 77  WS-SEARCH-FIELD                 PIC X(60) VALUE SPACES.
011400 77  WS-SEARCH-LEN                   PIC 9(02) COMP VALUE ZERO.
011500 77  WS-KW-IDX                       PIC 9(02) COMP VALUE ZERO.
011600 77  WS-KX                            PIC 9(02) COMP VALUE ZERO.
011700 77  WS-FOUND                         PIC X(01) VALUE 'N'.
011800
011900 01  WS-PRINT-LINE                   PIC X(132).
012000 77  WS-EDIT-AMOUNT                   PIC Z,ZZZ,ZZZ,ZZ9.99-.
012100 77  WS-EDIT-COUNT                    PIC ZZZZ9.
012200
012300 PROCEDURE DIVISION.
012400
012500 0000-MAIN.
012600     PERFORM 0100-OPEN-FILES
012700     PERFORM 1000-READ-CATOUT THRU 1000-EXIT
012800         UNTIL CATOUT-AT-EOF
012900     PERFORM 2000-FIND-TOP-CATEGORY
013000     IF WS-RECUR-MONTH-COUNT > ZERO
013100         COMPUTE WS-RECUR-AVG ROUNDED =
013200             WS-RECUR-TOTAL / WS-RECUR-MONTH-COUNT
013300     END-IF
013400     PERFORM 3000-PRINT-RECOMMENDATIONS
013500     PERFORM 0900-CLOSE-FILES
013600     STOP RUN.
013700
013800 0100-OPEN-FILES.
013900     OPEN INPUT CATOUT
014000     OPEN OUTPUT RPTOUT.
014100
014200 0900-CLOSE-FILES.
014300     CLOSE CATOUT
014400     CLOSE RPTOUT.
014500
014600 1000-READ-CATOUT.
014700     READ CATOUT
014800         AT END
014900             SET CATOUT-AT-EOF TO TRUE
015000             GO TO 1000-EXIT
015100     END-READ
015200     ADD 1 TO WS-RECORD-COUNT
015300     IF ENR-CATEGORY = 'Uncategorized'
015400         ADD 1 TO WS-UNCAT-COUNT
015500     END-IF
015600     IF ENR-ANOMALY-YES
015700         ADD 1 TO WS-ANOMALY-COUNT
015800     END-IF
015900     PERFORM 1100-ACCUM-CATEGORY
016000     MOVE ENR-TAGS TO WS-SEARCH-FIELD
016100     MOVE 60 TO WS-SEARCH-LEN
016200     MOVE 1 TO WS-ACTIVE-COUNT
016300     MOVE 'RECURRING' TO WS-ACTIVE-KEYWORD (1)
016400     MOVE 9 TO WS-ACTIVE-KW-LEN (1)
016500     PERFORM 9000-CONTAINS-ANY-KEYWORD
016600     IF WS-FOUND = 'Y'
016700         ADD TXN-AMOUNT TO WS-RECUR-TOTAL
016800         PERFORM 1200-ACCUM-RECUR-MONTH
016900     END-IF.
017000 1000-EXIT.
017100     EXIT.
017200
017300 1100-ACCUM-CATEGORY.
017400     MOVE 'N' TO WS-CAT-FOUND
017500     PERFORM 1110-SEARCH-ONE-CAT
017600         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CAT-COUNT
017700     IF WS-CAT-FOUND = 'N'
017800         ADD 1 TO WS-CAT-COUNT
017900         SET CT-IDX TO WS-CAT-COUNT
018000         MOVE ENR-CATEGORY TO CTX-CATEGORY (CT-IDX)
018100         MOVE TXN-AMOUNT TO CTX-TOTAL (CT-IDX)
018200     END-IF.
018300
018400 1110-SEARCH-ONE-CAT.
018500     IF CTX-CATEGORY (CT-IDX) = ENR-CATEGORY
018600         ADD TXN-AMOUNT TO CTX-TOTAL (CT-IDX)
018700         MOVE 'Y' TO WS-CAT-FOUND
018800     END-IF.
018900
019000 1200-ACCUM-RECUR-MONTH.
019100     MOVE TXN-DATE-CCYY TO WS-TXN-MONTH-CCYY
019200     MOVE '-' TO WS-TXN-MONTH-DASH
019300     MOVE TXN-DATE-MM TO WS-TXN-MONTH-MM
019400     MOVE 'N' TO WS-MONTH-FOUND
019500     PERFORM 1210-SEARCH-ONE-RECUR-MONTH
019600         VARYING RM-IDX FROM 1 BY 1
019700         UNTIL RM-IDX > WS-RECUR-MONTH-COUNT
019800     IF WS-MONTH-FOUND = 'N'
019900         ADD 1 TO WS-RECUR-MONTH-COUNT
020000         SET RM-IDX TO WS-RECUR-MONTH-COUNT
020100         MOVE WS-TXN-MONTH-KEY TO RMX-MONTH (RM-IDX)
020200         MOVE TXN-AMOUNT TO RMX-TOTAL (RM-IDX)
020300     END-IF.
020400
020500 1210-SEARCH-ONE-RECUR-MONTH.
020600     IF RMX-MONTH (RM-IDX) = WS-TXN-MONTH-KEY
020700         ADD TXN-AMOUNT TO RMX-TOTAL (RM-IDX)
020800         MOVE 'Y' TO WS-MONTH-FOUND
020900     END-IF.
021000
021100 2000-FIND-TOP-CATEGORY.
021200     MOVE ZERO TO WS-TOP-CAT-TOTAL
021300     MOVE SPACES TO WS-TOP-CAT-NAME
021400     PERFORM 2010-COMPARE-ONE-CAT
021500         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CAT-COUNT.
021600
021700 2010-COMPARE-ONE-CAT.
021800     IF CTX-TOTAL (CT-IDX) > WS-TOP-CAT-TOTAL
021900         MOVE CTX-TOTAL (CT-IDX) TO WS-TOP-CAT-TOTAL
022000         MOVE CTX-CATEGORY (CT-IDX) TO WS-TOP-CAT-NAME
022100     END-IF.
022200
022300 3000-PRINT-RECOMMENDATIONS.
022400     MOVE ALL '-' TO WS-PRINT-LINE (1:60)
022500     PERFORM 3900-WRITE-LINE
022600     MOVE 'RECOMMENDATIONS' TO WS-PRINT-LINE
022700     PERFORM 3900-WRITE-LINE
022800
022900     IF WS-CAT-COUNT > ZERO
023000         MOVE WS-TOP-CAT-TOTAL TO WS-EDIT-AMOUNT
023100         MOVE SPACES TO WS-PRINT-LINE
023200         STRING '[HIGH] REVIEW YOUR SPENDING IN '
023300             WS-TOP-CAT-NAME ' (' WS-EDIT-AMOUNT ')'
023400             DELIMITED BY SIZE INTO WS-PRINT-LINE
023500         PERFORM 3900-WRITE-LINE
023600     END-IF
023700
023800     IF WS-RECUR-MONTH-COUNT > ZERO
023900         MOVE WS-RECUR-AVG TO WS-EDIT-AMOUNT
024000         MOVE SPACES TO WS-PRINT-LINE
024100         STRING '[HIGH] AUDIT RECURRING CHARGES - AVERAGE '
024200             WS-EDIT-AMOUNT ' PER MONTH'
024300             DELIMITED BY SIZE INTO WS-PRINT-LINE
024400         PERFORM 3900-WRITE-LINE
024500     END-IF
024600
024700     IF WS-ANOMALY-COUNT > ZERO
024800         MOVE WS-ANOMALY-COUNT TO WS-EDIT-COUNT
024900         MOVE SPACES TO WS-PRINT-LINE
025000         STRING '[MEDIUM] REVIEW ' WS-EDIT-COUNT
025100             ' FLAGGED ANOMALIES'
025200             DELIMITED BY SIZE INTO WS-PRINT-LINE
025300         PERFORM 3900-WRITE-LINE
025400     END-IF
025500
025600     IF WS-UNCAT-COUNT NOT < 2
025700         MOVE WS-UNCAT-COUNT TO WS-EDIT-COUNT
025800         MOVE SPACES TO WS-PRINT-LINE
025900         STRING '[MEDIUM] IMPROVE CATEGORIZATION RULES - '
026000             WS-EDIT-COUNT ' UNCATEGORIZED TRANSACTIONS'
026100             DELIMITED BY SIZE INTO WS-PRINT-LINE
026200         PERFORM 3900-WRITE-LINE
026300     END-IF.
026400
026500 3900-WRITE-LINE.
026600     MOVE WS-PRINT-LINE TO RPT-LINE-TEXT
026700     WRITE RPT-REPORT-LINE
026800     MOVE SPACES TO WS-PRINT-LINE.
026900
027000*    GENERIC CASE-SENSITIVE SUBSTRING SEARCH OVER THE ACTIVE
027100*    KEYWORD TABLE - TAGS ARE ALREADY LOWERCASE AT ENRICHMENT
027200*    TIME SO NO FOLDING IS NEEDED HERE.
027300 9000-CONTAINS-ANY-KEYWORD.
027400     MOVE 'N' TO WS-FOUND
027500     PERFORM 9010-CHECK-ONE-KEYWORD
027600         VARYING WS-KW-IDX FROM 1 BY 1
027700         UNTIL WS-KW-IDX > WS-ACTIVE-COUNT OR WS-FOUND = 'Y'.
027800
027900 9010-CHECK-ONE-KEYWORD.
028000     MOVE 1 TO WS-KX
028100     PERFORM 9020-TEST-POSITION
028200         VARYING WS-KX FROM 1 BY 1
028300         UNTIL WS-KX > WS-SEARCH-LEN OR WS-FOUND = 'Y'.
028400
028500 9020-TEST-POSITION.
028600     IF WS-KX - 1 + WS-ACTIVE-KW-LEN (WS-KW-IDX) <= WS-SEARCH-LEN
028700         IF WS-SEARCH-FIELD
028800             (WS-KX : WS-ACTIVE-KW-LEN (WS-KW-IDX))
028900             = WS-ACTIVE-KEYWORD (WS-KW-IDX)
029000             (1 : WS-ACTIVE-KW-LEN (WS-KW-IDX))
029100             MOVE 'Y' TO WS-FOUND
029200         END-IF
029300     END-IF.
