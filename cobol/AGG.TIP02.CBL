000100*===============================================================
000200*  PROGRAM-ID.   TRANSACTION-AGGREGATOR  (AGG.TIP02)
000300*  AUTHOR.       L. M. TUCCI
000400*  INSTALLATION. CONSUMER FINANCE DATA CENTER
000500*  DATE-WRITTEN. 04/22/1992
000600*  DATE-COMPILED.
000700*  SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY
000800*---------------------------------------------------------------
000900*  MERGES UP TO FOUR RAW TRANSACTION FEEDS (THE CARDHOLDER'S
001000*  CHECKING, SAVINGS AND TWO CARD ACCOUNTS) INTO ONE COMBINED
001100*  TRANSIN-SHAPED FILE FOR TRANSACTION-PIPELINE.  EACH RECORD
001200*  IS STAMPED WITH THE LOGICAL NAME OF THE FILE IT CAME FROM.
001300*  A SOURCE FILE THAT WILL NOT OPEN IS SIMPLY SKIPPED.
001400*---------------------------------------------------------------
001500*  CHANGE LOG
001600*  DATE       INIT  REQ#      DESCRIPTION
001700*  04/22/1992 LMT   FIN-0063  ORIGINAL PROGRAM - TWO SOURCES.
001800*  03/09/1996 RKP   FIN-0196  EXPANDED TO FOUR SOURCE FEEDS.
001900*  01/22/1999 DJH   FIN-Y2K1  EXPANDED WORKING DATES TO CCYY.
002000*  07/02/2001 MWR   FIN-0318  SKIP AND COUNT SOURCES THAT FAIL
002100*                             TO OPEN INSTEAD OF ABENDING.
002200*===============================================================
002300
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. TRANSACTION-AGGREGATOR.
002600 AUTHOR. L. M. TUCCI.
002700 INSTALLATION. CONSUMER FINANCE DATA CENTER.
002800 DATE-WRITTEN. 04/22/1992.
002900 DATE-COMPILED.
003000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-370.
003500 OBJECT-COMPUTER. IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 IS WS-RERUN-SWITCH.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT TRANSIN1 ASSIGN TO "TRANSIN1"
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-T1-STATUS.
004400     SELECT TRANSIN2 ASSIGN TO "TRANSIN2"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-T2-STATUS.
004700     SELECT TRANSIN3 ASSIGN TO "TRANSIN3"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-T3-STATUS.
005000     SELECT TRANSIN4 ASSIGN TO "TRANSIN4"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-T4-STATUS.
005300     SELECT TRANSIN  ASSIGN TO "TRANSIN"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-TRANSIN-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  TRANSIN1
006000     LABEL RECORD STANDARD.
006100 01  T1-TRANSACTION-RECORD.
006200     COPY TXN.TIP01.
006300     05  FILLER                        PIC X(01).
006400
006500 FD  TRANSIN2
006600     LABEL RECORD STANDARD.
006700 01  T2-TRANSACTION-RECORD.
006800     COPY TXN.TIP01.
006900     05  FILLER                        PIC X(01).
007000
007100 FD  TRANSIN3
007200     LABEL RECORD STANDARD.
007300 01  T3-TRANSACTION-RECORD.
007400     COPY TXN.TIP01.
007500     05  FILLER                        PIC X(01).
007600
007700 FD  TRANSIN4
007800     LABEL RECORD STANDARD.
007900 01  T4-TRANSACTION-RECORD.
008000     COPY TXN.TIP01.
008100     05  FILLER                        PIC X(01).
008200
008300 FD  TRANSIN
008400     LABEL RECORD STANDARD.
008500 01  TXN-TRANSACTION-RECORD.
008600     COPY TXN.TIP01.
008700     05  FILLER                        PIC X(01).
008800 01  TXN-TRANSACTION-RECORD-ALT REDEFINES TXN-TRANSACTION-RECORD.
008900     05  TXN-RAW-TEXT                  PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
009300 77  WS-T1-STATUS                   PIC X(02) VALUE '00'.
009400 77  WS-T2-STATUS                   PIC X(02) VALUE '00'.
009500 77  WS-T3-STATUS                   PIC X(02) VALUE '00'.
009600 77  WS-T4-STATUS                   PIC X(02) VALUE '00'.
009700 77  WS-TRANSIN-STATUS              PIC X(02) VALUE '00'.
009800
009900 77  WS-SOURCE-IX                   PIC 9(01) COMP VALUE ZERO.
010000 77  WS-SOURCES-OPEN                PIC 9(01) COMP VALUE ZERO.
010100 77  WS-SOURCES-SKIPPED             PIC 9(01) COMP VALUE ZERO.
010200 77  WS-OUT-RECORD-COUNT            PIC 9(07) COMP VALUE ZERO.
010300
010400*    ONE SWITCH AND EOF-FLAG PER SOURCE, PLUS ITS LOGICAL NAME
010500*    FOR THE TXN-SOURCE STAMP.
010600 01  WS-SOURCE-CONTROL-TABLE.
010700     05  WS-SOURCE-ENTRY OCCURS 4 TIMES INDEXED BY SRC-IDX.
010800         10  WS-SRC-NAME             PIC X(12).
010900         10  WS-SRC-OPEN-SWITCH      PIC X(01).
011000             88  WS-SRC-OPENED          VALUE 'Y'.
011100         10  WS-SRC-EOF-SWITCH       PIC X(01).
011200             88  WS-SRC-EOF             VALUE 'Y'.
011300 01  WS-SOURCE-NAMES-ALT REDEFINES WS-SOURCE-CONTROL-TABLE.
011400     05  FILLER                      PIC X(56).
011500
011600*    ONE SCRATCH RECORD AREA, REDEFINED AS A RAW VIEW FOR THE
011700*    DIAGNOSTIC DISPLAY WHEN A SOURCE RECORD IS MALFORMED.
011800 01  WS-SCRATCH-RECORD.
011900     COPY TXN.TIP01.
012000     05  FILLER                        PIC X(01).
012100 01  WS-SCRATCH-RECORD-RAW REDEFINES WS-SCRATCH-RECORD.
012200     05  WS-SCRATCH-RAW-TEXT          PIC X(132).
012300
012400 PROCEDURE DIVISION.
012500
012600 0000-MAIN.
012700     PERFORM 0100-INIT-SOURCE-TABLE
012800     OPEN OUTPUT TRANSIN
012900     PERFORM 0200-OPEN-ONE-SOURCE
013000         VARYING SRC-IDX FROM 1 BY 1 UNTIL SRC-IDX > 4
013100     PERFORM 1000-MERGE-SOURCES
013200         VARYING SRC-IDX FROM 1 BY 1 UNTIL SRC-IDX > 4
013300     CLOSE TRANSIN
013400     DISPLAY 'TRANSACTION-AGGREGATOR - SOURCES OPENED : '
013500         WS-SOURCES-OPEN
013600     DISPLAY 'TRANSACTION-AGGREGATOR - SOURCES SKIPPED: '
013700         WS-SOURCES-SKIPPED
013800     DISPLAY 'TRANSACTION-AGGREGATOR - RECORDS WRITTEN: '
013900         WS-OUT-RECORD-COUNT
014000     STOP RUN.
014100
014200 0100-INIT-SOURCE-TABLE.
014300     MOVE 'TRANSIN1' TO WS-SRC-NAME (1)
014400     MOVE 'TRANSIN2' TO WS-SRC-NAME (2)
014500     MOVE 'TRANSIN3' TO WS-SRC-NAME (3)
014600     MOVE 'TRANSIN4' TO WS-SRC-NAME (4)
014700     PERFORM 0110-RESET-ONE-SOURCE
014800         VARYING SRC-IDX FROM 1 BY 1 UNTIL SRC-IDX > 4.
014900
015000 0110-RESET-ONE-SOURCE.
015100     MOVE 'N' TO WS-SRC-OPEN-SWITCH (SRC-IDX)
015200     MOVE 'N' TO WS-SRC-EOF-SWITCH (SRC-IDX).
015300
015400 0200-OPEN-ONE-SOURCE.
015500     EVALUATE SRC-IDX
015600         WHEN 1
015700             OPEN INPUT TRANSIN1
015800             IF WS-T1-STATUS = '00'
015900                 SET WS-SRC-OPENED (1) TO TRUE
016000             END-IF
016100         WHEN 2
016200             OPEN INPUT TRANSIN2
016300             IF WS-T2-STATUS = '00'
016400                 SET WS-SRC-OPENED (2) TO TRUE
016500             END-IF
016600         WHEN 3
016700             OPEN INPUT TRANSIN3
016800             IF WS-T3-STATUS = '00'
016900                 SET WS-SRC-OPENED (3) TO TRUE
017000             END-IF
017100         WHEN 4
017200             OPEN INPUT TRANSIN4
017300             IF WS-T4-STATUS = '00'
017400                 SET WS-SRC-OPENED (4) TO TRUE
017500             END-IF
017600     END-EVALUATE
017700     IF WS-SRC-OPENED (SRC-IDX)
017800         ADD 1 TO WS-SOURCES-OPEN
017900     ELSE
018000         ADD 1 TO WS-SOURCES-SKIPPED
018100         SET WS-SRC-EOF (SRC-IDX) TO TRUE
018200     END-IF.
018300
018400 1000-MERGE-SOURCES.
018500     IF WS-SRC-OPENED (SRC-IDX)
018600         PERFORM 1100-DRAIN-ONE-SOURCE THRU 1100-EXIT
018700             UNTIL WS-SRC-EOF (SRC-IDX)
018800         EVALUATE SRC-IDX
018900             WHEN 1 CLOSE TRANSIN1
019000             WHEN 2 CLOSE TRANSIN2
019100             WHEN 3 CLOSE TRANSIN3
019200             WHEN 4 CLOSE TRANSIN4
019300         END-EVALUATE
019400     END-IF.
019500
019600 1100-DRAIN-ONE-SOURCE.
019700     EVALUATE SRC-IDX
019800         WHEN 1
019900             READ TRANSIN1 INTO WS-SCRATCH-RECORD
020000                 AT END
020100                     SET WS-SRC-EOF (1) TO TRUE
020200                     GO TO 1100-EXIT
020300             END-READ
020400         WHEN 2
020500             READ TRANSIN2 INTO WS-SCRATCH-RECORD
020600                 AT END
020700                     SET WS-SRC-EOF (2) TO TRUE
020800                     GO TO 1100-EXIT
020900             END-READ
021000         WHEN 3
021100             READ TRANSIN3 INTO WS-SCRATCH-RECORD
021200                 AT END
021300                     SET WS-SRC-EOF (3) TO TRUE
021400                     GO TO 1100-EXIT
021500             END-READ
021600         WHEN 4
021700             READ TRANSIN4 INTO WS-SCRATCH-RECORD
021800                 AT END
021900                     SET WS-SRC-EOF (4) TO TRUE
022000                     GO TO 1100-EXIT
022100             END-READ
022200     END-EVALUATE
022300     MOVE WS-SCRATCH-RECORD TO TXN-TRANSACTION-RECORD
022400     MOVE WS-SRC-NAME (SRC-IDX) TO TXN-SOURCE
022500     WRITE TXN-TRANSACTION-RECORD
022600     ADD 1 TO WS-OUT-RECORD-COUNT.
022700 1100-EXIT.
022800     EXIT.
